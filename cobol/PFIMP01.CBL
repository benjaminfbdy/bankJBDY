000100******************************************************************
000110* FECHA       : 14/03/1989                                      *
000120* PROGRAMADOR : JORGE ESTUARDO PELLECER SIC (JEPS)               *
000130* APLICACION  : PRESUPUESTO Y FINANZAS PERSONALES                *
000140* PROGRAMA    : PFIMP01                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : LEE EL ARCHIVO DE EXPORTACION BANCARIA CRUDA,    *
000170*             : NORMALIZA FECHAS Y MONTOS, CATEGORIZA CADA       *
000180*             : MOVIMIENTO CONTRA LA TABLA DE REGLAS, DETECTA    *
000190*             : GASTOS RECURRENTES DENTRO DEL LOTE IMPORTADO Y   *
000200*             : LO INSERTA EN EL MAESTRO DE MOVIMIENTOS SI NO    *
000210*             : ESTA DUPLICADO                                  *
000220* ARCHIVOS    : ENTMOV=E, REGCAT=E, MOVMAE=E/S                   *
000230* ACCION (ES) : I=IMPORTAR                                      *
000240* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO           *
000250* INSTALADO   : 02/04/1989                                      *
000260******************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    PFIMP01.
000290 AUTHOR.        JORGE ESTUARDO PELLECER SIC.
000300 INSTALLATION.  DEPTO DE SISTEMAS - PRESUPUESTO Y FINANZAS
000310                 PERSONALES.
000320 DATE-WRITTEN.  14/03/1989.
000330 DATE-COMPILED.
000340 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000350                 SISTEMAS.
000360******************************************************************
000370*                  B I T A C O R A   D E   C A M B I O S        *
000380******************************************************************
000390* 14/03/1989  JEPS  CREACION. CARGA LOTE DE MOVIMIENTOS DE       *
000400*             EXPORTACION BANCARIA CONTRA EL MAESTRO GENERAL     *
000410* 02/04/1989  JEPS  SE AGREGA CONTEO DE REGISTROS RECHAZADOS     *
000420*             POR LLAVE DUPLICADA EN EL MISMO LOTE               *
000430* 19/11/1991  JEPS  SE AMPLIAN LAS POSICIONES DEL MAESTRO PARA   *
000440*             EL NUEVO FORMATO DE REFERENCIA DE BANCO            *
000450* 07/06/1994  OAHV  SE AGREGA RUTINA DE CATEGORIZACION AUTOMATI- *
000460*             CA CONTRA TABLA DE PALABRAS CLAVE (REGCAT)         *
000470* 23/01/1997  OAHV  SE CORRIGE ACUMULACION DE REGISTROS LEIDOS   *
000480*             CUANDO EL ARCHIVO DE ENTRADA VIENE VACIO           *
000490* 14/09/1998  MRCL  REVISION Y2K: SE AMPLIAN A CUATRO POSICIONES *
000500*             TODOS LOS CAMPOS DE ANIO EN FECHAS DEL LOTE        *
000510* 11/02/1999  MRCL  PRUEBAS DE CORTE DE SIGLO COMPLETADAS SIN    *
000520*             HALLAZGOS, SE CIERRA TICKET Y2K-0042               *
000530* 30/08/2001  MRCL  SE AGREGA VALIDACION DE SEPARADORES DE FECHA *
000540*             PARA RECHAZAR FECHAS MAL FORMADAS DEL BANCO        *
000550* 18/05/2004  DCR   SE REEMPLAZA ACUMULADOR DE MONTOS POR CAMPOS *
000560*             COMP PARA ACELERAR EL PROCESO NOCTURNO             *
000570* 09/03/2009  DCR   TICKET PFP-0009 SE AGREGA DETECCION DE       *
000580*             GASTOS RECURRENTES DENTRO DEL LOTE IMPORTADO       *
000590* 02/07/2012  EEDR  TICKET PFP-0014 SE AGREGA TIPO DE PRESUPUESTO*
000600*             RECURRENTE/PUNTUAL AL REGISTRO DEL MAESTRO         *
000610* 15/10/2016  EEDR  TICKET PFP-0021 SE CAMBIA EL CALCULO DE LA   *
000620*             LLAVE DE DEDUPLICACION PARA INCLUIR TIPO DE CUENTA *
000630* 21/02/2019  TGM   TICKET PFP-0028 SE AGREGA METRICA DE CALIDAD *
000640*             DE DATOS (PORCENTAJE SIN CATEGORIA) AL REPORTE     *
000650* 11/11/2021  TGM   TICKET PFP-0033 SE AMPLIA LA TABLA DE LOTE A *
000660*             500 MOVIMIENTOS POR CORRIDA DE IMPORTACION         *
000670* 06/06/2023  TGM   TICKET PFP-0039 SE CORRIGE LA TOLERANCIA DEL *
000680*             5% EN LA DETECCION DE RECURRENCIA                  *
000690******************************************************************
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM
000740     CLASS CLASE-NUMERICA IS "0" THRU "9"
000750     UPSI-0 ON  STATUS IS WKS-MODO-DIAGNOSTICO.
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT ENTMOV ASSIGN TO ENTMOV
000790            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS  IS FS-ENTMOV
000810                            FSE-ENTMOV.
000820
000830     SELECT REGCAT ASSIGN TO REGCAT
000840            ORGANIZATION IS SEQUENTIAL
000850            FILE STATUS  IS FS-REGCAT
000860                            FSE-REGCAT.
000870
000880     SELECT MOVMAE ASSIGN TO MOVMAE
000890            ORGANIZATION IS SEQUENTIAL
000900            FILE STATUS  IS FS-MOVMAE
000910                            FSE-MOVMAE.
000920
000930     SELECT REPORTE ASSIGN TO REPORTE
000940            ORGANIZATION IS LINE SEQUENTIAL
000950            FILE STATUS  IS FS-REPORTE.
000960
000970 DATA DIVISION.
000980 FILE SECTION.
000990******************************************************************
001000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
001010******************************************************************
001020*   EXPORTACION BANCARIA CRUDA, UN MOVIMIENTO POR REGISTRO
001030 FD  ENTMOV.
001040     COPY PFRAW01.
001050*   TABLA DE REGLAS DE CATEGORIZACION, ORDEN = PRIORIDAD
001060 FD  REGCAT.
001070     COPY PFREG01.
001080*   MAESTRO ACUMULADO DE MOVIMIENTOS YA NORMALIZADOS
001090 FD  MOVMAE.
001100     COPY PFMOV01.
001110*   REPORTE DE RESUMEN DE LA CORRIDA DE IMPORTACION
001120 FD  REPORTE.
001130 01  REG-REPORTE                  PIC X(80).
001140
001150 WORKING-STORAGE SECTION.
001160******************************************************************
001170*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001180******************************************************************
001190 01  WKS-FS-STATUS.
001200     02  FS-ENTMOV                PIC 9(02) VALUE ZEROS.
001210     02  FSE-ENTMOV.
001220         03  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
001230         03  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
001240         03  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
001250     02  FS-REGCAT                PIC 9(02) VALUE ZEROS.
001260     02  FSE-REGCAT.
001270         03  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
001280         03  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
001290         03  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
001300     02  FS-MOVMAE                PIC 9(02) VALUE ZEROS.
001310     02  FSE-MOVMAE.
001320         03  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
001330         03  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
001340         03  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
001350     02  FS-REPORTE               PIC 9(02) VALUE ZEROS.
001360*Variables de rutina para control de file status extendido
001370 01  PROGRAMA                     PIC X(08) VALUE 'PFIMP01'.
001380 01  ARCHIVO                      PIC X(08) VALUE SPACES.
001390 01  ACCION                       PIC X(10) VALUE SPACES.
001400 01  LLAVE                       PIC X(32) VALUE SPACES.
001410******************************************************************
001420*                 CONTROLADORES DE LECTURA (FIN DE ARCHIVO)      *
001430******************************************************************
001440 01  WKS-CONTROL-LECTURA.
001450     02  WKS-FIN-ENTMOV           PIC X(01) VALUE 'N'.
001460         88  FIN-ENTMOV                     VALUE 'S'.
001470     02  WKS-FIN-REGCAT           PIC X(01) VALUE 'N'.
001480         88  FIN-REGCAT                     VALUE 'S'.
001490     02  WKS-FIN-MOVMAE           PIC X(01) VALUE 'N'.
001500         88  FIN-MOVMAE                     VALUE 'S'.
001510     02  WKS-MODO-DIAGNOSTICO     PIC X(01) VALUE 'N'.
001520******************************************************************
001530*                         CONTADORES DE CORRIDA                  *
001540******************************************************************
001550 01  WKS-CONTADORES.
001560     02  WKS-LEIDOS               PIC 9(05) COMP VALUE 0.
001570     02  WKS-INSERTADOS           PIC 9(05) COMP VALUE 0.
001580     02  WKS-DUPLICADOS           PIC 9(05) COMP VALUE 0.
001590     02  WKS-SIN-CATEGORIA        PIC 9(05) COMP VALUE 0.
001600     02  WKS-TOTAL-REGLAS         PIC 9(03) COMP VALUE 0.
001610     02  WKS-TOTAL-LLAVES         PIC 9(05) COMP VALUE 0.
001620     02  WKS-TOTAL-LOTE           PIC 9(05) COMP VALUE 0.
001630     02  WKS-PORCENTAJE           PIC 9(03)V99 VALUE 0.
001640******************************************************************
001650*        TABLA DE REGLAS DE CATEGORIZACION (CARGADA DE REGCAT)   *
001660******************************************************************
001670 01  WKS-TABLA-REGLAS.
001680     02  REGLA-ENTRADA OCCURS 100 TIMES INDEXED BY IX-REGLA.
001690         03  REGLA-CATEGORIA      PIC X(20).
001700         03  REGLA-PALABRA        PIC X(30).
001710         03  REGLA-LONG-PALABRA   PIC 9(02) COMP.
001720******************************************************************
001730*      TABLA DE LLAVES YA EXISTENTES EN EL MAESTRO (Y LAS QUE    *
001740*      SE VAN INSERTANDO EN ESTA MISMA CORRIDA)                  *
001750******************************************************************
001760 01  WKS-TABLA-LLAVES.
001770     02  LLAVE-ENTRADA OCCURS 1000 TIMES INDEXED BY IX-LLAVE.
001780         03  LLAVE-GUARDADA       PIC X(16).
001790******************************************************************
001800*      TABLA EN MEMORIA DEL LOTE IMPORTADO (PRE-PROCESADO,       *
001810*      CATEGORIZADO Y LUEGO MARCADO RECURRENTE/PUNTUAL)          *
001820******************************************************************
001830 01  WKS-TABLA-LOTE.
001840     02  LOTE-ENTRADA OCCURS 500 TIMES.
001850         03  LOTE-REGISTRO.
001860             04  LOTE-LLAVE-DEDUP     PIC X(16).
001870             04  LOTE-TIPO-CUENTA     PIC X(06).
001880             04  LOTE-FECHA-CUENTA    PIC 9(08).
001890             04  LOTE-FECHA-OP        PIC 9(08).
001900             04  LOTE-FECHA-VALOR     PIC 9(08).
001910             04  LOTE-LIBELLE-SIMPLE  PIC X(30).
001920             04  LOTE-LIBELLE-OP      PIC X(60).
001930             04  LOTE-REFERENCIA      PIC X(20).
001940             04  LOTE-INFO-COMP       PIC X(30).
001950             04  LOTE-TIPO-OP         PIC X(20).
001960             04  LOTE-CATEGORIA       PIC X(20).
001970             04  LOTE-SUBCATEGORIA    PIC X(20).
001980             04  LOTE-DEBITO          PIC S9(07)V99.
001990             04  LOTE-CREDITO         PIC S9(07)V99.
002000             04  LOTE-MONTANT         PIC S9(07)V99.
002010             04  LOTE-PUNTEO          PIC 9(01).
002020             04  LOTE-TIPO-PRESUP     PIC X(10).
002030         03  LOTE-PROCESADO           PIC 9(01) COMP.
002040******************************************************************
002050*           AREA DE TRABAJO PARA CONVERSION DE MONTOS            *
002060******************************************************************
002070 01  WKS-CONV-MONTO.
002080     02  WKS-CM-TEXTO              PIC X(12).
002090     02  WKS-CM-LIMPIO             PIC X(12).
002100     02  WKS-CM-SIGNO              PIC X(01).
002110     02  WKS-CM-ENTERO             PIC 9(09) COMP.
002120     02  WKS-CM-DECIMAL            PIC 9(02) COMP.
002130     02  WKS-CM-VALOR              PIC S9(09)V99.
002140     02  WKS-CM-INICIO             PIC 9(02) COMP.
002150     02  WKS-CM-FIN                PIC 9(02) COMP.
002160     02  WKS-CM-PUNTO              PIC 9(02) COMP.
002170     02  WKS-CM-INDICE             PIC 9(02) COMP.
002180     02  WKS-CM-DIGITO             PIC 9(01).
002190     02  WKS-CM-ERROR              PIC 9(01) COMP VALUE 0.
002200         88  CM-HAY-ERROR                   VALUE 1.
002210******************************************************************
002220*           AREA DE TRABAJO PARA CONVERSION DE FECHAS            *
002230*           (REDEFINICION DE LA FECHA DD/MM/AAAA DEL BANCO)      *
002240******************************************************************
002250 01  WKS-CONV-FECHA.
002260     02  WKS-CF-TEXTO              PIC X(10).
002270     02  WKS-CF-TEXTO-R REDEFINES WKS-CF-TEXTO.
002280         03  WKS-CF-DIA-T          PIC X(02).
002290         03  WKS-CF-SEP1           PIC X(01).
002300         03  WKS-CF-MES-T          PIC X(02).
002310         03  WKS-CF-SEP2           PIC X(01).
002320         03  WKS-CF-ANIO-T         PIC X(04).
002330     02  WKS-CF-DIA                PIC 9(02).
002340     02  WKS-CF-MES                PIC 9(02).
002350     02  WKS-CF-ANIO               PIC 9(04).
002360     02  WKS-CF-RESULT             PIC 9(08).
002370******************************************************************
002380*        AREA DE TRABAJO PARA CALCULO DE DIA JULIANO (BRECHAS)   *
002390******************************************************************
002400 01  WKS-CONV-JULIANO.
002410     02  WKS-CJ-FECHA              PIC 9(08).
002420     02  WKS-CJ-FECHA-R REDEFINES WKS-CJ-FECHA.
002430         03  WKS-CJ-ANIO           PIC 9(04).
002440         03  WKS-CJ-MES            PIC 9(02).
002450         03  WKS-CJ-DIA             PIC 9(02).
002460     02  WKS-CJ-A                  PIC 9(02) COMP.
002470     02  WKS-CJ-Y                  PIC 9(05) COMP.
002480     02  WKS-CJ-M                  PIC 9(02) COMP.
002490     02  WKS-CJ-T1                 PIC 9(05) COMP.
002500     02  WKS-CJ-T2                 PIC 9(05) COMP.
002510     02  WKS-CJ-T3                 PIC 9(05) COMP.
002520     02  WKS-CJ-T4                 PIC 9(05) COMP.
002530     02  WKS-CJ-JDN                PIC 9(08) COMP.
002540******************************************************************
002550*            AREA DE TRABAJO PARA CALCULO DE LLAVE DEDUP         *
002560******************************************************************
002570 01  WKS-LLAVE-CALCULO.
002580*    2026-02-17  GMNZ  TICKET PFP-0032  LA ETIQUETA COMPLETA DE
002590*    60 POSICIONES SE PLIEGA EN 15 TROZOS DE 4 BYTES, YA NO SOLO
002600*    LOS PRIMEROS 8 Y LOS ULTIMOS 8, PARA QUE DOS ETIQUETAS CON
002610*    IGUAL INICIO/FINAL PERO DISTINTO DETALLE AL CENTRO NO
002620*    GENEREN LA MISMA LLAVE DE DEDUPLICACION.
002630     02  WKS-LC-ETIQUETA           PIC X(60).
002640     02  WKS-LC-ETIQUETA-R REDEFINES WKS-LC-ETIQUETA.
002650         03  WKS-LC-FRAGMENTO      PIC S9(09) COMP-5
002660                                   OCCURS 15 TIMES.
002670     02  WKS-LC-INDICE             PIC S9(04) COMP.
002680     02  WKS-LC-PLEGADO            PIC S9(09) COMP.
002690     02  WKS-LC-MONTO-CENTS        PIC S9(09) COMP.
002700     02  WKS-LC-DESCARTE           PIC 9(05) COMP.
002710     02  WKS-LC-PLEGADO-EDIT       PIC 9(07).
002720******************************************************************
002730*         AREA DE TRABAJO PARA CATEGORIZACION POR PALABRA CLAVE  *
002740******************************************************************
002750 01  WKS-CATEGORIZA.
002760     02  WKS-CAT-LIBELLE-UC        PIC X(60).
002770     02  WKS-CAT-PALABRA           PIC X(30).
002780     02  WKS-CAT-PALABRA-UC        PIC X(30).
002790     02  WKS-CAT-LONG              PIC 9(02) COMP.
002800     02  WKS-CAT-POS               PIC 9(02) COMP.
002810     02  WKS-CAT-LIMITE            PIC 9(02) COMP.
002820     02  WKS-CAT-FLAG              PIC 9(01) COMP VALUE 0.
002830         88  CAT-ENCONTRADA                 VALUE 1.
002840     02  WKS-CAT-LONG-AUX          PIC 9(02) COMP.
002850 01  WKS-MINUSCULAS   PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
002860 01  WKS-MAYUSCULAS   PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002870******************************************************************
002880*         AREA DE TRABAJO PARA DETECCION DE RECURRENCIA          *
002890******************************************************************
002900 01  WKS-RECURRENCIA.
002910     02  WKS-REC-I                 PIC 9(04) COMP VALUE 0.
002920     02  WKS-REC-J                 PIC 9(04) COMP VALUE 0.
002930     02  WKS-REC-K                 PIC 9(04) COMP VALUE 0.
002940     02  WKS-REC-K-ANT             PIC 9(04) COMP VALUE 0.
002950     02  WKS-REC-K-SIG             PIC 9(04) COMP VALUE 0.
002960     02  WKS-REC-SWAP              PIC 9(04) COMP VALUE 0.
002970     02  WKS-REC-PASS              PIC 9(04) COMP VALUE 0.
002980     02  WKS-REC-LIMITE-PASE       PIC 9(04) COMP VALUE 0.
002990     02  WKS-REC-CONTADOR          PIC 9(04) COMP VALUE 0.
003000     02  WKS-REC-SUMA              PIC S9(09)V99 VALUE 0.
003010     02  WKS-REC-MEDIA             PIC S9(09)V9999 VALUE 0.
003020     02  WKS-REC-DIF               PIC S9(09)V9999 VALUE 0.
003030     02  WKS-REC-LIMITE            PIC S9(09)V9999 VALUE 0.
003040     02  WKS-REC-JDN-ANT           PIC 9(08) COMP VALUE 0.
003050     02  WKS-REC-GAP               PIC S9(06) COMP VALUE 0.
003060     02  WKS-REC-GRUPO-OK          PIC 9(01) COMP VALUE 0.
003070         88  REC-GRUPO-OK                   VALUE 1.
003080 01  WKS-GRUPO-INDICES.
003090     02  GRUPO-IDX OCCURS 500 TIMES PIC 9(04) COMP.
003100******************************************************************
003110*            AREA DE TRABAJO PARA DEDUPLICACION E INSERCION      *
003120******************************************************************
003130 01  WKS-INSERCION.
003140     02  WKS-INS-I                 PIC 9(04) COMP VALUE 0.
003150     02  WKS-INS-FLAG              PIC X(01) VALUE 'N'.
003160         88  WKS-INS-ENCONTRADA             VALUE 'S'.
003170******************************************************************
003180*             AREA DE TRABAJO PARA EL REPORTE DE CARGA           *
003190******************************************************************
003200 01  WKS-LINEA-TITULO.
003210     02  FILLER                    PIC X(41) VALUE
003220         'REPORTE DE IMPORTACION DE MOVIMIENTOS'.
003230     02  FILLER                    PIC X(39) VALUE SPACES.
003240 01  WKS-LINEA-LEIDOS.
003250     02  FILLER                    PIC X(22) VALUE
003260         'MOVIMIENTOS LEIDOS   :'.
003270     02  WKS-LL-LEIDOS             PIC ZZZZ9.
003280     02  FILLER                    PIC X(53) VALUE SPACES.
003290 01  WKS-LINEA-INSERTADOS.
003300     02  FILLER                    PIC X(23) VALUE
003310         'MOVIMIENTOS INSERTADOS:'.
003320     02  WKS-LI-INSERTADOS        PIC ZZZZ9.
003330     02  FILLER                    PIC X(52) VALUE SPACES.
003340 01  WKS-LINEA-DUPLICADOS.
003350     02  FILLER                    PIC X(22) VALUE
003360         'DUPLICADOS OMITIDOS  :'.
003370     02  WKS-LD-DUPLICADOS        PIC ZZZZ9.
003380     02  FILLER                    PIC X(53) VALUE SPACES.
003390 01  WKS-LINEA-CALIDAD.
003400     02  FILLER                    PIC X(23) VALUE
003410         'SIN CATEGORIA         :'.
003420     02  WKS-LC-PORCENTAJE        PIC ZZ9.99.
003430     02  FILLER                    PIC X(01) VALUE '%'.
003440     02  FILLER                    PIC X(50) VALUE SPACES.
003450
003460 PROCEDURE DIVISION.
003470******************************************************************
003480*                    SECCION PRINCIPAL DEL PROGRAMA              *
003490******************************************************************
003500 000-PRINCIPAL SECTION.
003510     PERFORM 100-APERTURA-DE-ARCHIVOS THRU 100-APERTURA-DE-ARCHIVOS-E
003520     PERFORM 200-CARGA-REGLAS THRU 200-CARGA-REGLAS-E
003530     PERFORM 250-CARGA-LLAVES-MAESTRO THRU 250-CARGA-LLAVES-MAESTRO-E
003540     PERFORM 300-LEE-Y-PREPROCESA THRU 300-LEE-Y-PREPROCESA-E
003550        UNTIL FIN-ENTMOV
003560     PERFORM 500-DETECTA-RECURRENCIAS THRU 500-DETECTA-RECURRENCIAS-E
003570     PERFORM 600-DEDUPLICA-E-INSERTA-TODOS
003580        THRU 600-DEDUPLICA-E-INSERTA-TODOS-E
003590     PERFORM 700-METRICA-CALIDAD THRU 700-METRICA-CALIDAD-E
003600     PERFORM 800-IMPRIME-RESUMEN THRU 800-IMPRIME-RESUMEN-E
003610     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
003620     STOP RUN.
003630 000-PRINCIPAL-E. EXIT.
003640
003650******************************************************************
003660*       SERIE 100 - APERTURA DE ARCHIVOS Y VALIDACION DE FS      *
003670******************************************************************
003680 100-APERTURA-DE-ARCHIVOS SECTION.
003690     OPEN INPUT  ENTMOV
003700     OPEN INPUT  REGCAT
003710     OPEN INPUT  MOVMAE
003720     OPEN OUTPUT REPORTE
003730     IF FS-ENTMOV NOT = 0
003740        MOVE 'OPEN'   TO ACCION
003750        MOVE 'ENTMOV' TO ARCHIVO
003760        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
003770             LLAVE, FS-ENTMOV, FSE-ENTMOV
003780        GO TO 999-ERROR-FATAL
003790     END-IF
003800     IF FS-REGCAT NOT = 0
003810        MOVE 'OPEN'   TO ACCION
003820        MOVE 'REGCAT' TO ARCHIVO
003830        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
003840             LLAVE, FS-REGCAT, FSE-REGCAT
003850        GO TO 999-ERROR-FATAL
003860     END-IF
003870     IF FS-MOVMAE NOT = 0 AND FS-MOVMAE NOT = 05
003880        MOVE 'OPEN'   TO ACCION
003890        MOVE 'MOVMAE' TO ARCHIVO
003900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
003910             LLAVE, FS-MOVMAE, FSE-MOVMAE
003920        GO TO 999-ERROR-FATAL
003930     END-IF.
003940 100-APERTURA-DE-ARCHIVOS-E. EXIT.
003950
003960******************************************************************
003970*    SERIE 200 - CARGA DE LA TABLA DE REGLAS DE CATEGORIZACION   *
003980******************************************************************
003990 200-CARGA-REGLAS SECTION.
004000     PERFORM 210-LEE-REGCAT THRU 210-LEE-REGCAT-E
004010     PERFORM 220-ALMACENA-REGLA THRU 220-ALMACENA-REGLA-E
004020        UNTIL FIN-REGCAT.
004030 200-CARGA-REGLAS-E. EXIT.
004040
004050 210-LEE-REGCAT SECTION.
004060     READ REGCAT
004070          AT END     SET FIN-REGCAT TO TRUE
004080          NOT AT END CONTINUE
004090     END-READ.
004100 210-LEE-REGCAT-E. EXIT.
004110
004120 220-ALMACENA-REGLA SECTION.
004130     ADD 1 TO WKS-TOTAL-REGLAS
004140     MOVE RCAT-CATEGORIA        TO REGLA-CATEGORIA (WKS-TOTAL-REGLAS)
004150     MOVE RCAT-PALABRA-CLAVE    TO REGLA-PALABRA   (WKS-TOTAL-REGLAS)
004160     MOVE 30 TO WKS-CAT-LONG-AUX
004170     PERFORM 221-ACORTA-PALABRA THRU 221-ACORTA-PALABRA-E
004180        UNTIL WKS-CAT-LONG-AUX = 0
004190           OR REGLA-PALABRA (WKS-TOTAL-REGLAS)
004200                  (WKS-CAT-LONG-AUX : 1) NOT = SPACE
004210     MOVE WKS-CAT-LONG-AUX TO REGLA-LONG-PALABRA (WKS-TOTAL-REGLAS)
004220     PERFORM 210-LEE-REGCAT THRU 210-LEE-REGCAT-E.
004230 220-ALMACENA-REGLA-E. EXIT.
004240
004250 221-ACORTA-PALABRA SECTION.
004260     SUBTRACT 1 FROM WKS-CAT-LONG-AUX.
004270 221-ACORTA-PALABRA-E. EXIT.
004280
004290******************************************************************
004300*   SERIE 250 - CARGA DE LLAVES EXISTENTES DEL MAESTRO ACTUAL    *
004310******************************************************************
004320 250-CARGA-LLAVES-MAESTRO SECTION.
004330     PERFORM 260-LEE-MOVMAE THRU 260-LEE-MOVMAE-E
004340     PERFORM 270-ALMACENA-LLAVE THRU 270-ALMACENA-LLAVE-E UNTIL FIN-MOVMAE
004350     CLOSE MOVMAE
004360     OPEN EXTEND MOVMAE.
004370 250-CARGA-LLAVES-MAESTRO-E. EXIT.
004380
004390 260-LEE-MOVMAE SECTION.
004400     READ MOVMAE
004410          AT END     SET FIN-MOVMAE TO TRUE
004420          NOT AT END CONTINUE
004430     END-READ.
004440 260-LEE-MOVMAE-E. EXIT.
004450
004460 270-ALMACENA-LLAVE SECTION.
004470     ADD 1 TO WKS-TOTAL-LLAVES
004480     MOVE MMOV-LLAVE-DEDUP TO LLAVE-GUARDADA (WKS-TOTAL-LLAVES)
004490     PERFORM 260-LEE-MOVMAE THRU 260-LEE-MOVMAE-E.
004500 270-ALMACENA-LLAVE-E. EXIT.
004510
004520******************************************************************
004530*  SERIE 300 - LECTURA, PREPROCESO Y CATEGORIZACION DE CADA      *
004540*  MOVIMIENTO CRUDO                                               *
004550******************************************************************
004560 300-LEE-Y-PREPROCESA SECTION.
004570     PERFORM 310-LEE-ENTMOV THRU 310-LEE-ENTMOV-E
004580     IF NOT FIN-ENTMOV
004590        PERFORM 320-PREPROCESA-MOVIMIENTO THRU 320-PREPROCESA-MOVIMIENTO-E
004600        PERFORM 400-CATEGORIZA-MOVIMIENTO THRU 400-CATEGORIZA-MOVIMIENTO-E
004610        PERFORM 940-CALCULA-LLAVE THRU 940-CALCULA-LLAVE-E
004620     END-IF.
004630 300-LEE-Y-PREPROCESA-E. EXIT.
004640
004650 310-LEE-ENTMOV SECTION.
004660     READ ENTMOV
004670          AT END
004680             SET FIN-ENTMOV TO TRUE
004690          NOT AT END
004700             ADD 1 TO WKS-LEIDOS
004710     END-READ.
004720 310-LEE-ENTMOV-E. EXIT.
004730
004740 320-PREPROCESA-MOVIMIENTO SECTION.
004750     ADD 1 TO WKS-TOTAL-LOTE
004760     MOVE SPACES TO LOTE-REGISTRO (WKS-TOTAL-LOTE)
004770     MOVE EMOV-TIPO-OP            TO LOTE-TIPO-OP      (WKS-TOTAL-LOTE)
004780     MOVE EMOV-LIBELLE-SIMPLE     TO LOTE-LIBELLE-SIMPLE
004790                                      (WKS-TOTAL-LOTE)
004800     MOVE EMOV-LIBELLE-OP         TO LOTE-LIBELLE-OP   (WKS-TOTAL-LOTE)
004810     MOVE EMOV-REFERENCIA         TO LOTE-REFERENCIA   (WKS-TOTAL-LOTE)
004820     MOVE EMOV-INFO-COMP          TO LOTE-INFO-COMP    (WKS-TOTAL-LOTE)
004830     MOVE EMOV-CATEGORIA          TO LOTE-CATEGORIA    (WKS-TOTAL-LOTE)
004840     MOVE EMOV-SUBCATEGORIA       TO LOTE-SUBCATEGORIA
004850                                      (WKS-TOTAL-LOTE)
004860     MOVE EMOV-PUNTEO             TO LOTE-PUNTEO       (WKS-TOTAL-LOTE)
004870     MOVE 'PERSO '                TO LOTE-TIPO-CUENTA  (WKS-TOTAL-LOTE)
004880     MOVE 'PONCTUEL'              TO LOTE-TIPO-PRESUP  (WKS-TOTAL-LOTE)
004890*--> FECHA DE CUENTA (PUEDE VENIR EN BLANCO)
004900     MOVE EMOV-FECHA-CUENTA       TO WKS-CF-TEXTO
004910     PERFORM 920-CONVIERTE-FECHA
004920     MOVE WKS-CF-RESULT  TO LOTE-FECHA-CUENTA (WKS-TOTAL-LOTE)
004930*--> FECHA DE OPERACION
004940     MOVE EMOV-FECHA-OP           TO WKS-CF-TEXTO
004950     PERFORM 920-CONVIERTE-FECHA
004960     MOVE WKS-CF-RESULT  TO LOTE-FECHA-OP (WKS-TOTAL-LOTE)
004970*--> FECHA VALOR
004980     MOVE EMOV-FECHA-VALOR        TO WKS-CF-TEXTO
004990     PERFORM 920-CONVIERTE-FECHA
005000     MOVE WKS-CF-RESULT  TO LOTE-FECHA-VALOR (WKS-TOTAL-LOTE)
005010*--> MONTO DEBITO (BANCO LO ENTREGA EN NEGATIVO)
005020     MOVE EMOV-DEBITO             TO WKS-CM-TEXTO
005030     PERFORM 910-CONVIERTE-MONTO
005040     MOVE WKS-CM-VALOR   TO LOTE-DEBITO (WKS-TOTAL-LOTE)
005050*--> MONTO CREDITO (SE LE QUITA EL SIGNO + SI LO TRAE)
005060     MOVE EMOV-CREDITO            TO WKS-CM-TEXTO
005070     PERFORM 910-CONVIERTE-MONTO
005080     MOVE WKS-CM-VALOR   TO LOTE-CREDITO (WKS-TOTAL-LOTE)
005090*--> MONTO NETO = CREDITO + DEBITO (DEBITO YA VIENE NEGATIVO)
005100     COMPUTE LOTE-MONTANT (WKS-TOTAL-LOTE) =
005110             LOTE-CREDITO (WKS-TOTAL-LOTE) +
005120             LOTE-DEBITO  (WKS-TOTAL-LOTE).
005130 320-PREPROCESA-MOVIMIENTO-E. EXIT.
005140
005150******************************************************************
005160*  SERIE 400 - CATEGORIZACION CONTRA LA TABLA DE REGLAS          *
005170*  MODO POR DEFECTO: SOLO SE CATEGORIZA SI LA CATEGORIA VIENE    *
005180*  EN BLANCO. GANA LA ULTIMA REGLA QUE EMPATA.                   *
005190******************************************************************
005200 400-CATEGORIZA-MOVIMIENTO SECTION.
005210     IF LOTE-CATEGORIA (WKS-TOTAL-LOTE) = SPACES
005220        MOVE LOTE-LIBELLE-OP (WKS-TOTAL-LOTE) TO WKS-CAT-LIBELLE-UC
005230        INSPECT WKS-CAT-LIBELLE-UC
005240                CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
005250        PERFORM 410-APLICA-UNA-REGLA THRU 410-APLICA-UNA-REGLA-E
005260           VARYING IX-REGLA FROM 1 BY 1
005270              UNTIL IX-REGLA > WKS-TOTAL-REGLAS
005280     END-IF.
005290 400-CATEGORIZA-MOVIMIENTO-E. EXIT.
005300
005310 410-APLICA-UNA-REGLA SECTION.
005320     MOVE REGLA-PALABRA      (IX-REGLA) TO WKS-CAT-PALABRA
005330     MOVE REGLA-LONG-PALABRA (IX-REGLA) TO WKS-CAT-LONG
005340     MOVE WKS-CAT-PALABRA               TO WKS-CAT-PALABRA-UC
005350     INSPECT WKS-CAT-PALABRA-UC
005360             CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
005370     PERFORM 420-BUSCA-SUBCADENA THRU 420-BUSCA-SUBCADENA-E
005380     IF CAT-ENCONTRADA
005390        MOVE REGLA-CATEGORIA (IX-REGLA)
005400             TO LOTE-CATEGORIA (WKS-TOTAL-LOTE)
005410     END-IF.
005420 410-APLICA-UNA-REGLA-E. EXIT.
005430
005440 420-BUSCA-SUBCADENA SECTION.
005450     MOVE 0 TO WKS-CAT-FLAG
005460     IF WKS-CAT-LONG > 0
005470        COMPUTE WKS-CAT-LIMITE = 61 - WKS-CAT-LONG
005480        MOVE 1 TO WKS-CAT-POS
005490        PERFORM 421-COMPARA-POSICION THRU 421-COMPARA-POSICION-E
005500           UNTIL WKS-CAT-POS > WKS-CAT-LIMITE OR CAT-ENCONTRADA
005510     END-IF.
005520 420-BUSCA-SUBCADENA-E. EXIT.
005530
005540 421-COMPARA-POSICION SECTION.
005550     IF WKS-CAT-LIBELLE-UC (WKS-CAT-POS : WKS-CAT-LONG) =
005560        WKS-CAT-PALABRA-UC (1 : WKS-CAT-LONG)
005570        MOVE 1 TO WKS-CAT-FLAG
005580     END-IF
005590     ADD 1 TO WKS-CAT-POS.
005600 421-COMPARA-POSICION-E. EXIT.
005610
005620******************************************************************
005630*  SERIE 500 - DETECCION DE RECURRENCIA DENTRO DEL LOTE          *
005640******************************************************************
005650 500-DETECTA-RECURRENCIAS SECTION.
005660     MOVE 1 TO WKS-REC-I
005670     PERFORM 510-PROCESA-GRUPO-DESDE THRU 510-PROCESA-GRUPO-DESDE-E
005680        UNTIL WKS-REC-I > WKS-TOTAL-LOTE.
005690 500-DETECTA-RECURRENCIAS-E. EXIT.
005700
005710 510-PROCESA-GRUPO-DESDE SECTION.
005720     IF LOTE-PROCESADO (WKS-REC-I) = 1
005730        CONTINUE
005740     ELSE
005750        PERFORM 520-ARMA-GRUPO THRU 520-ARMA-GRUPO-E
005760        PERFORM 530-EVALUA-GRUPO THRU 530-EVALUA-GRUPO-E
005770     END-IF
005780     ADD 1 TO WKS-REC-I.
005790 510-PROCESA-GRUPO-DESDE-E. EXIT.
005800
005810 520-ARMA-GRUPO SECTION.
005820     MOVE WKS-REC-I TO GRUPO-IDX (1)
005830     MOVE 1         TO LOTE-PROCESADO (WKS-REC-I)
005840     MOVE 1         TO WKS-REC-CONTADOR
005850     MOVE WKS-REC-I TO WKS-REC-J
005860     ADD  1         TO WKS-REC-J
005870     PERFORM 521-BUSCA-MIEMBRO THRU 521-BUSCA-MIEMBRO-E
005880        UNTIL WKS-REC-J > WKS-TOTAL-LOTE.
005890 520-ARMA-GRUPO-E. EXIT.
005900
005910 521-BUSCA-MIEMBRO SECTION.
005920     IF LOTE-PROCESADO (WKS-REC-J) = 0 AND
005930        LOTE-LIBELLE-SIMPLE (WKS-REC-J) =
005940        LOTE-LIBELLE-SIMPLE (WKS-REC-I)
005950        ADD  1 TO WKS-REC-CONTADOR
005960        MOVE WKS-REC-J TO GRUPO-IDX (WKS-REC-CONTADOR)
005970        MOVE 1 TO LOTE-PROCESADO (WKS-REC-J)
005980     END-IF
005990     ADD 1 TO WKS-REC-J.
006000 521-BUSCA-MIEMBRO-E. EXIT.
006010
006020 530-EVALUA-GRUPO SECTION.
006030     MOVE 1 TO WKS-REC-GRUPO-OK
006040     IF WKS-REC-CONTADOR < 3
006050        MOVE 0 TO WKS-REC-GRUPO-OK
006060     ELSE
006070        PERFORM 531-ORDENA-GRUPO THRU 531-ORDENA-GRUPO-E
006080        MOVE 0 TO WKS-REC-SUMA
006090        MOVE 1 TO WKS-REC-K
006100        PERFORM 532-SUMA-GRUPO THRU 532-SUMA-GRUPO-E
006110           UNTIL WKS-REC-K > WKS-REC-CONTADOR
006120        COMPUTE WKS-REC-MEDIA ROUNDED =
006130                WKS-REC-SUMA / WKS-REC-CONTADOR
006140        IF WKS-REC-MEDIA = 0
006150           MOVE 0 TO WKS-REC-GRUPO-OK
006160        ELSE
006170           MOVE 1 TO WKS-REC-K
006180           PERFORM 533-VERIFICA-MIEMBRO THRU 533-VERIFICA-MIEMBRO-E
006190              UNTIL WKS-REC-K > WKS-REC-CONTADOR
006200                 OR NOT REC-GRUPO-OK
006210           IF REC-GRUPO-OK AND WKS-REC-CONTADOR > 1
006220              MOVE 2 TO WKS-REC-K
006230              PERFORM 534-VERIFICA-BRECHA THRU 534-VERIFICA-BRECHA-E
006240                 UNTIL WKS-REC-K > WKS-REC-CONTADOR
006250                    OR NOT REC-GRUPO-OK
006260           END-IF
006270        END-IF
006280     END-IF
006290     IF REC-GRUPO-OK
006300        MOVE 1 TO WKS-REC-K
006310        PERFORM 535-MARCA-RECURRENTE THRU 535-MARCA-RECURRENTE-E
006320           UNTIL WKS-REC-K > WKS-REC-CONTADOR
006330     END-IF.
006340 530-EVALUA-GRUPO-E. EXIT.
006350
006360 531-ORDENA-GRUPO SECTION.
006370     MOVE 1 TO WKS-REC-PASS
006380     PERFORM 5311-PASE-ORDENAMIENTO THRU 5311-PASE-ORDENAMIENTO-E
006390        UNTIL WKS-REC-PASS >= WKS-REC-CONTADOR.
006400 531-ORDENA-GRUPO-E. EXIT.
006410
006420 5311-PASE-ORDENAMIENTO SECTION.
006430     COMPUTE WKS-REC-LIMITE-PASE = WKS-REC-CONTADOR - WKS-REC-PASS
006440     MOVE 1 TO WKS-REC-K
006450     PERFORM 5312-COMPARA-E-INTERCAMBIA THRU 5312-COMPARA-E-INTERCAMBIA-E
006460        UNTIL WKS-REC-K > WKS-REC-LIMITE-PASE
006470     ADD 1 TO WKS-REC-PASS.
006480 5311-PASE-ORDENAMIENTO-E. EXIT.
006490
006500 5312-COMPARA-E-INTERCAMBIA SECTION.
006510     ADD 1 TO WKS-REC-K GIVING WKS-REC-K-SIG
006520     IF LOTE-FECHA-OP (GRUPO-IDX (WKS-REC-K)) >
006530        LOTE-FECHA-OP (GRUPO-IDX (WKS-REC-K-SIG))
006540        MOVE GRUPO-IDX (WKS-REC-K)     TO WKS-REC-SWAP
006550        MOVE GRUPO-IDX (WKS-REC-K-SIG) TO GRUPO-IDX (WKS-REC-K)
006560        MOVE WKS-REC-SWAP               TO
006570             GRUPO-IDX (WKS-REC-K-SIG)
006580     END-IF
006590     ADD 1 TO WKS-REC-K.
006600 5312-COMPARA-E-INTERCAMBIA-E. EXIT.
006610
006620 532-SUMA-GRUPO SECTION.
006630     ADD LOTE-MONTANT (GRUPO-IDX (WKS-REC-K)) TO WKS-REC-SUMA
006640     ADD 1 TO WKS-REC-K.
006650 532-SUMA-GRUPO-E. EXIT.
006660
006670 533-VERIFICA-MIEMBRO SECTION.
006680     COMPUTE WKS-REC-DIF =
006690             LOTE-MONTANT (GRUPO-IDX (WKS-REC-K)) - WKS-REC-MEDIA
006700     IF WKS-REC-DIF < 0
006710        COMPUTE WKS-REC-DIF = WKS-REC-DIF * -1
006720     END-IF
006730     COMPUTE WKS-REC-LIMITE = WKS-REC-MEDIA
006740     IF WKS-REC-LIMITE < 0
006750        COMPUTE WKS-REC-LIMITE = WKS-REC-LIMITE * -1
006760     END-IF
006770     IF (WKS-REC-DIF * 100) > (WKS-REC-LIMITE * 5)
006780        MOVE 0 TO WKS-REC-GRUPO-OK
006790     END-IF
006800     ADD 1 TO WKS-REC-K.
006810 533-VERIFICA-MIEMBRO-E. EXIT.
006820
006830 534-VERIFICA-BRECHA SECTION.
006840     SUBTRACT 1 FROM WKS-REC-K GIVING WKS-REC-K-ANT
006850     MOVE LOTE-FECHA-OP (GRUPO-IDX (WKS-REC-K-ANT)) TO WKS-CJ-FECHA
006860     PERFORM 930-CALCULA-JULIANO THRU 930-CALCULA-JULIANO-E
006870     MOVE WKS-CJ-JDN TO WKS-REC-JDN-ANT
006880     MOVE LOTE-FECHA-OP (GRUPO-IDX (WKS-REC-K)) TO WKS-CJ-FECHA
006890     PERFORM 930-CALCULA-JULIANO THRU 930-CALCULA-JULIANO-E
006900     COMPUTE WKS-REC-GAP = WKS-CJ-JDN - WKS-REC-JDN-ANT
006910     IF WKS-REC-GAP < 28 OR WKS-REC-GAP > 32
006920        MOVE 0 TO WKS-REC-GRUPO-OK
006930     END-IF
006940     ADD 1 TO WKS-REC-K.
006950 534-VERIFICA-BRECHA-E. EXIT.
006960
006970 535-MARCA-RECURRENTE SECTION.
006980     MOVE 'RECURRENTE' TO
006990          LOTE-TIPO-PRESUP (GRUPO-IDX (WKS-REC-K))
007000     ADD 1 TO WKS-REC-K.
007010 535-MARCA-RECURRENTE-E. EXIT.
007020
007030******************************************************************
007040*  SERIE 600 - DEDUPLICACION CONTRA EL MAESTRO E INSERCION       *
007050*  DE LOS MOVIMIENTOS NUEVOS                                      *
007060******************************************************************
007070 600-DEDUPLICA-E-INSERTA-TODOS SECTION.
007080     MOVE 1 TO WKS-INS-I
007090     PERFORM 610-PROCESA-UN-MOVIMIENTO THRU 610-PROCESA-UN-MOVIMIENTO-E
007100        UNTIL WKS-INS-I > WKS-TOTAL-LOTE.
007110 600-DEDUPLICA-E-INSERTA-TODOS-E. EXIT.
007120
007130 610-PROCESA-UN-MOVIMIENTO SECTION.
007140     MOVE 'N' TO WKS-INS-FLAG
007150     SET IX-LLAVE TO 1
007160     IF WKS-TOTAL-LLAVES > 0
007170        SEARCH LLAVE-ENTRADA
007180           AT END
007190              CONTINUE
007200           WHEN LLAVE-GUARDADA (IX-LLAVE) =
007210                LOTE-LLAVE-DEDUP (WKS-INS-I)
007220              MOVE 'S' TO WKS-INS-FLAG
007230        END-SEARCH
007240     END-IF
007250     IF WKS-INS-ENCONTRADA
007260        ADD 1 TO WKS-DUPLICADOS
007270     ELSE
007280        MOVE LOTE-REGISTRO (WKS-INS-I) TO REG-MOVMAE
007290        WRITE MOVMAE
007300        IF FS-MOVMAE NOT = 0
007310           MOVE 'WRITE'  TO ACCION
007320           MOVE 'MOVMAE' TO ARCHIVO
007330           MOVE LOTE-LLAVE-DEDUP (WKS-INS-I) TO LLAVE
007340           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
007350                LLAVE, FS-MOVMAE, FSE-MOVMAE
007360        ELSE
007370           ADD 1 TO WKS-INSERTADOS
007380           ADD 1 TO WKS-TOTAL-LLAVES
007390           MOVE LOTE-LLAVE-DEDUP (WKS-INS-I)
007400                TO LLAVE-GUARDADA (WKS-TOTAL-LLAVES)
007410        END-IF
007420     END-IF
007430     ADD 1 TO WKS-INS-I.
007440 610-PROCESA-UN-MOVIMIENTO-E. EXIT.
007450
007460******************************************************************
007470*       SERIE 700 - METRICA DE CALIDAD DE DATOS                  *
007480******************************************************************
007490 700-METRICA-CALIDAD SECTION.
007500     MOVE 0 TO WKS-SIN-CATEGORIA
007510     IF WKS-TOTAL-LOTE > 0
007520        MOVE 1 TO WKS-REC-I
007530        PERFORM 710-CUENTA-SIN-CATEGORIA THRU 710-CUENTA-SIN-CATEGORIA-E
007540           UNTIL WKS-REC-I > WKS-TOTAL-LOTE
007550        COMPUTE WKS-PORCENTAJE ROUNDED =
007560                (WKS-SIN-CATEGORIA * 100) / WKS-TOTAL-LOTE
007570     ELSE
007580        MOVE 0 TO WKS-PORCENTAJE
007590     END-IF.
007600 700-METRICA-CALIDAD-E. EXIT.
007610
007620 710-CUENTA-SIN-CATEGORIA SECTION.
007630     IF LOTE-CATEGORIA (WKS-REC-I) = SPACES
007640        ADD 1 TO WKS-SIN-CATEGORIA
007650     END-IF
007660     ADD 1 TO WKS-REC-I.
007670 710-CUENTA-SIN-CATEGORIA-E. EXIT.
007680
007690******************************************************************
007700*            SERIE 800 - IMPRESION DEL REPORTE DE CARGA          *
007710******************************************************************
007720 800-IMPRIME-RESUMEN SECTION.
007730     MOVE WKS-LINEA-TITULO TO REG-REPORTE
007740     WRITE REPORTE
007750     MOVE WKS-LEIDOS      TO WKS-LL-LEIDOS
007760     MOVE WKS-LINEA-LEIDOS TO REG-REPORTE
007770     WRITE REPORTE
007780     MOVE WKS-INSERTADOS  TO WKS-LI-INSERTADOS
007790     MOVE WKS-LINEA-INSERTADOS TO REG-REPORTE
007800     WRITE REPORTE
007810     MOVE WKS-DUPLICADOS  TO WKS-LD-DUPLICADOS
007820     MOVE WKS-LINEA-DUPLICADOS TO REG-REPORTE
007830     WRITE REPORTE
007840     MOVE WKS-PORCENTAJE  TO WKS-LC-PORCENTAJE
007850     MOVE WKS-LINEA-CALIDAD TO REG-REPORTE
007860     WRITE REPORTE.
007870 800-IMPRIME-RESUMEN-E. EXIT.
007880
007890******************************************************************
007900*                  SERIE 900 - CIERRE DE ARCHIVOS                *
007910******************************************************************
007920 900-CIERRA-ARCHIVOS SECTION.
007930     CLOSE ENTMOV
007940     CLOSE REGCAT
007950     CLOSE MOVMAE
007960     CLOSE REPORTE.
007970 900-CIERRA-ARCHIVOS-E. EXIT.
007980
007990******************************************************************
008000*    SERIE 910 - CONVERSION DE UN MONTO DE TEXTO A S9(07)V99     *
008010*    COMA DECIMAL, SIGNO +, BLANCO O NO NUMERICO SE TOMA COMO   *
008020*    CERO                                                        *
008030******************************************************************
008040 910-CONVIERTE-MONTO SECTION.
008050      MOVE 0    TO WKS-CM-ENTERO WKS-CM-DECIMAL WKS-CM-VALOR
008060      MOVE 0    TO WKS-CM-ERROR
008070      MOVE '+'  TO WKS-CM-SIGNO
008080      MOVE WKS-CM-TEXTO TO WKS-CM-LIMPIO
008090      INSPECT WKS-CM-LIMPIO REPLACING ALL ',' BY '.'
008100      IF WKS-CM-LIMPIO (1:1) = '+'
008110         MOVE SPACE TO WKS-CM-LIMPIO (1:1)
008120      END-IF
008130      MOVE 1 TO WKS-CM-INDICE
008140      PERFORM 911-BUSCA-INICIO THRU 911-BUSCA-INICIO-E
008150         UNTIL WKS-CM-INDICE > 12
008160            OR WKS-CM-LIMPIO (WKS-CM-INDICE:1) NOT = SPACE
008170      IF WKS-CM-INDICE > 12
008180         MOVE 1 TO WKS-CM-ERROR
008190      END-IF
008200      IF NOT CM-HAY-ERROR
008210         MOVE WKS-CM-INDICE TO WKS-CM-INICIO
008220         IF WKS-CM-LIMPIO (WKS-CM-INICIO:1) = '-'
008230            MOVE '-' TO WKS-CM-SIGNO
008240            ADD 1 TO WKS-CM-INICIO
008250         END-IF
008260         MOVE 12 TO WKS-CM-INDICE
008270         PERFORM 912-BUSCA-FIN THRU 912-BUSCA-FIN-E
008280            UNTIL WKS-CM-INDICE < WKS-CM-INICIO
008290               OR WKS-CM-LIMPIO (WKS-CM-INDICE:1) NOT = SPACE
008300         IF WKS-CM-INDICE < WKS-CM-INICIO
008310            MOVE 1 TO WKS-CM-ERROR
008320         END-IF
008330      END-IF
008340      IF NOT CM-HAY-ERROR
008350         MOVE WKS-CM-INDICE TO WKS-CM-FIN
008360         MOVE WKS-CM-INICIO TO WKS-CM-INDICE
008370         PERFORM 913-BUSCA-PUNTO THRU 913-BUSCA-PUNTO-E
008380            UNTIL WKS-CM-INDICE > WKS-CM-FIN
008390               OR WKS-CM-LIMPIO (WKS-CM-INDICE:1) = '.'
008400         IF WKS-CM-INDICE > WKS-CM-FIN
008410            MOVE 1 TO WKS-CM-ERROR
008420         END-IF
008430      END-IF
008440      IF NOT CM-HAY-ERROR
008450         MOVE WKS-CM-INDICE TO WKS-CM-PUNTO
008460         MOVE WKS-CM-INICIO TO WKS-CM-INDICE
008470         PERFORM 914-VALIDA-Y-ACUMULA-ENTERO
008480            THRU 914-VALIDA-Y-ACUMULA-ENTERO-E
008490            UNTIL WKS-CM-INDICE >= WKS-CM-PUNTO OR CM-HAY-ERROR
008500      END-IF
008510      IF NOT CM-HAY-ERROR
008520         ADD 1 TO WKS-CM-PUNTO GIVING WKS-CM-INDICE
008530         PERFORM 915-VALIDA-Y-ACUMULA-DECIMAL
008540            THRU 915-VALIDA-Y-ACUMULA-DECIMAL-E
008550            UNTIL WKS-CM-INDICE > WKS-CM-FIN OR CM-HAY-ERROR
008560      END-IF
008570      IF NOT CM-HAY-ERROR
008580         IF WKS-CM-FIN - WKS-CM-PUNTO = 1
008590            COMPUTE WKS-CM-DECIMAL = WKS-CM-DECIMAL * 10
008600         END-IF
008610         COMPUTE WKS-CM-VALOR = WKS-CM-ENTERO + (WKS-CM-DECIMAL / 100)
008620         IF WKS-CM-SIGNO = '-'
008630            COMPUTE WKS-CM-VALOR = WKS-CM-VALOR * -1
008640         END-IF
008650      END-IF.
008660  910-CONVIERTE-MONTO-E. EXIT.
008670
008680 911-BUSCA-INICIO SECTION.
008690     ADD 1 TO WKS-CM-INDICE.
008700 911-BUSCA-INICIO-E. EXIT.
008710
008720 912-BUSCA-FIN SECTION.
008730     SUBTRACT 1 FROM WKS-CM-INDICE.
008740 912-BUSCA-FIN-E. EXIT.
008750
008760 913-BUSCA-PUNTO SECTION.
008770     ADD 1 TO WKS-CM-INDICE.
008780 913-BUSCA-PUNTO-E. EXIT.
008790
008800 914-VALIDA-Y-ACUMULA-ENTERO SECTION.
008810     IF WKS-CM-LIMPIO (WKS-CM-INDICE:1) NOT NUMERIC
008820        MOVE 1 TO WKS-CM-ERROR
008830     ELSE
008840        MOVE WKS-CM-LIMPIO (WKS-CM-INDICE:1) TO WKS-CM-DIGITO
008850        COMPUTE WKS-CM-ENTERO = WKS-CM-ENTERO * 10 + WKS-CM-DIGITO
008860        ADD 1 TO WKS-CM-INDICE
008870     END-IF.
008880 914-VALIDA-Y-ACUMULA-ENTERO-E. EXIT.
008890
008900 915-VALIDA-Y-ACUMULA-DECIMAL SECTION.
008910     IF WKS-CM-LIMPIO (WKS-CM-INDICE:1) NOT NUMERIC
008920        MOVE 1 TO WKS-CM-ERROR
008930     ELSE
008940        MOVE WKS-CM-LIMPIO (WKS-CM-INDICE:1) TO WKS-CM-DIGITO
008950        COMPUTE WKS-CM-DECIMAL = WKS-CM-DECIMAL * 10 + WKS-CM-DIGITO
008960        ADD 1 TO WKS-CM-INDICE
008970     END-IF.
008980 915-VALIDA-Y-ACUMULA-DECIMAL-E. EXIT.
008990
009000******************************************************************
009010*   SERIE 920 - CONVERSION DE FECHA DD/MM/AAAA A 9(08) AAAAMMDD  *
009020*   FECHA INVALIDA O EN BLANCO SE DEJA EN CERO (AUSENTE)         *
009030******************************************************************
009040 920-CONVIERTE-FECHA SECTION.
009050      MOVE 0 TO WKS-CF-RESULT
009060      IF WKS-CF-TEXTO NOT = SPACES
009070         IF WKS-CF-SEP1 = '/' AND WKS-CF-SEP2 = '/'
009080            IF WKS-CF-DIA-T  NUMERIC AND
009090               WKS-CF-MES-T  NUMERIC AND
009100               WKS-CF-ANIO-T NUMERIC
009110               MOVE WKS-CF-DIA-T  TO WKS-CF-DIA
009120               MOVE WKS-CF-MES-T  TO WKS-CF-MES
009130               MOVE WKS-CF-ANIO-T TO WKS-CF-ANIO
009140               IF WKS-CF-MES  >= 1 AND WKS-CF-MES  <= 12 AND
009150                  WKS-CF-DIA  >= 1 AND WKS-CF-DIA  <= 31
009160                  COMPUTE WKS-CF-RESULT = WKS-CF-ANIO * 10000 +
009170                          WKS-CF-MES  * 100 + WKS-CF-DIA
009180               END-IF
009190            END-IF
009200         END-IF
009210      END-IF.
009220  920-CONVIERTE-FECHA-E. EXIT.
009230
009240******************************************************************
009250*    SERIE 930 - CALCULO DE NUMERO DE DIA JULIANO DE UNA FECHA   *
009260*    AAAAMMDD, USADO PARA MEDIR BRECHAS EN DIAS ENTRE MOVIMIENTOS*
009270******************************************************************
009280 930-CALCULA-JULIANO SECTION.
009290     COMPUTE WKS-CJ-A = (14 - WKS-CJ-MES) / 12
009300     COMPUTE WKS-CJ-Y = WKS-CJ-ANIO + 4800 - WKS-CJ-A
009310     COMPUTE WKS-CJ-M = WKS-CJ-MES + 12 * WKS-CJ-A - 3
009320     COMPUTE WKS-CJ-T1 = (153 * WKS-CJ-M + 2) / 5
009330     COMPUTE WKS-CJ-T2 = WKS-CJ-Y / 4
009340     COMPUTE WKS-CJ-T3 = WKS-CJ-Y / 100
009350     COMPUTE WKS-CJ-T4 = WKS-CJ-Y / 400
009360     COMPUTE WKS-CJ-JDN = WKS-CJ-DIA + WKS-CJ-T1 +
009370             (365 * WKS-CJ-Y) + WKS-CJ-T2 - WKS-CJ-T3 +
009380             WKS-CJ-T4 - 32045.
009390 930-CALCULA-JULIANO-E. EXIT.
009400
009410******************************************************************
009420*   SERIE 940 - CALCULO DE LA LLAVE DE DEDUPLICACION             *
009430*   FECHA-OP(8) + 1er CARACTER DE TIPO DE CUENTA(1) + PLIEGUE    *
009440*   NUMERICO DE ETIQUETA Y MONTO REINTERPRETADO COMO BINARIO(7)  *
009450*   EL PLIEGUE RECORRE LOS 60 BYTES COMPLETOS DE LA ETIQUETA,    *
009460*   NO SOLO SUS EXTREMOS, PARA EVITAR COLISIONES DE LLAVE ENTRE  *
009470*   ETIQUETAS CON IGUAL INICIO/FINAL Y DISTINTO DETALLE CENTRAL  *
009480******************************************************************
009490 940-CALCULA-LLAVE SECTION.
009500     MOVE LOTE-LIBELLE-OP (WKS-TOTAL-LOTE) TO WKS-LC-ETIQUETA
009510     MOVE ZERO TO WKS-LC-PLEGADO
009520     MOVE 1    TO WKS-LC-INDICE
009530     PERFORM 941-SUMA-FRAGMENTO THRU 941-SUMA-FRAGMENTO-E
009540        UNTIL WKS-LC-INDICE > 15
009550     COMPUTE WKS-LC-MONTO-CENTS =
009560             LOTE-MONTANT (WKS-TOTAL-LOTE) * 100
009570     ADD WKS-LC-MONTO-CENTS TO WKS-LC-PLEGADO
009580     IF WKS-LC-PLEGADO < 0
009590        COMPUTE WKS-LC-PLEGADO = WKS-LC-PLEGADO * -1
009600     END-IF
009610     DIVIDE WKS-LC-PLEGADO BY 10000000
009620            GIVING WKS-LC-DESCARTE REMAINDER WKS-LC-PLEGADO-EDIT
009630     MOVE LOTE-FECHA-OP (WKS-TOTAL-LOTE)
009640          TO LOTE-LLAVE-DEDUP (WKS-TOTAL-LOTE) (1:8)
009650     MOVE LOTE-TIPO-CUENTA (WKS-TOTAL-LOTE) (1:1)
009660          TO LOTE-LLAVE-DEDUP (WKS-TOTAL-LOTE) (9:1)
009670     MOVE WKS-LC-PLEGADO-EDIT
009680          TO LOTE-LLAVE-DEDUP (WKS-TOTAL-LOTE) (10:7).
009690 940-CALCULA-LLAVE-E. EXIT.
009700
009710******************************************************************
009720*   SERIE 941 - SUMA UN TROZO DE 4 BYTES DE LA ETIQUETA AL        *
009730*   ACUMULADOR DE PLIEGUE, RECORRIENDO LOS 15 TROZOS DE LA TABLA  *
009740******************************************************************
009750 941-SUMA-FRAGMENTO SECTION.
009760     ADD WKS-LC-FRAGMENTO (WKS-LC-INDICE) TO WKS-LC-PLEGADO
009770     ADD 1 TO WKS-LC-INDICE.
009780 941-SUMA-FRAGMENTO-E. EXIT.
009790
009800******************************************************************
009810*   SERIE 999 - SALIDA DE EMERGENCIA POR FALLA DE APERTURA DE    *
009820*   ARCHIVO.  SE LLEGA AQUI POR GO TO DESDE 100-APERTURA-DE-     *
009830*   ARCHIVOS CUANDO DEBD1R00 REPORTA UN FILE STATUS FATAL        *
009840******************************************************************
009850 999-ERROR-FATAL SECTION.
009860     DISPLAY '>>> ERROR FATAL AL ABRIR UN ARCHIVO DE PFIMP01 <<<'
009870     DISPLAY '>>> PROCESO DE CARGA ABORTADO - VER DEBD1R00   <<<'
009880     STOP RUN.
009890 999-ERROR-FATAL-E. EXIT.
