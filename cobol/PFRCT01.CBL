000100******************************************************************
000110* FECHA       : 22/06/1991                                      *
000120* PROGRAMADOR : OSCAR ALBERTO HERRERA VIDES (OAHV)               *
000130* APLICACION  : PRESUPUESTO Y FINANZAS PERSONALES                *
000140* PROGRAMA    : PFRCT01                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : RECORRE EL MAESTRO COMPLETO DE MOVIMIENTOS Y     *
000170*             : VUELVE A APLICAR LA TABLA DE REGLAS DE CATEGO-   *
000180*             : RIZACION EN MODO FORZADO (SIN IMPORTAR SI YA     *
000190*             : TENIA CATEGORIA), REGRABANDO SOLO LOS REGISTROS  *
000200*             : CUYA CATEGORIA CAMBIE                           *
000210* ARCHIVOS    : MOVMAE=E/S, REGCAT=E                            *
000220* ACCION (ES) : R=RECATEGORIZAR                                 *
000230* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO           *
000240* INSTALADO   : 10/07/1991                                      *
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.    PFRCT01.
000280 AUTHOR.        OSCAR ALBERTO HERRERA VIDES.
000290 INSTALLATION.  DEPTO DE SISTEMAS - PRESUPUESTO Y FINANZAS
000300                 PERSONALES.
000310 DATE-WRITTEN.  22/06/1991.
000320 DATE-COMPILED.
000330 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000340                 SISTEMAS.
000350******************************************************************
000360*                  B I T A C O R A   D E   C A M B I O S        *
000370******************************************************************
000380* 22/06/1991  OAHV  CREACION. RECATEGORIZACION MASIVA DEL        *
000390*             MAESTRO CUANDO SE MODIFICA LA TABLA DE REGLAS      *
000400* 14/02/1993  OAHV  SE AGREGA CONTEO DE REGISTROS LEIDOS AL      *
000410*             REPORTE DE SALIDA                                  *
000420* 30/08/1995  PEDR  SE CORRIGE EL BLANQUEO DE SUBCATEGORIA       *
000430*             CUANDO LA CATEGORIA NO CAMBIA                     *
000440* 03/09/1998  MRCL  REVISION Y2K: SE AMPLIAN A CUATRO POSICIONES *
000450*             EL DESGLOSE DE ANIO EN EL DETALLE DE CAMBIOS       *
000460* 19/01/1999  MRCL  PRUEBAS DE CORTE DE SIGLO COMPLETADAS SIN    *
000470*             HALLAZGOS, SE CIERRA TICKET Y2K-0043               *
000480* 11/04/2003  DCR   SE AGREGA IMPRESION DE LA LLAVE DE DEDUPLI-  *
000490*             CACION EN EL DETALLE DE CAMBIOS PARA AUDITORIA     *
000500* 02/07/2012  EEDR  TICKET PFP-0014 AL CAMBIAR DE CATEGORIA SE   *
000510*             DEJA EL TIPO DE PRESUPUESTO SIN TOCAR              *
000520* 25/03/2017  TGM   TICKET PFP-0024 SE AMPLIA LA TABLA DE        *
000530*             CAMBIOS A 500 ENTRADAS POR CORRIDA                 *
000540* 14/08/2022  TGM   TICKET PFP-0037 SE DESGLOSA LA FECHA DE      *
000550*             OPERACION EN EL DETALLE PARA FACILITAR REVISION    *
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     CLASS CLASE-NUMERICA IS "0" THRU "9".
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT MOVMAE ASSIGN TO MOVMAE
000650            ORGANIZATION IS SEQUENTIAL
000660            FILE STATUS  IS FS-MOVMAE
000670                            FSE-MOVMAE.
000680
000690     SELECT REGCAT ASSIGN TO REGCAT
000700            ORGANIZATION IS SEQUENTIAL
000710            FILE STATUS  IS FS-REGCAT
000720                            FSE-REGCAT.
000730
000740     SELECT REPORTE ASSIGN TO REPORTE
000750            ORGANIZATION IS LINE SEQUENTIAL
000760            FILE STATUS  IS FS-REPORTE.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800*   MAESTRO ACUMULADO DE MOVIMIENTOS, ABIERTO EN MODO E/S
000810 FD  MOVMAE.
000820     COPY PFMOV01.
000830*   TABLA DE REGLAS DE CATEGORIZACION, ORDEN = PRIORIDAD
000840 FD  REGCAT.
000850     COPY PFREG01.
000860*   REPORTE DE DETALLE DE RECATEGORIZACION
000870 FD  REPORTE.
000880 01  REG-REPORTE                  PIC X(80).
000890
000900 WORKING-STORAGE SECTION.
000910******************************************************************
000920*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000930******************************************************************
000940 01  WKS-FS-STATUS.
000950     02  FS-MOVMAE                PIC 9(02) VALUE ZEROS.
000960     02  FSE-MOVMAE.
000970         03  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
000980         03  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
000990         03  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
001000     02  FS-REGCAT                PIC 9(02) VALUE ZEROS.
001010     02  FSE-REGCAT.
001020         03  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
001030         03  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
001040         03  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
001050     02  FS-REPORTE               PIC 9(02) VALUE ZEROS.
001060 01  PROGRAMA                     PIC X(08) VALUE 'PFRCT01'.
001070 01  ARCHIVO                      PIC X(08) VALUE SPACES.
001080 01  ACCION                       PIC X(10) VALUE SPACES.
001090 01  LLAVE                        PIC X(32) VALUE SPACES.
001100******************************************************************
001110*                 CONTROLADORES DE LECTURA (FIN DE ARCHIVO)      *
001120******************************************************************
001130 01  WKS-CONTROL-LECTURA.
001140     02  WKS-FIN-MOVMAE           PIC X(01) VALUE 'N'.
001150         88  FIN-MOVMAE                     VALUE 'S'.
001160     02  WKS-FIN-REGCAT           PIC X(01) VALUE 'N'.
001170         88  FIN-REGCAT                     VALUE 'S'.
001180******************************************************************
001190*                         CONTADORES DE CORRIDA                  *
001200******************************************************************
001210 01  WKS-CONTADORES.
001220     02  WKS-LEIDOS               PIC 9(05) COMP VALUE 0.
001230     02  WKS-CAMBIADOS            PIC 9(05) COMP VALUE 0.
001240     02  WKS-TOTAL-REGLAS         PIC 9(03) COMP VALUE 0.
001250******************************************************************
001260*        TABLA DE REGLAS DE CATEGORIZACION (CARGADA DE REGCAT)   *
001270******************************************************************
001280 01  WKS-TABLA-REGLAS.
001290     02  REGLA-ENTRADA OCCURS 100 TIMES INDEXED BY IX-REGLA.
001300         03  REGLA-CATEGORIA      PIC X(20).
001310         03  REGLA-PALABRA        PIC X(30).
001320         03  REGLA-LONG-PALABRA   PIC 9(02) COMP.
001330******************************************************************
001340*        TABLA DE CAMBIOS DE CATEGORIA DE LA CORRIDA ACTUAL      *
001350******************************************************************
001360 01  WKS-TABLA-CAMBIOS.
001370     02  CAMBIO-ENTRADA OCCURS 500 TIMES.
001380         03  CAMBIO-LLAVE             PIC X(16).
001390         03  CAMBIO-CATEGORIA-NUEVA   PIC X(20).
001400******************************************************************
001410*         AREA DE TRABAJO PARA CATEGORIZACION POR PALABRA CLAVE  *
001420******************************************************************
001430 01  WKS-CATEGORIZA.
001440     02  WKS-CAT-LIBELLE-UC        PIC X(60).
001450     02  WKS-CAT-PALABRA           PIC X(30).
001460     02  WKS-CAT-PALABRA-UC        PIC X(30).
001470     02  WKS-CAT-NUEVA             PIC X(20).
001480     02  WKS-CAT-LONG              PIC 9(02) COMP.
001490     02  WKS-CAT-POS               PIC 9(02) COMP.
001500     02  WKS-CAT-LIMITE            PIC 9(02) COMP.
001510     02  WKS-CAT-FLAG              PIC 9(01) COMP VALUE 0.
001520         88  CAT-ENCONTRADA                 VALUE 1.
001530     02  WKS-CAT-LONG-AUX          PIC 9(02) COMP.
001540 01  WKS-MINUSCULAS   PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
001550 01  WKS-MAYUSCULAS   PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001560******************************************************************
001570*    AREA DE COMPARACION RAPIDA ENTRE CATEGORIA/SUBCATEGORIA     *
001580*    ANTERIOR Y LA RECIEN CALCULADA                              *
001590******************************************************************
001600 01  WKS-COMPARA-CATEGORIA.
001610     02  WKS-CC-ANTES              PIC X(20).
001620     02  WKS-CC-DESPUES            PIC X(20).
001630 01  WKS-COMPARA-CATEGORIA-R REDEFINES WKS-COMPARA-CATEGORIA.
001640     02  WKS-CC-COMBINADO          PIC X(40).
001650******************************************************************
001660*    DESGLOSE DE LA FECHA DE OPERACION PARA EL DETALLE IMPRESO   *
001670******************************************************************
001680 01  WKS-FECHA-DESGLOSE.
001690     02  WKS-FD-FECHA              PIC 9(08).
001700 01  WKS-FECHA-DESGLOSE-R REDEFINES WKS-FECHA-DESGLOSE.
001710     02  WKS-FD-ANIO               PIC 9(04).
001720     02  WKS-FD-MES                PIC 9(02).
001730     02  WKS-FD-DIA                PIC 9(02).
001740******************************************************************
001750*    DESGLOSE DE LA LLAVE DE DEDUPLICACION PARA AUDITORIA        *
001760******************************************************************
001770 01  WKS-LLAVE-DIAG.
001780     02  WKS-LD-FECHA              PIC 9(08).
001790     02  WKS-LD-TIPO               PIC X(01).
001800     02  WKS-LD-RESTO              PIC X(07).
001810 01  WKS-LLAVE-DIAG-R REDEFINES WKS-LLAVE-DIAG.
001820     02  WKS-LD-TEXTO              PIC X(16).
001830******************************************************************
001840*                   AREA DE TRABAJO PARA EL REPORTE              *
001850******************************************************************
001860 01  WKS-REC-I                     PIC 9(04) COMP VALUE 0.
001870 01  WKS-LINEA-TITULO.
001880     02  FILLER                    PIC X(41) VALUE
001890         'REPORTE DE RECATEGORIZACION DEL MAESTRO'.
001900     02  FILLER                    PIC X(39) VALUE SPACES.
001910 01  WKS-LINEA-DETALLE.
001920     02  FILLER                    PIC X(07) VALUE 'LLAVE: '.
001930     02  WKS-LDT-LLAVE             PIC X(16).
001940     02  FILLER                    PIC X(02) VALUE SPACES.
001950     02  FILLER                    PIC X(06) VALUE 'TIPO: '.
001960     02  WKS-LDT-TIPO              PIC X(01).
001970     02  FILLER                    PIC X(02) VALUE SPACES.
001980     02  FILLER                    PIC X(07) VALUE 'FECHA: '.
001990     02  WKS-LDT-ANIO              PIC 9(04).
002000     02  FILLER                    PIC X(01) VALUE '/'.
002010     02  WKS-LDT-MES               PIC 9(02).
002020     02  FILLER                    PIC X(01) VALUE '/'.
002030     02  WKS-LDT-DIA               PIC 9(02).
002040     02  FILLER                    PIC X(02) VALUE SPACES.
002050     02  FILLER                    PIC X(12) VALUE
002060         'CATEGORIA: '.
002070     02  WKS-LDT-CATEGORIA         PIC X(20).
002080     02  FILLER                    PIC X(03) VALUE SPACES.
002090 01  WKS-LINEA-RESUMEN.
002100     02  FILLER                    PIC X(22) VALUE
002110         'MOVIMIENTOS LEIDOS   :'.
002120     02  WKS-LR-LEIDOS             PIC ZZZZ9.
002130     02  FILLER                    PIC X(04) VALUE SPACES.
002140     02  FILLER                    PIC X(22) VALUE
002150         'CATEGORIAS CAMBIADAS :'.
002160     02  WKS-LR-CAMBIADOS          PIC ZZZZ9.
002170     02  FILLER                    PIC X(23) VALUE SPACES.
002180
002190 PROCEDURE DIVISION.
002200******************************************************************
002210*                    SECCION PRINCIPAL DEL PROGRAMA              *
002220******************************************************************
002230 000-PRINCIPAL SECTION.
002240     PERFORM 100-APERTURA-DE-ARCHIVOS THRU 100-APERTURA-DE-ARCHIVOS-E
002250     PERFORM 200-CARGA-REGLAS THRU 200-CARGA-REGLAS-E
002260     PERFORM 300-PROCESA-MAESTRO THRU 300-PROCESA-MAESTRO-E
002270        UNTIL FIN-MOVMAE
002280     PERFORM 800-IMPRIME-RESUMEN THRU 800-IMPRIME-RESUMEN-E
002290     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
002300     STOP RUN.
002310 000-PRINCIPAL-E. EXIT.
002320
002330******************************************************************
002340*       SERIE 100 - APERTURA DE ARCHIVOS Y VALIDACION DE FS      *
002350******************************************************************
002360 100-APERTURA-DE-ARCHIVOS SECTION.
002370     OPEN I-O    MOVMAE
002380     OPEN INPUT  REGCAT
002390     OPEN OUTPUT REPORTE
002400     IF FS-MOVMAE NOT = 0
002410        MOVE 'OPEN'   TO ACCION
002420        MOVE 'MOVMAE' TO ARCHIVO
002430        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002440             LLAVE, FS-MOVMAE, FSE-MOVMAE
002450        GO TO 999-ERROR-FATAL
002460     END-IF
002470     IF FS-REGCAT NOT = 0
002480        MOVE 'OPEN'   TO ACCION
002490        MOVE 'REGCAT' TO ARCHIVO
002500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002510             LLAVE, FS-REGCAT, FSE-REGCAT
002520        GO TO 999-ERROR-FATAL
002530     END-IF.
002540 100-APERTURA-DE-ARCHIVOS-E. EXIT.
002550
002560******************************************************************
002570*    SERIE 200 - CARGA DE LA TABLA DE REGLAS DE CATEGORIZACION   *
002580******************************************************************
002590 200-CARGA-REGLAS SECTION.
002600     PERFORM 210-LEE-REGCAT THRU 210-LEE-REGCAT-E
002610     PERFORM 220-ALMACENA-REGLA THRU 220-ALMACENA-REGLA-E
002620        UNTIL FIN-REGCAT.
002630 200-CARGA-REGLAS-E. EXIT.
002640
002650 210-LEE-REGCAT SECTION.
002660     READ REGCAT
002670          AT END     SET FIN-REGCAT TO TRUE
002680          NOT AT END CONTINUE
002690     END-READ.
002700 210-LEE-REGCAT-E. EXIT.
002710
002720 220-ALMACENA-REGLA SECTION.
002730     ADD 1 TO WKS-TOTAL-REGLAS
002740     MOVE RCAT-CATEGORIA        TO REGLA-CATEGORIA (WKS-TOTAL-REGLAS)
002750     MOVE RCAT-PALABRA-CLAVE    TO REGLA-PALABRA   (WKS-TOTAL-REGLAS)
002760     MOVE 30 TO WKS-CAT-LONG-AUX
002770     PERFORM 221-ACORTA-PALABRA THRU 221-ACORTA-PALABRA-E
002780        UNTIL WKS-CAT-LONG-AUX = 0
002790           OR REGLA-PALABRA (WKS-TOTAL-REGLAS)
002800                  (WKS-CAT-LONG-AUX : 1) NOT = SPACE
002810     MOVE WKS-CAT-LONG-AUX TO REGLA-LONG-PALABRA (WKS-TOTAL-REGLAS)
002820     PERFORM 210-LEE-REGCAT THRU 210-LEE-REGCAT-E.
002830 220-ALMACENA-REGLA-E. EXIT.
002840
002850 221-ACORTA-PALABRA SECTION.
002860     SUBTRACT 1 FROM WKS-CAT-LONG-AUX.
002870 221-ACORTA-PALABRA-E. EXIT.
002880
002890******************************************************************
002900*  SERIE 300 - LECTURA DEL MAESTRO Y RECATEGORIZACION FORZADA    *
002910*  DE CADA MOVIMIENTO                                              *
002920******************************************************************
002930 300-PROCESA-MAESTRO SECTION.
002940     PERFORM 310-LEE-MOVMAE THRU 310-LEE-MOVMAE-E
002950     IF NOT FIN-MOVMAE
002960        PERFORM 400-CATEGORIZA-MOVIMIENTO THRU 400-CATEGORIZA-MOVIMIENTO-E
002970        PERFORM 500-REESCRIBE-SI-CAMBIO THRU 500-REESCRIBE-SI-CAMBIO-E
002980     END-IF.
002990 300-PROCESA-MAESTRO-E. EXIT.
003000
003010 310-LEE-MOVMAE SECTION.
003020     READ MOVMAE
003030          AT END
003040             SET FIN-MOVMAE TO TRUE
003050          NOT AT END
003060             ADD 1 TO WKS-LEIDOS
003070     END-READ.
003080 310-LEE-MOVMAE-E. EXIT.
003090
003100******************************************************************
003110*  SERIE 400 - CATEGORIZACION EN MODO FORZADO CONTRA LA TABLA    *
003120*  DE REGLAS, IGUAL QUE LA RUTINA DE CATEGORIZACION DE PFIMP01,  *
003130*  PERO EVALUANDO TODAS LAS REGLAS PARA TODO REGISTRO, SIN       *
003140*  IMPORTAR SU CATEGORIA ACTUAL                                   *
003150******************************************************************
003160 400-CATEGORIZA-MOVIMIENTO SECTION.
003170     MOVE SPACES TO WKS-CAT-NUEVA
003180     MOVE MMOV-LIBELLE-OP TO WKS-CAT-LIBELLE-UC
003190     INSPECT WKS-CAT-LIBELLE-UC
003200             CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
003210     PERFORM 410-APLICA-UNA-REGLA THRU 410-APLICA-UNA-REGLA-E
003220        VARYING IX-REGLA FROM 1 BY 1
003230           UNTIL IX-REGLA > WKS-TOTAL-REGLAS.
003240 400-CATEGORIZA-MOVIMIENTO-E. EXIT.
003250
003260 410-APLICA-UNA-REGLA SECTION.
003270     MOVE REGLA-PALABRA      (IX-REGLA) TO WKS-CAT-PALABRA
003280     MOVE REGLA-LONG-PALABRA (IX-REGLA) TO WKS-CAT-LONG
003290     MOVE WKS-CAT-PALABRA               TO WKS-CAT-PALABRA-UC
003300     INSPECT WKS-CAT-PALABRA-UC
003310             CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
003320     PERFORM 420-BUSCA-SUBCADENA THRU 420-BUSCA-SUBCADENA-E
003330     IF CAT-ENCONTRADA
003340        MOVE REGLA-CATEGORIA (IX-REGLA) TO WKS-CAT-NUEVA
003350     END-IF.
003360 410-APLICA-UNA-REGLA-E. EXIT.
003370
003380 420-BUSCA-SUBCADENA SECTION.
003390     MOVE 0 TO WKS-CAT-FLAG
003400     IF WKS-CAT-LONG > 0
003410        COMPUTE WKS-CAT-LIMITE = 61 - WKS-CAT-LONG
003420        MOVE 1 TO WKS-CAT-POS
003430        PERFORM 421-COMPARA-POSICION THRU 421-COMPARA-POSICION-E
003440           UNTIL WKS-CAT-POS > WKS-CAT-LIMITE OR CAT-ENCONTRADA
003450     END-IF.
003460 420-BUSCA-SUBCADENA-E. EXIT.
003470
003480 421-COMPARA-POSICION SECTION.
003490     IF WKS-CAT-LIBELLE-UC (WKS-CAT-POS : WKS-CAT-LONG) =
003500        WKS-CAT-PALABRA-UC (1 : WKS-CAT-LONG)
003510        MOVE 1 TO WKS-CAT-FLAG
003520     END-IF
003530     ADD 1 TO WKS-CAT-POS.
003540 421-COMPARA-POSICION-E. EXIT.
003550
003560******************************************************************
003570*  SERIE 500 - REGRABA EL REGISTRO SOLO SI LA CATEGORIA CAMBIO   *
003580*  Y DEJA CONSTANCIA DEL CAMBIO EN LA TABLA PARA EL REPORTE      *
003590******************************************************************
003600 500-REESCRIBE-SI-CAMBIO SECTION.
003610     MOVE MMOV-CATEGORIA TO WKS-CC-ANTES
003620     MOVE WKS-CAT-NUEVA  TO WKS-CC-DESPUES
003630     IF WKS-CAT-NUEVA NOT = MMOV-CATEGORIA
003640        MOVE MMOV-LLAVE-DEDUP  TO WKS-LD-TEXTO
003650        MOVE WKS-CAT-NUEVA     TO MMOV-CATEGORIA
003660        MOVE SPACES            TO MMOV-SUBCATEGORIA
003670        REWRITE MOVMAE
003680        IF FS-MOVMAE NOT = 0
003690           MOVE 'REWRITE' TO ACCION
003700           MOVE 'MOVMAE'  TO ARCHIVO
003710           MOVE WKS-LD-TEXTO TO LLAVE
003720           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
003730                LLAVE, FS-MOVMAE, FSE-MOVMAE
003740        ELSE
003750           ADD 1 TO WKS-CAMBIADOS
003760           MOVE WKS-LD-TEXTO TO CAMBIO-LLAVE (WKS-CAMBIADOS)
003770           MOVE WKS-CAT-NUEVA
003780                TO CAMBIO-CATEGORIA-NUEVA (WKS-CAMBIADOS)
003790        END-IF
003800     END-IF.
003810 500-REESCRIBE-SI-CAMBIO-E. EXIT.
003820
003830******************************************************************
003840*      SERIE 800 - IMPRESION DEL DETALLE Y RESUMEN DE LA CORRIDA *
003850******************************************************************
003860 800-IMPRIME-RESUMEN SECTION.
003870     MOVE WKS-LINEA-TITULO TO REG-REPORTE
003880     WRITE REPORTE
003890     MOVE 1 TO WKS-REC-I
003900     PERFORM 810-IMPRIME-DETALLE THRU 810-IMPRIME-DETALLE-E
003910        UNTIL WKS-REC-I > WKS-CAMBIADOS
003920     MOVE WKS-LEIDOS    TO WKS-LR-LEIDOS
003930     MOVE WKS-CAMBIADOS TO WKS-LR-CAMBIADOS
003940     MOVE WKS-LINEA-RESUMEN TO REG-REPORTE
003950     WRITE REPORTE.
003960 800-IMPRIME-RESUMEN-E. EXIT.
003970
003980 810-IMPRIME-DETALLE SECTION.
003990     MOVE CAMBIO-LLAVE (WKS-REC-I)      TO WKS-LD-TEXTO
004000     MOVE WKS-LD-FECHA                  TO WKS-FD-FECHA
004010     MOVE WKS-LD-TEXTO                   TO WKS-LDT-LLAVE
004020     MOVE WKS-LD-TIPO                    TO WKS-LDT-TIPO
004030     MOVE WKS-FD-ANIO                    TO WKS-LDT-ANIO
004040     MOVE WKS-FD-MES                     TO WKS-LDT-MES
004050     MOVE WKS-FD-DIA                     TO WKS-LDT-DIA
004060     MOVE CAMBIO-CATEGORIA-NUEVA (WKS-REC-I) TO WKS-LDT-CATEGORIA
004070     MOVE WKS-LINEA-DETALLE TO REG-REPORTE
004080     WRITE REPORTE
004090     ADD 1 TO WKS-REC-I.
004100 810-IMPRIME-DETALLE-E. EXIT.
004110
004120******************************************************************
004130*                  SERIE 900 - CIERRE DE ARCHIVOS                *
004140******************************************************************
004150 900-CIERRA-ARCHIVOS SECTION.
004160     CLOSE MOVMAE
004170     CLOSE REGCAT
004180     CLOSE REPORTE.
004190 900-CIERRA-ARCHIVOS-E. EXIT.
004200
004210******************************************************************
004220*   SERIE 999 - SALIDA DE EMERGENCIA POR FALLA DE APERTURA DE    *
004230*   ARCHIVO.  SE LLEGA AQUI POR GO TO DESDE 100-APERTURA-DE-     *
004240*   ARCHIVOS CUANDO DEBD1R00 REPORTA UN FILE STATUS FATAL        *
004250******************************************************************
004260 999-ERROR-FATAL SECTION.
004270     DISPLAY '>>> ERROR FATAL AL ABRIR UN ARCHIVO DE PFRCT01 <<<'
004280     DISPLAY '>>> PROCESO DE RECATEGORIZACION ABORTADO        <<<'
004290     STOP RUN.
004300 999-ERROR-FATAL-E. EXIT.
