000100******************************************************************
000110*               C O P Y   P F G O L 0 1                         *
000120******************************************************************
000130* APLICACION  : PRESUPUESTO Y FINANZAS PERSONALES                *
000140* COPYLIB     : PFGOL01                                          *
000150* DESCRIPCION : LAYOUT DEL ARCHIVO DE METAS DE AHORRO (METAS),   *
000160*             : UNICO POR NOMBRE DE META.                        *
000170* LONGITUD    : 48 POSICIONES                                    *
000180******************************************************************
000190* 1994-04-19  PEDR  TICKET PFP-0005  CREACION DEL COPY           *
000200* 2026-02-17  GMNZ  TICKET PFP-0031  SE QUITA BYTE DE RESERVA    *
000210*             QUE DESCUADRABA EL REGISTRO FISICO DE METAS        *
000220******************************************************************
000230 01  REG-METAS.
000240     02  META-NOMBRE               PIC X(30).
000250     02  META-OBJETIVO             PIC 9(07)V99.
000260     02  META-ACUMULADO            PIC 9(07)V99.
