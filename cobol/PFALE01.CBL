000100******************************************************************
000110* FECHA       : 03/09/1997                                      *
000120* PROGRAMADOR : MARTA REGINA CASTELLANOS LOPEZ (MRCL)            *
000130* APLICACION  : PRESUPUESTO Y FINANZAS PERSONALES                *
000140* PROGRAMA    : PFALE01                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : LEE EL MAESTRO DE MOVIMIENTOS Y PRODUCE TRES     *
000170*             : REPORTES DE ALERTAS: SUSCRIPCIONES RECURRENTES   *
000180*             : ORDENADAS POR PROMEDIO, COMPRAS INUSUALES FUERA  *
000190*             : DE MEDIA+2DESV POR CATEGORIA, Y EL TOTAL DE       *
000200*             : COMISIONES BANCARIAS DEL PERIODO                 *
000210* ARCHIVOS    : MOVMAE=E                                        *
000220* ACCION (ES) : E=ALERTAS Y HALLAZGOS DEL MAESTRO                *
000230* PROGRAMA(S) : NINGUNO                                         *
000240* INSTALADO   : 22/09/1997                                      *
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.    PFALE01.
000280 AUTHOR.        MARTA REGINA CASTELLANOS LOPEZ.
000290 INSTALLATION.  DEPTO DE SISTEMAS - PRESUPUESTO Y FINANZAS
000300                 PERSONALES.
000310 DATE-WRITTEN.  03/09/1997.
000320 DATE-COMPILED.
000330 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000340                 SISTEMAS.
000350******************************************************************
000360*                  B I T A C O R A   D E   C A M B I O S        *
000370******************************************************************
000380* 03/09/1997  MRCL  CREACION. SUSCRIPCIONES RECURRENTES Y        *
000390*             COMPRAS INUSUALES POR DESVIACION ESTANDAR          *
000400* 11/03/1998  MRCL  SE AGREGA LA SECCION DE COMISIONES           *
000410*             BANCARIAS Y SU TOTAL                               *
000420* 05/10/1998  JEPS  REVISION Y2K: CAMPOS DE FECHA A CUATRO       *
000430*             POSICIONES DE ANIO EN TODAS LAS TABLAS EN MEMORIA  *
000440* 18/01/1999  JEPS  PRUEBAS DE CORTE DE SIGLO COMPLETADAS SIN    *
000450*             HALLAZGOS, SE CIERRA TICKET Y2K-0046               *
000460* 14/06/2006  DCR   SE AMPLIA LA PRECISION DE LA DESVIACION      *
000470*             ESTANDAR A CUATRO DECIMALES INTERMEDIOS            *
000480* 02/05/2013  EEDR  TICKET PFP-0019 SE AMPLIAN LAS TABLAS EN     *
000490*             MEMORIA A 2000 MOVIMIENTOS Y 300 HALLAZGOS         *
000500******************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS CLASE-NUMERICA IS "0" THRU "9".
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT MOVMAE   ASSIGN TO MOVMAE
000590            ORGANIZATION IS SEQUENTIAL
000600            FILE STATUS  IS FS-MOVMAE
000610                            FSE-MOVMAE.
000620
000630     SELECT REPORTE  ASSIGN TO REPORTE
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS  IS FS-REPORTE.
000660
000670 DATA DIVISION.
000680 FILE SECTION.
000690*   MAESTRO ACUMULADO DE MOVIMIENTOS
000700 FD  MOVMAE.
000710     COPY PFMOV01.
000720*   REPORTE DE ALERTAS Y HALLAZGOS DETECTADOS EN LOS MOVIMIENTOS
000730 FD  REPORTE.
000740 01  REG-REPORTE                  PIC X(80).
000750
000760 WORKING-STORAGE SECTION.
000770******************************************************************
000780*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000790******************************************************************
000800 01  WKS-FS-STATUS.
000810     02  FS-MOVMAE                PIC 9(02) VALUE ZEROS.
000820     02  FSE-MOVMAE.
000830         03  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
000840         03  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
000850         03  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
000860     02  FS-REPORTE               PIC 9(02) VALUE ZEROS.
000870 01  PROGRAMA                     PIC X(08) VALUE 'PFALE01'.
000880 01  ARCHIVO                      PIC X(08) VALUE SPACES.
000890 01  ACCION                       PIC X(10) VALUE SPACES.
000900 01  LLAVE                        PIC X(32) VALUE SPACES.
000910******************************************************************
000920*                 CONTROLADOR DE LECTURA (FIN DE ARCHIVO)        *
000930******************************************************************
000940 01  WKS-FIN-MOVMAE               PIC X(01) VALUE 'N'.
000950     88  FIN-MOVMAE                         VALUE 'S'.
000960******************************************************************
000970*                         CONTADORES GENERALES                   *
000980******************************************************************
000990 01  WKS-CONTADORES.
001000     02  WKS-TOTAL-MOV            PIC 9(05) COMP VALUE 0.
001010     02  WKS-TOTAL-SUSCRIP        PIC 9(04) COMP VALUE 0.
001020     02  WKS-TOTAL-CATSTAT        PIC 9(04) COMP VALUE 0.
001030     02  WKS-TOTAL-COMPRAS        PIC 9(04) COMP VALUE 0.
001040     02  WKS-TOTAL-COMISIONES     PIC 9(04) COMP VALUE 0.
001050     02  WKS-REC-I                PIC 9(05) COMP VALUE 0.
001060     02  WKS-REC-J                PIC 9(05) COMP VALUE 0.
001070     02  WKS-INTERCAMBIOS         PIC 9(01) COMP VALUE 0.
001080 01  WKS-FLAG-HALLADO             PIC X(01) VALUE 'N'.
001090     88  WKS-HALLADO                        VALUE 'S'.
001100******************************************************************
001110*         TABLA EN MEMORIA DEL MAESTRO DE MOVIMIENTOS            *
001120******************************************************************
001130 01  WKS-TABLA-MOV.
001140     02  MOV-ENTRADA OCCURS 2000 TIMES INDEXED BY IX-MOV.
001150         03  MOV-FECHA-OP             PIC 9(08).
001160         03  MOV-LIBELLE-SIMPLE       PIC X(30).
001170         03  MOV-CATEGORIA            PIC X(20).
001180         03  MOV-MONTANT              PIC S9(07)V99.
001190         03  MOV-TIPO-PRESUP          PIC X(10).
001200******************************************************************
001210*    TABLA DE SUSCRIPCIONES RECURRENTES AGRUPADAS POR LIBELLE    *
001220******************************************************************
001230 01  WKS-TABLA-SUSCRIP.
001240     02  SUSCRIP-ENTRADA OCCURS 200 TIMES INDEXED BY IX-SUSC.
001250         03  SUSCRIP-LIBELLE          PIC X(30).
001260         03  SUSCRIP-CONTADOR         PIC 9(05) COMP.
001270         03  SUSCRIP-SUMA             PIC S9(09)V99.
001280         03  SUSCRIP-FECHA-MAX        PIC 9(08).
001290         03  SUSCRIP-PROMEDIO         PIC S9(07)V99.
001300 01  WKS-SUSCRIP-TEMP.
001310     02  TEMP-LIBELLE                 PIC X(30).
001320     02  TEMP-CONTADOR                PIC 9(05) COMP.
001330     02  TEMP-SUMA                    PIC S9(09)V99.
001340     02  TEMP-FECHA-MAX               PIC 9(08).
001350     02  TEMP-PROMEDIO                PIC S9(07)V99.
001360******************************************************************
001370*   TABLA DE ESTADISTICAS POR CATEGORIA (MEDIA Y DESVIACION)     *
001380*   PARA LA DETECCION DE COMPRAS INUSUALES                      *
001390******************************************************************
001400 01  WKS-TABLA-CATSTAT.
001410     02  CATSTAT-ENTRADA OCCURS 50 TIMES INDEXED BY IX-CATSTAT.
001420         03  CATSTAT-CATEGORIA        PIC X(20).
001430         03  CATSTAT-CONTADOR         PIC 9(05) COMP.
001440         03  CATSTAT-ACUM.
001450             04  CATSTAT-SUMA          PIC S9(09)V9999.
001460             04  CATSTAT-SUMA-CUAD     PIC S9(13)V9999.
001470             04  CATSTAT-MEDIA         PIC S9(07)V9999.
001480             04  CATSTAT-STDDEV        PIC S9(07)V9999.
001490         03  CATSTAT-ACUM-R REDEFINES CATSTAT-ACUM
001500                                       PIC X(52).
001510******************************************************************
001520*                TABLA DE COMPRAS INUSUALES DETECTADAS           *
001530******************************************************************
001540 01  WKS-TABLA-COMPRAS.
001550     02  COMPRA-ENTRADA OCCURS 300 TIMES INDEXED BY IX-COMPRA.
001560         03  COMPRA-FECHA             PIC 9(08).
001570         03  COMPRA-LIBELLE           PIC X(30).
001580         03  COMPRA-CATEGORIA         PIC X(20).
001590         03  COMPRA-MONTO             PIC S9(07)V99.
001600         03  COMPRA-MEDIA-CAT         PIC S9(07)V9999.
001610******************************************************************
001620*            TABLA DE COMISIONES BANCARIAS DETECTADAS            *
001630******************************************************************
001640 01  WKS-TABLA-COMISIONES.
001650     02  COMIS-ENTRADA OCCURS 300 TIMES INDEXED BY IX-COMIS.
001660         03  COMIS-FECHA              PIC 9(08).
001670         03  COMIS-LIBELLE            PIC X(30).
001680         03  COMIS-MONTO              PIC S9(07)V99.
001690 01  WKS-TOTALES-COMISION.
001700     02  WKS-TOT-COMISION             PIC S9(09)V99.
001710 01  WKS-TOTALES-COMISION-R REDEFINES WKS-TOTALES-COMISION
001720                                       PIC X(11).
001730******************************************************************
001740*          AREA DE TRABAJO PARA EL CALCULO MANUAL DE RAIZ        *
001750*          CUADRADA (METODO DE NEWTON-RAPHSON, SIN FUNCIONES     *
001760*          INTRINSECAS)                                          *
001770******************************************************************
001780 01  WKS-RAIZ-AREA.
001790     02  WKS-RAIZ-ENTRADA             PIC S9(09)V9999.
001800     02  WKS-RAIZ-X                   PIC S9(09)V9999.
001810     02  WKS-RAIZ-I                   PIC 9(02) COMP.
001820     02  WKS-RAIZ-RESULTADO           PIC S9(07)V9999.
001830******************************************************************
001840*          AREA DE TRABAJO PARA LA EVALUACION DEL UMBRAL         *
001850******************************************************************
001860 01  WKS-UMBRAL                       PIC S9(07)V9999.
001870 01  WKS-VALOR-D                      PIC S9(07)V99.
001880******************************************************************
001890*    DESGLOSE DE LA FECHA DE OPERACION PARA IMPRESION            *
001900******************************************************************
001910 01  WKS-FECHA-DESGLOSE.
001920     02  WKS-FD-FECHA                 PIC 9(08).
001930 01  WKS-FECHA-DESGLOSE-R REDEFINES WKS-FECHA-DESGLOSE.
001940     02  WKS-FD-ANIO                  PIC 9(04).
001950     02  WKS-FD-MES                   PIC 9(02).
001960     02  WKS-FD-DIA                   PIC 9(02).
001970******************************************************************
001980*              AREA DE TRABAJO PARA EL REPORTE DE ALERTAS        *
001990******************************************************************
002000 01  WKS-LINEA-TITULO-SUSC.
002010     02  FILLER                       PIC X(43) VALUE
002020         'SUSCRIPCIONES RECURRENTES (DESC. PROMEDIO)'.
002030     02  FILLER                       PIC X(37) VALUE SPACES.
002040 01  WKS-LINEA-SUSCRIP.
002050     02  WKS-LS-LIBELLE               PIC X(30).
002060     02  FILLER                       PIC X(02) VALUE SPACES.
002070     02  WKS-LS-PROMEDIO              PIC Z,ZZZ,ZZ9.99.
002080     02  FILLER                       PIC X(02) VALUE SPACES.
002090     02  WKS-LS-CONTADOR              PIC ZZZ9.
002100     02  FILLER                       PIC X(02) VALUE SPACES.
002110     02  WKS-LS-FECHA-MAX             PIC 9(04).
002120     02  FILLER                       PIC X(01) VALUE '/'.
002130     02  WKS-LS-FECHA-MAX2            PIC 9(02).
002140     02  FILLER                       PIC X(01) VALUE '/'.
002150     02  WKS-LS-FECHA-MAX3            PIC 9(02).
002160     02  FILLER                       PIC X(22) VALUE SPACES.
002170 01  WKS-LINEA-TITULO-COMP.
002180     02  FILLER                       PIC X(40) VALUE
002190         'COMPRAS INUSUALES (MEDIA + 2 DESV.ESTD)'.
002200     02  FILLER                       PIC X(40) VALUE SPACES.
002210 01  WKS-LINEA-COMPRA.
002220     02  WKS-LC-ANIO                  PIC 9(04).
002230     02  FILLER                       PIC X(01) VALUE '/'.
002240     02  WKS-LC-MES                   PIC 9(02).
002250     02  FILLER                       PIC X(01) VALUE '/'.
002260     02  WKS-LC-DIA                   PIC 9(02).
002270     02  FILLER                       PIC X(01) VALUE SPACE.
002280     02  WKS-LC-LIBELLE               PIC X(30).
002290     02  WKS-LC-CATEGORIA             PIC X(20).
002300     02  WKS-LC-MONTO                 PIC Z,ZZZ,ZZ9.99.
002310     02  WKS-LC-MEDIA                 PIC Z,ZZZ,ZZ9.99.
002320 01  WKS-LINEA-TITULO-COMIS.
002330     02  FILLER                       PIC X(40) VALUE
002340         'COMISIONES BANCARIAS DEL PERIODO'.
002350     02  FILLER                       PIC X(40) VALUE SPACES.
002360 01  WKS-LINEA-COMIS.
002370     02  WKS-LCO-ANIO                 PIC 9(04).
002380     02  FILLER                       PIC X(01) VALUE '/'.
002390     02  WKS-LCO-MES                  PIC 9(02).
002400     02  FILLER                       PIC X(01) VALUE '/'.
002410     02  WKS-LCO-DIA                  PIC 9(02).
002420     02  FILLER                       PIC X(02) VALUE SPACES.
002430     02  WKS-LCO-LIBELLE              PIC X(30).
002440     02  FILLER                       PIC X(02) VALUE SPACES.
002450     02  WKS-LCO-MONTO                PIC Z,ZZZ,ZZ9.99.
002460     02  FILLER                       PIC X(24) VALUE SPACES.
002470 01  WKS-LINEA-TOTAL-COMIS.
002480     02  FILLER                       PIC X(20) VALUE
002490         'TOTAL COMISIONES:  '.
002500     02  WKS-LTC-MONTO                PIC Z,ZZZ,ZZ9.99.
002510     02  FILLER                       PIC X(47) VALUE SPACES.
002520
002530 PROCEDURE DIVISION.
002540******************************************************************
002550*                    SECCION PRINCIPAL DEL PROGRAMA              *
002560******************************************************************
002570 000-PRINCIPAL SECTION.
002580     PERFORM 100-APERTURA-DE-ARCHIVOS THRU 100-APERTURA-DE-ARCHIVOS-E
002590     PERFORM 200-CARGA-MOVIMIENTOS THRU 200-CARGA-MOVIMIENTOS-E
002600     PERFORM 300-SUSCRIPCIONES-RECURRENTES
002610        THRU 300-SUSCRIPCIONES-RECURRENTES-E
002620     PERFORM 400-COMPRAS-INUSUALES THRU 400-COMPRAS-INUSUALES-E
002630     PERFORM 500-COMISIONES-BANCARIAS THRU 500-COMISIONES-BANCARIAS-E
002640     PERFORM 800-IMPRIME-REPORTE THRU 800-IMPRIME-REPORTE-E
002650     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
002660     STOP RUN.
002670 000-PRINCIPAL-E. EXIT.
002680
002690******************************************************************
002700*       SERIE 100 - APERTURA DE ARCHIVOS Y VALIDACION DE FS      *
002710******************************************************************
002720 100-APERTURA-DE-ARCHIVOS SECTION.
002730     OPEN INPUT  MOVMAE
002740     OPEN OUTPUT REPORTE
002750     IF FS-MOVMAE NOT = 0
002760        MOVE 'OPEN'   TO ACCION
002770        MOVE 'MOVMAE' TO ARCHIVO
002780        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002790             LLAVE, FS-MOVMAE, FSE-MOVMAE
002800        GO TO 999-ERROR-FATAL
002810     END-IF.
002820 100-APERTURA-DE-ARCHIVOS-E. EXIT.
002830
002840******************************************************************
002850*      SERIE 200 - CARGA DEL MAESTRO COMPLETO EN MEMORIA         *
002860******************************************************************
002870 200-CARGA-MOVIMIENTOS SECTION.
002880     PERFORM 210-LEE-MOVMAE THRU 210-LEE-MOVMAE-E
002890     PERFORM 220-ALMACENA-EN-TABLA THRU 220-ALMACENA-EN-TABLA-E
002900        UNTIL FIN-MOVMAE
002910     CLOSE MOVMAE.
002920 200-CARGA-MOVIMIENTOS-E. EXIT.
002930
002940 210-LEE-MOVMAE SECTION.
002950     READ MOVMAE
002960          AT END     SET FIN-MOVMAE TO TRUE
002970          NOT AT END CONTINUE
002980     END-READ.
002990 210-LEE-MOVMAE-E. EXIT.
003000
003010 220-ALMACENA-EN-TABLA SECTION.
003020     ADD 1 TO WKS-TOTAL-MOV
003030     MOVE MMOV-FECHA-OP      TO MOV-FECHA-OP     (WKS-TOTAL-MOV)
003040     MOVE MMOV-LIBELLE-SIMPLE TO
003050          MOV-LIBELLE-SIMPLE (WKS-TOTAL-MOV)
003060     MOVE MMOV-CATEGORIA     TO MOV-CATEGORIA    (WKS-TOTAL-MOV)
003070     MOVE MMOV-MONTANT       TO MOV-MONTANT      (WKS-TOTAL-MOV)
003080     MOVE MMOV-TIPO-PRESUP   TO MOV-TIPO-PRESUP  (WKS-TOTAL-MOV)
003090     PERFORM 210-LEE-MOVMAE THRU 210-LEE-MOVMAE-E.
003100 220-ALMACENA-EN-TABLA-E. EXIT.
003110
003120******************************************************************
003130*  SERIE 300 - SUSCRIPCIONES RECURRENTES AGRUPADAS POR ETIQUETA  *
003140*  SIMPLE, PROMEDIO DEL IMPORTE ABSOLUTO Y ORDEN DESCENDENTE     *
003150*  POR PROMEDIO                                                 *
003160******************************************************************
003170 300-SUSCRIPCIONES-RECURRENTES SECTION.
003180     MOVE 1 TO WKS-REC-I
003190     PERFORM 310-ACUMULA-SUSCRIP THRU 310-ACUMULA-SUSCRIP-E
003200        UNTIL WKS-REC-I > WKS-TOTAL-MOV
003210     MOVE 1 TO WKS-REC-I
003220     PERFORM 330-CALCULA-PROMEDIO THRU 330-CALCULA-PROMEDIO-E
003230        UNTIL WKS-REC-I > WKS-TOTAL-SUSCRIP
003240     PERFORM 340-ORDENA-SUSCRIP THRU 340-ORDENA-SUSCRIP-E.
003250 300-SUSCRIPCIONES-RECURRENTES-E. EXIT.
003260
003270 310-ACUMULA-SUSCRIP SECTION.
003280     IF MOV-TIPO-PRESUP (WKS-REC-I) = 'RECURRENTE'
003290        AND MOV-MONTANT (WKS-REC-I) < 0
003300        PERFORM 320-BUSCA-O-CREA-SUSCRIP THRU 320-BUSCA-O-CREA-SUSCRIP-E
003310     END-IF
003320     ADD 1 TO WKS-REC-I.
003330 310-ACUMULA-SUSCRIP-E. EXIT.
003340
003350 320-BUSCA-O-CREA-SUSCRIP SECTION.
003360     MOVE 'N' TO WKS-FLAG-HALLADO
003370     SET IX-SUSC TO 1
003380     IF WKS-TOTAL-SUSCRIP > 0
003390        SEARCH SUSCRIP-ENTRADA
003400           AT END
003410              CONTINUE
003420           WHEN SUSCRIP-LIBELLE (IX-SUSC) =
003430                MOV-LIBELLE-SIMPLE (WKS-REC-I)
003440              MOVE 'S' TO WKS-FLAG-HALLADO
003450              ADD 1 TO SUSCRIP-CONTADOR (IX-SUSC)
003460              ADD MOV-MONTANT (WKS-REC-I)
003470                   TO SUSCRIP-SUMA (IX-SUSC)
003480              IF MOV-FECHA-OP (WKS-REC-I) >
003490                 SUSCRIP-FECHA-MAX (IX-SUSC)
003500                 MOVE MOV-FECHA-OP (WKS-REC-I)
003510                      TO SUSCRIP-FECHA-MAX (IX-SUSC)
003520              END-IF
003530        END-SEARCH
003540     END-IF
003550     IF WKS-FLAG-HALLADO = 'N'
003560        ADD 1 TO WKS-TOTAL-SUSCRIP
003570        MOVE MOV-LIBELLE-SIMPLE (WKS-REC-I)
003580             TO SUSCRIP-LIBELLE (WKS-TOTAL-SUSCRIP)
003590        MOVE 1 TO SUSCRIP-CONTADOR (WKS-TOTAL-SUSCRIP)
003600        MOVE MOV-MONTANT (WKS-REC-I)
003610             TO SUSCRIP-SUMA (WKS-TOTAL-SUSCRIP)
003620        MOVE MOV-FECHA-OP (WKS-REC-I)
003630             TO SUSCRIP-FECHA-MAX (WKS-TOTAL-SUSCRIP)
003640     END-IF.
003650 320-BUSCA-O-CREA-SUSCRIP-E. EXIT.
003660
003670 330-CALCULA-PROMEDIO SECTION.
003680     COMPUTE SUSCRIP-PROMEDIO (WKS-REC-I) ROUNDED =
003690        SUSCRIP-SUMA (WKS-REC-I) / SUSCRIP-CONTADOR (WKS-REC-I)
003700     IF SUSCRIP-PROMEDIO (WKS-REC-I) < 0
003710        COMPUTE SUSCRIP-PROMEDIO (WKS-REC-I) =
003720           SUSCRIP-PROMEDIO (WKS-REC-I) * -1
003730     END-IF
003740     ADD 1 TO WKS-REC-I.
003750 330-CALCULA-PROMEDIO-E. EXIT.
003760
003770******************************************************************
003780*  SERIE 340 - ORDENAMIENTO DESCENDENTE POR PROMEDIO (METODO     *
003790*  DE LA BURBUJA, AL ESTILO DE LA RUTINA DE RECURRENCIAS)        *
003800******************************************************************
003810 340-ORDENA-SUSCRIP SECTION.
003820     IF WKS-TOTAL-SUSCRIP > 1
003830        MOVE 1 TO WKS-REC-I
003840        PERFORM 341-PASADA-EXTERNA THRU 341-PASADA-EXTERNA-E
003850           UNTIL WKS-REC-I >= WKS-TOTAL-SUSCRIP
003860     END-IF.
003870 340-ORDENA-SUSCRIP-E. EXIT.
003880
003890 341-PASADA-EXTERNA SECTION.
003900     MOVE 1 TO WKS-REC-J
003910     PERFORM 342-COMPARA-E-INTERCAMBIA THRU 342-COMPARA-E-INTERCAMBIA-E
003920        UNTIL WKS-REC-J > WKS-TOTAL-SUSCRIP - WKS-REC-I
003930     ADD 1 TO WKS-REC-I.
003940 341-PASADA-EXTERNA-E. EXIT.
003950
003960 342-COMPARA-E-INTERCAMBIA SECTION.
003970     IF SUSCRIP-PROMEDIO (WKS-REC-J) <
003980        SUSCRIP-PROMEDIO (WKS-REC-J + 1)
003990        MOVE SUSCRIP-ENTRADA (WKS-REC-J)     TO WKS-SUSCRIP-TEMP
004000        MOVE SUSCRIP-ENTRADA (WKS-REC-J + 1)
004010             TO SUSCRIP-ENTRADA (WKS-REC-J)
004020        MOVE WKS-SUSCRIP-TEMP
004030             TO SUSCRIP-ENTRADA (WKS-REC-J + 1)
004040     END-IF
004050     ADD 1 TO WKS-REC-J.
004060 342-COMPARA-E-INTERCAMBIA-E. EXIT.
004070
004080******************************************************************
004090*  SERIE 400 - COMPRAS INUSUALES: MEDIA Y DESVIACION ESTANDAR    *
004100*  POBLACIONAL POR CATEGORIA, BANDERA POR MEDIA+2DESV Y MONTO    *
004110*  SUPERIOR A 20.00                                               *
004120******************************************************************
004130 400-COMPRAS-INUSUALES SECTION.
004140     MOVE 1 TO WKS-REC-I
004150     PERFORM 410-ACUMULA-CATSTAT THRU 410-ACUMULA-CATSTAT-E
004160        UNTIL WKS-REC-I > WKS-TOTAL-MOV
004170     MOVE 1 TO WKS-REC-I
004180     PERFORM 420-CALCULA-MEDIA-STDDEV THRU 420-CALCULA-MEDIA-STDDEV-E
004190        UNTIL WKS-REC-I > WKS-TOTAL-CATSTAT
004200     MOVE 1 TO WKS-REC-I
004210     PERFORM 430-EVALUA-COMPRA THRU 430-EVALUA-COMPRA-E
004220        UNTIL WKS-REC-I > WKS-TOTAL-MOV.
004230 400-COMPRAS-INUSUALES-E. EXIT.
004240
004250 410-ACUMULA-CATSTAT SECTION.
004260     IF MOV-MONTANT (WKS-REC-I) < 0
004270        COMPUTE WKS-VALOR-D = MOV-MONTANT (WKS-REC-I) * -1
004280        PERFORM 411-BUSCA-O-CREA-CATSTAT THRU 411-BUSCA-O-CREA-CATSTAT-E
004290     END-IF
004300     ADD 1 TO WKS-REC-I.
004310 410-ACUMULA-CATSTAT-E. EXIT.
004320
004330 411-BUSCA-O-CREA-CATSTAT SECTION.
004340     MOVE 'N' TO WKS-FLAG-HALLADO
004350     SET IX-CATSTAT TO 1
004360     IF WKS-TOTAL-CATSTAT > 0
004370        SEARCH CATSTAT-ENTRADA
004380           AT END
004390              CONTINUE
004400           WHEN CATSTAT-CATEGORIA (IX-CATSTAT) =
004410                MOV-CATEGORIA (WKS-REC-I)
004420              MOVE 'S' TO WKS-FLAG-HALLADO
004430              ADD 1 TO CATSTAT-CONTADOR (IX-CATSTAT)
004440              ADD WKS-VALOR-D TO CATSTAT-SUMA (IX-CATSTAT)
004450              COMPUTE CATSTAT-SUMA-CUAD (IX-CATSTAT) =
004460                 CATSTAT-SUMA-CUAD (IX-CATSTAT) +
004470                 (WKS-VALOR-D * WKS-VALOR-D)
004480        END-SEARCH
004490     END-IF
004500     IF WKS-FLAG-HALLADO = 'N'
004510        ADD 1 TO WKS-TOTAL-CATSTAT
004520        MOVE MOV-CATEGORIA (WKS-REC-I)
004530             TO CATSTAT-CATEGORIA (WKS-TOTAL-CATSTAT)
004540        MOVE ZEROS TO CATSTAT-ACUM-R (WKS-TOTAL-CATSTAT)
004550        MOVE 1 TO CATSTAT-CONTADOR (WKS-TOTAL-CATSTAT)
004560        MOVE WKS-VALOR-D TO CATSTAT-SUMA (WKS-TOTAL-CATSTAT)
004570        COMPUTE CATSTAT-SUMA-CUAD (WKS-TOTAL-CATSTAT) =
004580           WKS-VALOR-D * WKS-VALOR-D
004590     END-IF.
004600 411-BUSCA-O-CREA-CATSTAT-E. EXIT.
004610
004620 420-CALCULA-MEDIA-STDDEV SECTION.
004630     COMPUTE CATSTAT-MEDIA (WKS-REC-I) ROUNDED =
004640        CATSTAT-SUMA (WKS-REC-I) / CATSTAT-CONTADOR (WKS-REC-I)
004650     IF CATSTAT-CONTADOR (WKS-REC-I) = 1
004660        MOVE 0 TO CATSTAT-STDDEV (WKS-REC-I)
004670     ELSE
004680        COMPUTE WKS-RAIZ-ENTRADA =
004690           (CATSTAT-SUMA-CUAD (WKS-REC-I) /
004700            CATSTAT-CONTADOR (WKS-REC-I)) -
004710           (CATSTAT-MEDIA (WKS-REC-I) * CATSTAT-MEDIA (WKS-REC-I))
004720        PERFORM 950-CALCULA-RAIZ THRU 950-CALCULA-RAIZ-E
004730        MOVE WKS-RAIZ-RESULTADO TO CATSTAT-STDDEV (WKS-REC-I)
004740     END-IF
004750     ADD 1 TO WKS-REC-I.
004760 420-CALCULA-MEDIA-STDDEV-E. EXIT.
004770
004780 430-EVALUA-COMPRA SECTION.
004790     IF MOV-MONTANT (WKS-REC-I) < 0
004800        COMPUTE WKS-VALOR-D = MOV-MONTANT (WKS-REC-I) * -1
004810        SET IX-CATSTAT TO 1
004820        MOVE 'N' TO WKS-FLAG-HALLADO
004830        SEARCH CATSTAT-ENTRADA
004840           AT END
004850              CONTINUE
004860           WHEN CATSTAT-CATEGORIA (IX-CATSTAT) =
004870                MOV-CATEGORIA (WKS-REC-I)
004880              MOVE 'S' TO WKS-FLAG-HALLADO
004890        END-SEARCH
004900        IF WKS-FLAG-HALLADO = 'S'
004910           COMPUTE WKS-UMBRAL =
004920              CATSTAT-MEDIA (IX-CATSTAT) +
004930              (CATSTAT-STDDEV (IX-CATSTAT) * 2)
004940           IF WKS-VALOR-D > WKS-UMBRAL AND WKS-VALOR-D > 20.00
004950              ADD 1 TO WKS-TOTAL-COMPRAS
004960              MOVE MOV-FECHA-OP (WKS-REC-I)
004970                   TO COMPRA-FECHA (WKS-TOTAL-COMPRAS)
004980              MOVE MOV-LIBELLE-SIMPLE (WKS-REC-I)
004990                   TO COMPRA-LIBELLE (WKS-TOTAL-COMPRAS)
005000              MOVE MOV-CATEGORIA (WKS-REC-I)
005010                   TO COMPRA-CATEGORIA (WKS-TOTAL-COMPRAS)
005020              MOVE WKS-VALOR-D
005030                   TO COMPRA-MONTO (WKS-TOTAL-COMPRAS)
005040              MOVE CATSTAT-MEDIA (IX-CATSTAT)
005050                   TO COMPRA-MEDIA-CAT (WKS-TOTAL-COMPRAS)
005060           END-IF
005070        END-IF
005080     END-IF
005090     ADD 1 TO WKS-REC-I.
005100 430-EVALUA-COMPRA-E. EXIT.
005110
005120******************************************************************
005130*  SERIE 500 - COMISIONES BANCARIAS: CATEGORIA FRAIS BANCAIRES   *
005140*  Y ACUMULADO DEL TOTAL PAGADO                                  *
005150******************************************************************
005160 500-COMISIONES-BANCARIAS SECTION.
005170     MOVE 1 TO WKS-REC-I
005180     MOVE 0 TO WKS-TOTALES-COMISION-R
005190     PERFORM 510-EVALUA-COMISION THRU 510-EVALUA-COMISION-E
005200        UNTIL WKS-REC-I > WKS-TOTAL-MOV.
005210 500-COMISIONES-BANCARIAS-E. EXIT.
005220
005230 510-EVALUA-COMISION SECTION.
005240     IF MOV-CATEGORIA (WKS-REC-I) (1:15) = 'Frais Bancaires'
005250        COMPUTE WKS-VALOR-D = MOV-MONTANT (WKS-REC-I) * -1
005260        ADD 1 TO WKS-TOTAL-COMISIONES
005270        MOVE MOV-FECHA-OP (WKS-REC-I)
005280             TO COMIS-FECHA (WKS-TOTAL-COMISIONES)
005290        MOVE MOV-LIBELLE-SIMPLE (WKS-REC-I)
005300             TO COMIS-LIBELLE (WKS-TOTAL-COMISIONES)
005310        MOVE WKS-VALOR-D TO COMIS-MONTO (WKS-TOTAL-COMISIONES)
005320        ADD WKS-VALOR-D TO WKS-TOT-COMISION
005330     END-IF
005340     ADD 1 TO WKS-REC-I.
005350 510-EVALUA-COMISION-E. EXIT.
005360
005370******************************************************************
005380*             SERIE 800 - IMPRESION DEL REPORTE DE ALERTAS        *
005390******************************************************************
005400 800-IMPRIME-REPORTE SECTION.
005410     MOVE WKS-LINEA-TITULO-SUSC TO REG-REPORTE
005420     WRITE REPORTE
005430     MOVE 1 TO WKS-REC-I
005440     PERFORM 810-IMPRIME-SUSCRIP THRU 810-IMPRIME-SUSCRIP-E
005450        UNTIL WKS-REC-I > WKS-TOTAL-SUSCRIP
005460     MOVE WKS-LINEA-TITULO-COMP TO REG-REPORTE
005470     WRITE REPORTE
005480     MOVE 1 TO WKS-REC-I
005490     PERFORM 820-IMPRIME-COMPRA THRU 820-IMPRIME-COMPRA-E
005500        UNTIL WKS-REC-I > WKS-TOTAL-COMPRAS
005510     MOVE WKS-LINEA-TITULO-COMIS TO REG-REPORTE
005520     WRITE REPORTE
005530     MOVE 1 TO WKS-REC-I
005540     PERFORM 830-IMPRIME-COMISION THRU 830-IMPRIME-COMISION-E
005550        UNTIL WKS-REC-I > WKS-TOTAL-COMISIONES
005560     MOVE WKS-TOT-COMISION TO WKS-LTC-MONTO
005570     MOVE WKS-LINEA-TOTAL-COMIS TO REG-REPORTE
005580     WRITE REPORTE.
005590 800-IMPRIME-REPORTE-E. EXIT.
005600
005610 810-IMPRIME-SUSCRIP SECTION.
005620     MOVE SUSCRIP-LIBELLE  (WKS-REC-I) TO WKS-LS-LIBELLE
005630     MOVE SUSCRIP-PROMEDIO (WKS-REC-I) TO WKS-LS-PROMEDIO
005640     MOVE SUSCRIP-CONTADOR (WKS-REC-I) TO WKS-LS-CONTADOR
005650     MOVE SUSCRIP-FECHA-MAX (WKS-REC-I) TO WKS-FD-FECHA
005660     MOVE WKS-FD-ANIO TO WKS-LS-FECHA-MAX
005670     MOVE WKS-FD-MES  TO WKS-LS-FECHA-MAX2
005680     MOVE WKS-FD-DIA  TO WKS-LS-FECHA-MAX3
005690     MOVE WKS-LINEA-SUSCRIP TO REG-REPORTE
005700     WRITE REPORTE
005710     ADD 1 TO WKS-REC-I.
005720 810-IMPRIME-SUSCRIP-E. EXIT.
005730
005740 820-IMPRIME-COMPRA SECTION.
005750     MOVE COMPRA-FECHA (WKS-REC-I) TO WKS-FD-FECHA
005760     MOVE WKS-FD-ANIO TO WKS-LC-ANIO
005770     MOVE WKS-FD-MES  TO WKS-LC-MES
005780     MOVE WKS-FD-DIA  TO WKS-LC-DIA
005790     MOVE COMPRA-LIBELLE   (WKS-REC-I) TO WKS-LC-LIBELLE
005800     MOVE COMPRA-CATEGORIA (WKS-REC-I) TO WKS-LC-CATEGORIA
005810     MOVE COMPRA-MONTO     (WKS-REC-I) TO WKS-LC-MONTO
005820     MOVE COMPRA-MEDIA-CAT (WKS-REC-I) TO WKS-LC-MEDIA
005830     MOVE WKS-LINEA-COMPRA TO REG-REPORTE
005840     WRITE REPORTE
005850     ADD 1 TO WKS-REC-I.
005860 820-IMPRIME-COMPRA-E. EXIT.
005870
005880 830-IMPRIME-COMISION SECTION.
005890     MOVE COMIS-FECHA (WKS-REC-I) TO WKS-FD-FECHA
005900     MOVE WKS-FD-ANIO TO WKS-LCO-ANIO
005910     MOVE WKS-FD-MES  TO WKS-LCO-MES
005920     MOVE WKS-FD-DIA  TO WKS-LCO-DIA
005930     MOVE COMIS-LIBELLE (WKS-REC-I) TO WKS-LCO-LIBELLE
005940     MOVE COMIS-MONTO   (WKS-REC-I) TO WKS-LCO-MONTO
005950     MOVE WKS-LINEA-COMIS TO REG-REPORTE
005960     WRITE REPORTE
005970     ADD 1 TO WKS-REC-I.
005980 830-IMPRIME-COMISION-E. EXIT.
005990
006000******************************************************************
006010*                  SERIE 900 - CIERRE DE ARCHIVOS                *
006020******************************************************************
006030 900-CIERRA-ARCHIVOS SECTION.
006040     CLOSE REPORTE.
006050 900-CIERRA-ARCHIVOS-E. EXIT.
006060
006070******************************************************************
006080*  SERIE 950 - CALCULO MANUAL DE RAIZ CUADRADA POR EL METODO     *
006090*  DE NEWTON-RAPHSON (20 ITERACIONES). SE UTILIZA PORQUE EL      *
006100*  COMPILADOR DE ESTE SITIO NO PROVEE FUNCIONES INTRINSECAS      *
006110******************************************************************
006120 950-CALCULA-RAIZ SECTION.
006130     IF WKS-RAIZ-ENTRADA <= 0
006140        MOVE 0 TO WKS-RAIZ-RESULTADO
006150     ELSE
006160        COMPUTE WKS-RAIZ-X = WKS-RAIZ-ENTRADA / 2
006170        MOVE 1 TO WKS-RAIZ-I
006180        PERFORM 951-ITERA-NEWTON THRU 951-ITERA-NEWTON-E
006190           UNTIL WKS-RAIZ-I > 20
006200        MOVE WKS-RAIZ-X TO WKS-RAIZ-RESULTADO
006210     END-IF.
006220 950-CALCULA-RAIZ-E. EXIT.
006230
006240 951-ITERA-NEWTON SECTION.
006250     COMPUTE WKS-RAIZ-X ROUNDED =
006260        (WKS-RAIZ-X + (WKS-RAIZ-ENTRADA / WKS-RAIZ-X)) / 2
006270     ADD 1 TO WKS-RAIZ-I.
006280 951-ITERA-NEWTON-E. EXIT.
006290
006300******************************************************************
006310*   SERIE 999 - SALIDA DE EMERGENCIA POR FALLA DE APERTURA DE    *
006320*   ARCHIVO.  SE LLEGA AQUI POR GO TO DESDE 100-APERTURA-DE-     *
006330*   ARCHIVOS CUANDO DEBD1R00 REPORTA UN FILE STATUS FATAL        *
006340******************************************************************
006350 999-ERROR-FATAL SECTION.
006360     DISPLAY '>>> ERROR FATAL AL ABRIR UN ARCHIVO DE PFALE01 <<<'
006370     DISPLAY '>>> PROCESO DE ALERTAS ABORTADO                 <<<'
006380     STOP RUN.
006390 999-ERROR-FATAL-E. EXIT.
