000100******************************************************************
000110*               C O P Y   P F M O V 0 1                         *
000120******************************************************************
000130* APLICACION  : PRESUPUESTO Y FINANZAS PERSONALES                *
000140* COPYLIB     : PFMOV01                                          *
000150* DESCRIPCION : LAYOUT DEL MAESTRO DE MOVIMIENTOS (MOVMAE), YA   *
000160*             : NORMALIZADO, CATEGORIZADO Y MARCADO COMO         *
000170*             : RECURRENTE U OCASIONAL. LLAVE DE DEDUPLICACION   *
000180*             : EN LOS PRIMEROS BYTES DEL REGISTRO.              *
000190* LONGITUD    : 286 POSICIONES (284 DE CAMPOS + 2 DE RESERVA)   *
000200******************************************************************
000210* 1994-03-11  PEDR  TICKET PFP-0001  CREACION DEL COPY           *
000220* 2012-07-02  EEDR  TICKET PFP-0014  SE AGREGA MMOV-TIPO-PRESUP  *
000230*             PARA DISTINGUIR GASTO PUNTUAL DE RECURRENTE        *
000240******************************************************************
000250 01  REG-MOVMAE.
000260     02  MMOV-LLAVE-DEDUP          PIC X(16).
000270     02  MMOV-TIPO-CUENTA          PIC X(06).
000280     02  MMOV-FECHA-CUENTA         PIC 9(08).
000290     02  MMOV-FECHA-OP             PIC 9(08).
000300     02  MMOV-FECHA-VALOR          PIC 9(08).
000310     02  MMOV-LIBELLE-SIMPLE       PIC X(30).
000320     02  MMOV-LIBELLE-OP           PIC X(60).
000330     02  MMOV-REFERENCIA           PIC X(20).
000340     02  MMOV-INFO-COMP            PIC X(30).
000350     02  MMOV-TIPO-OP              PIC X(20).
000360     02  MMOV-CATEGORIA            PIC X(20).
000370     02  MMOV-SUBCATEGORIA         PIC X(20).
000380     02  MMOV-DEBITO               PIC S9(07)V99.
000390     02  MMOV-CREDITO              PIC S9(07)V99.
000400     02  MMOV-MONTANT              PIC S9(07)V99.
000410     02  MMOV-PUNTEO               PIC 9(01).
000420     02  MMOV-TIPO-PRESUP          PIC X(10).
000430     02  FILLER                    PIC X(02).
