000100******************************************************************
000110* FECHA       : 12/11/1996                                      *
000120* PROGRAMADOR : JORGE ESTUARDO PELLECER SIC (JEPS)               *
000130* APLICACION  : PRESUPUESTO Y FINANZAS PERSONALES                *
000140* PROGRAMA    : PFMET01                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : LEE EL ARCHIVO DE METAS DE AHORRO Y CALCULA EL   *
000170*             : PORCENTAJE DE AVANCE DE CADA META (ACUMULADO     *
000180*             : SOBRE OBJETIVO), TOPADO AL CIEN POR CIENTO PARA  *
000190*             : DESPLIEGUE                                      *
000200* ARCHIVOS    : METAS=E                                         *
000210* ACCION (ES) : E=AVANCE DE METAS DE AHORRO                      *
000220* PROGRAMA(S) : NINGUNO                                         *
000230* INSTALADO   : 02/12/1996                                      *
000240******************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.    PFMET01.
000270 AUTHOR.        JORGE ESTUARDO PELLECER SIC.
000280 INSTALLATION.  DEPTO DE SISTEMAS - PRESUPUESTO Y FINANZAS
000290                 PERSONALES.
000300 DATE-WRITTEN.  12/11/1996.
000310 DATE-COMPILED.
000320 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000330                 SISTEMAS.
000340******************************************************************
000350*                  B I T A C O R A   D E   C A M B I O S        *
000360******************************************************************
000370* 12/11/1996  JEPS  CREACION. CALCULO DEL PORCENTAJE DE AVANCE   *
000380*             DE CADA META DE AHORRO CONTRA SU OBJETIVO          *
000390* 20/06/1997  JEPS  SE AGREGA EL TOPE DEL CIEN POR CIENTO AL     *
000400*             PORCENTAJE DESPLEGADO EN EL REPORTE                *
000410* 14/10/1998  OAHV  REVISION Y2K: NO HAY CAMPOS DE FECHA EN EL   *
000420*             ARCHIVO DE METAS, SE DEJA CONSTANCIA DE LA REVISION*
000430* 09/02/1999  OAHV  PRUEBAS DE CORTE DE SIGLO COMPLETADAS SIN    *
000440*             HALLAZGOS, SE CIERRA TICKET Y2K-0047               *
000450* 30/08/2009  DCR   SE AGREGA EL ECO DE LA LINEA DE DETALLE A     *
000460*             CONSOLA PARA FACILITAR LA REVISION MANUAL          *
000470* 11/07/2016  EEDR  TICKET PFP-0024 SE AMPLIA LA TABLA EN        *
000480*             MEMORIA A 500 METAS                                *
000490******************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS CLASE-NUMERICA IS "0" THRU "9".
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT METAS    ASSIGN TO METAS
000580            ORGANIZATION IS SEQUENTIAL
000590            FILE STATUS  IS FS-METAS
000600                            FSE-METAS.
000610
000620     SELECT REPORTE  ASSIGN TO REPORTE
000630            ORGANIZATION IS LINE SEQUENTIAL
000640            FILE STATUS  IS FS-REPORTE.
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680*   ARCHIVO DE METAS DE AHORRO
000690 FD  METAS.
000700     COPY PFGOL01.
000710*   REPORTE DE AVANCE DE METAS DE AHORRO
000720 FD  REPORTE.
000730 01  REG-REPORTE                  PIC X(80).
000740
000750 WORKING-STORAGE SECTION.
000760******************************************************************
000770*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000780******************************************************************
000790 01  WKS-FS-STATUS.
000800     02  FS-METAS                 PIC 9(02) VALUE ZEROS.
000810     02  FSE-METAS.
000820         03  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
000830         03  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
000840         03  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
000850     02  FS-REPORTE               PIC 9(02) VALUE ZEROS.
000860 01  PROGRAMA                     PIC X(08) VALUE 'PFMET01'.
000870 01  ARCHIVO                      PIC X(08) VALUE SPACES.
000880 01  ACCION                       PIC X(10) VALUE SPACES.
000890 01  LLAVE                        PIC X(32) VALUE SPACES.
000900******************************************************************
000910*                 CONTROLADOR DE LECTURA (FIN DE ARCHIVO)        *
000920******************************************************************
000930 01  WKS-FIN-METAS                PIC X(01) VALUE 'N'.
000940     88  FIN-METAS                          VALUE 'S'.
000950******************************************************************
000960*                         CONTADORES GENERALES                   *
000970******************************************************************
000980 01  WKS-CONTADORES.
000990     02  WKS-TOTAL-METAS          PIC 9(05) COMP VALUE 0.
001000     02  WKS-REC-I                PIC 9(05) COMP VALUE 0.
001010******************************************************************
001020*            TABLA EN MEMORIA DE METAS DE AHORRO                *
001030******************************************************************
001040 01  WKS-TABLA-METAS.
001050     02  META-ENTRADA OCCURS 500 TIMES INDEXED BY IX-META.
001060         03  META-NOMBRE-T            PIC X(30).
001070         03  META-MONTOS.
001080             04  META-OBJETIVO-T       PIC 9(07)V99.
001090             04  META-ACUMULADO-T      PIC 9(07)V99.
001100         03  META-MONTOS-R REDEFINES META-MONTOS
001110                                       PIC X(18).
001120         03  META-PORCENTAJE-T        PIC 9(03).
001130******************************************************************
001140*          AREA DE TRABAJO PARA EL CALCULO DEL PORCENTAJE        *
001150******************************************************************
001160 01  WKS-PORCENTAJE-CALC.
001170     02  WKS-PCT-VALOR                PIC S9(05)V99.
001180 01  WKS-PORCENTAJE-CALC-R REDEFINES WKS-PORCENTAJE-CALC
001190                                      PIC X(07).
001200 01  WKS-RATIO-CALC                   PIC S9(01)V9999.
001210******************************************************************
001220*              AREA DE TRABAJO PARA EL REPORTE DE AVANCE        *
001230******************************************************************
001240 01  WKS-LINEA-TITULO.
001250     02  FILLER                       PIC X(25) VALUE
001260         'AVANCE DE METAS DE AHORRO'.
001270     02  FILLER                       PIC X(55) VALUE SPACES.
001280 01  WKS-LINEA-METAS.
001290     02  WKS-LM-NOMBRE                PIC X(30).
001300     02  FILLER                       PIC X(02) VALUE SPACES.
001310     02  WKS-LM-ACUMULADO             PIC Z,ZZZ,ZZ9.99.
001320     02  FILLER                       PIC X(02) VALUE SPACES.
001330     02  WKS-LM-OBJETIVO              PIC Z,ZZZ,ZZ9.99.
001340     02  FILLER                       PIC X(02) VALUE SPACES.
001350     02  WKS-LM-PORCENTAJE            PIC ZZ9.
001360     02  FILLER                       PIC X(01) VALUE '%'.
001370     02  FILLER                       PIC X(13) VALUE SPACES.
001380 01  WKS-LINEA-METAS-R REDEFINES WKS-LINEA-METAS
001390                                  PIC X(80).
001400
001410 PROCEDURE DIVISION.
001420******************************************************************
001430*                    SECCION PRINCIPAL DEL PROGRAMA              *
001440******************************************************************
001450 000-PRINCIPAL SECTION.
001460     PERFORM 100-APERTURA-DE-ARCHIVOS THRU 100-APERTURA-DE-ARCHIVOS-E
001470     PERFORM 200-CARGA-METAS THRU 200-CARGA-METAS-E
001480     PERFORM 300-CALCULA-PROGRESO THRU 300-CALCULA-PROGRESO-E
001490     PERFORM 800-IMPRIME-REPORTE THRU 800-IMPRIME-REPORTE-E
001500     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
001510     STOP RUN.
001520 000-PRINCIPAL-E. EXIT.
001530
001540******************************************************************
001550*       SERIE 100 - APERTURA DE ARCHIVOS Y VALIDACION DE FS      *
001560******************************************************************
001570 100-APERTURA-DE-ARCHIVOS SECTION.
001580     OPEN INPUT  METAS
001590     OPEN OUTPUT REPORTE
001600     IF FS-METAS NOT = 0
001610        MOVE 'OPEN'  TO ACCION
001620        MOVE 'METAS' TO ARCHIVO
001630        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
001640             LLAVE, FS-METAS, FSE-METAS
001650        GO TO 999-ERROR-FATAL
001660     END-IF.
001670 100-APERTURA-DE-ARCHIVOS-E. EXIT.
001680
001690******************************************************************
001700*          SERIE 200 - CARGA DEL ARCHIVO DE METAS EN MEMORIA     *
001710******************************************************************
001720 200-CARGA-METAS SECTION.
001730     PERFORM 210-LEE-METAS THRU 210-LEE-METAS-E
001740     PERFORM 220-ALMACENA-EN-TABLA THRU 220-ALMACENA-EN-TABLA-E
001750        UNTIL FIN-METAS
001760     CLOSE METAS.
001770 200-CARGA-METAS-E. EXIT.
001780
001790 210-LEE-METAS SECTION.
001800     READ METAS
001810          AT END     SET FIN-METAS TO TRUE
001820          NOT AT END CONTINUE
001830     END-READ.
001840 210-LEE-METAS-E. EXIT.
001850
001860 220-ALMACENA-EN-TABLA SECTION.
001870     ADD 1 TO WKS-TOTAL-METAS
001880     MOVE ZEROS TO META-MONTOS-R (WKS-TOTAL-METAS)
001890     MOVE META-NOMBRE     TO META-NOMBRE-T (WKS-TOTAL-METAS)
001900     MOVE META-OBJETIVO   TO
001910          META-OBJETIVO-T (WKS-TOTAL-METAS)
001920     MOVE META-ACUMULADO  TO
001930          META-ACUMULADO-T (WKS-TOTAL-METAS)
001940     PERFORM 210-LEE-METAS THRU 210-LEE-METAS-E.
001950 220-ALMACENA-EN-TABLA-E. EXIT.
001960
001970******************************************************************
001980*   SERIE 300 - CALCULO DEL PORCENTAJE DE AVANCE DE CADA META    *
001990*   CONTRA SU OBJETIVO                                             *
002000******************************************************************
002010 300-CALCULA-PROGRESO SECTION.
002020     MOVE 1 TO WKS-REC-I
002030     PERFORM 310-CALCULA-UNA-META THRU 310-CALCULA-UNA-META-E
002040        UNTIL WKS-REC-I > WKS-TOTAL-METAS.
002050 300-CALCULA-PROGRESO-E. EXIT.
002060
002070 310-CALCULA-UNA-META SECTION.
002080     MOVE ZEROS TO WKS-PORCENTAJE-CALC-R
002090     IF META-OBJETIVO-T (WKS-REC-I) > 0
002100        COMPUTE WKS-RATIO-CALC ROUNDED =
002110           META-ACUMULADO-T (WKS-REC-I) /
002120           META-OBJETIVO-T (WKS-REC-I)
002130        COMPUTE WKS-PCT-VALOR ROUNDED = WKS-RATIO-CALC * 100
002140     ELSE
002150        MOVE 0 TO WKS-PCT-VALOR
002160     END-IF
002170     IF WKS-PCT-VALOR > 100
002180        MOVE 100 TO META-PORCENTAJE-T (WKS-REC-I)
002190     ELSE
002200        MOVE WKS-PCT-VALOR TO META-PORCENTAJE-T (WKS-REC-I)
002210     END-IF
002220     ADD 1 TO WKS-REC-I.
002230 310-CALCULA-UNA-META-E. EXIT.
002240
002250******************************************************************
002260*           SERIE 800 - IMPRESION DEL REPORTE DE AVANCE          *
002270******************************************************************
002280 800-IMPRIME-REPORTE SECTION.
002290     MOVE WKS-LINEA-TITULO TO REG-REPORTE
002300     WRITE REPORTE
002310     MOVE 1 TO WKS-REC-I
002320     PERFORM 810-IMPRIME-UNA-META THRU 810-IMPRIME-UNA-META-E
002330        UNTIL WKS-REC-I > WKS-TOTAL-METAS.
002340 800-IMPRIME-REPORTE-E. EXIT.
002350
002360 810-IMPRIME-UNA-META SECTION.
002370     MOVE META-NOMBRE-T     (WKS-REC-I) TO WKS-LM-NOMBRE
002380     MOVE META-ACUMULADO-T  (WKS-REC-I) TO WKS-LM-ACUMULADO
002390     MOVE META-OBJETIVO-T   (WKS-REC-I) TO WKS-LM-OBJETIVO
002400     MOVE META-PORCENTAJE-T (WKS-REC-I) TO WKS-LM-PORCENTAJE
002410     MOVE WKS-LINEA-METAS-R TO REG-REPORTE
002420     WRITE REPORTE
002430     DISPLAY WKS-LINEA-METAS-R UPON CONSOLE
002440     ADD 1 TO WKS-REC-I.
002450 810-IMPRIME-UNA-META-E. EXIT.
002460
002470******************************************************************
002480*                  SERIE 900 - CIERRE DE ARCHIVOS                *
002490******************************************************************
002500 900-CIERRA-ARCHIVOS SECTION.
002510     CLOSE REPORTE.
002520 900-CIERRA-ARCHIVOS-E. EXIT.
002530
002540******************************************************************
002550*   SERIE 999 - SALIDA DE EMERGENCIA POR FALLA DE APERTURA DE    *
002560*   ARCHIVO.  SE LLEGA AQUI POR GO TO DESDE 100-APERTURA-DE-     *
002570*   ARCHIVOS CUANDO DEBD1R00 REPORTA UN FILE STATUS FATAL        *
002580******************************************************************
002590 999-ERROR-FATAL SECTION.
002600     DISPLAY '>>> ERROR FATAL AL ABRIR UN ARCHIVO DE PFMET01 <<<'
002610     DISPLAY '>>> PROCESO DE AVANCE DE METAS ABORTADO         <<<'
002620     STOP RUN.
002630 999-ERROR-FATAL-E. EXIT.
