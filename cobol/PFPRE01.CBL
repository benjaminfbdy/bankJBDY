000100******************************************************************
000110* FECHA       : 02/04/1994                                      *
000120* PROGRAMADOR : PEDRO ENRIQUE DE REGIL (PEDR)                    *
000130* APLICACION  : PRESUPUESTO Y FINANZAS PERSONALES                *
000140* PROGRAMA    : PFPRE01                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : DADO UN PERIODO (ANIO/MES) RECIBIDO POR TARJETA  *
000170*             : DE CONTROL, ACUMULA EL GASTO REAL DEL MES POR    *
000180*             : CATEGORIA CONTRA EL PRESUPUESTO ASIGNADO Y       *
000190*             : EMITE EL REPORTE DE SEGUIMIENTO DE PRESUPUESTO   *
000200* ARCHIVOS    : PRESUP=E, MOVMAE=E                               *
000210* ACCION (ES) : P=SEGUIMIENTO DE PRESUPUESTO                    *
000220* PROGRAMA(S) : NINGUNO                                         *
000230* INSTALADO   : 19/04/1994                                      *
000240******************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.    PFPRE01.
000270 AUTHOR.        PEDRO ENRIQUE DE REGIL.
000280 INSTALLATION.  DEPTO DE SISTEMAS - PRESUPUESTO Y FINANZAS
000290                 PERSONALES.
000300 DATE-WRITTEN.  02/04/1994.
000310 DATE-COMPILED.
000320 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000330                 SISTEMAS.
000340******************************************************************
000350*                  B I T A C O R A   D E   C A M B I O S        *
000360******************************************************************
000370* 02/04/1994  PEDR  CREACION. SEGUIMIENTO MENSUAL DE PRESUPUESTO *
000380*             POR CATEGORIA CONTRA EL MAESTRO DE MOVIMIENTOS     *
000390* 11/11/1994  PEDR  SE AGREGA LINEA DE TOTALES AL FINAL DEL      *
000400*             REPORTE                                            *
000410* 06/02/1996  OAHV  SE CORRIGE EL TOPE DE 100% EN EL PORCENTAJE  *
000420*             GASTADO CUANDO EL GASTO SUPERA AL PRESUPUESTO      *
000430* 21/09/1998  MRCL  REVISION Y2K: EL PERIODO RECIBIDO POR        *
000440*             TARJETA DE CONTROL PASA A CUATRO POSICIONES DE     *
000450*             ANIO                                               *
000460* 08/02/1999  MRCL  PRUEBAS DE CORTE DE SIGLO COMPLETADAS SIN    *
000470*             HALLAZGOS, SE CIERRA TICKET Y2K-0044               *
000480* 17/05/2005  DCR   SE AGREGA VALIDACION DE LA TARJETA DE        *
000490*             CONTROL PARA EVITAR PERIODOS NO NUMERICOS          *
000500* 09/03/2013  EEDR  TICKET PFP-0016 SE OMITEN LAS CATEGORIAS SIN *
000510*             PRESUPUESTO ASIGNADO EN EL MES                    *
000520* 28/06/2020  TGM   TICKET PFP-0031 SE AMPLIA LA TABLA DE        *
000530*             CATEGORIAS PRESUPUESTADAS A 50 ENTRADAS            *
000540******************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM
000590     CLASS CLASE-NUMERICA IS "0" THRU "9".
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT PRESUP ASSIGN TO PRESUP
000630            ORGANIZATION IS SEQUENTIAL
000640            FILE STATUS  IS FS-PRESUP
000650                            FSE-PRESUP.
000660
000670     SELECT MOVMAE ASSIGN TO MOVMAE
000680            ORGANIZATION IS SEQUENTIAL
000690            FILE STATUS  IS FS-MOVMAE
000700                            FSE-MOVMAE.
000710
000720     SELECT REPORTE ASSIGN TO REPORTE
000730            ORGANIZATION IS LINE SEQUENTIAL
000740            FILE STATUS  IS FS-REPORTE.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780*   ARCHIVO DE PRESUPUESTOS MENSUALES POR CATEGORIA
000790 FD  PRESUP.
000800     COPY PFBUD01.
000810*   MAESTRO ACUMULADO DE MOVIMIENTOS
000820 FD  MOVMAE.
000830     COPY PFMOV01.
000840*   REPORTE DE SEGUIMIENTO DE PRESUPUESTO
000850 FD  REPORTE.
000860 01  REG-REPORTE                  PIC X(80).
000870
000880 WORKING-STORAGE SECTION.
000890******************************************************************
000900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000910******************************************************************
000920 01  WKS-FS-STATUS.
000930     02  FS-PRESUP                PIC 9(02) VALUE ZEROS.
000940     02  FSE-PRESUP.
000950         03  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
000960         03  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
000970         03  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
000980     02  FS-MOVMAE                PIC 9(02) VALUE ZEROS.
000990     02  FSE-MOVMAE.
001000         03  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
001010         03  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
001020         03  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
001030     02  FS-REPORTE               PIC 9(02) VALUE ZEROS.
001040 01  PROGRAMA                     PIC X(08) VALUE 'PFPRE01'.
001050 01  ARCHIVO                      PIC X(08) VALUE SPACES.
001060 01  ACCION                       PIC X(10) VALUE SPACES.
001070 01  LLAVE                        PIC X(32) VALUE SPACES.
001080******************************************************************
001090*            TARJETA DE CONTROL CON EL PERIODO A PROCESAR        *
001100******************************************************************
001110 01  WKS-PARM-PERIODO.
001120     02  WKS-PARM-ANIO             PIC 9(04).
001130     02  WKS-PARM-MES              PIC 9(02).
001140 01  WKS-PARM-PERIODO-R REDEFINES WKS-PARM-PERIODO
001150                                   PIC X(06).
001160******************************************************************
001170*                 CONTROLADORES DE LECTURA (FIN DE ARCHIVO)      *
001180******************************************************************
001190 01  WKS-CONTROL-LECTURA.
001200     02  WKS-FIN-PRESUP           PIC X(01) VALUE 'N'.
001210         88  FIN-PRESUP                     VALUE 'S'.
001220     02  WKS-FIN-MOVMAE           PIC X(01) VALUE 'N'.
001230         88  FIN-MOVMAE                     VALUE 'S'.
001240******************************************************************
001250*                         CONTADORES DE CORRIDA                  *
001260******************************************************************
001270 01  WKS-CONTADORES.
001280     02  WKS-TOTAL-PRESUP         PIC 9(03) COMP VALUE 0.
001290     02  WKS-REC-I                PIC 9(04) COMP VALUE 0.
001300******************************************************************
001310*         TABLA DE CATEGORIAS PRESUPUESTADAS DEL MES RECIBIDO    *
001320******************************************************************
001330 01  WKS-TABLA-PRESUP.
001340     02  PRESUP-ENTRADA OCCURS 50 TIMES INDEXED BY IX-PRESUP.
001350         03  PRESUP-CATEGORIA        PIC X(20).
001360         03  PRESUP-MONTO             PIC 9(07)V99.
001370         03  PRESUP-GASTADO           PIC 9(07)V99.
001380******************************************************************
001390*    DESGLOSE DE LA FECHA DE OPERACION PARA FILTRAR POR PERIODO  *
001400******************************************************************
001410 01  WKS-FECHA-DESGLOSE.
001420     02  WKS-FD-FECHA              PIC 9(08).
001430 01  WKS-FECHA-DESGLOSE-R REDEFINES WKS-FECHA-DESGLOSE.
001440     02  WKS-FD-ANIO               PIC 9(04).
001450     02  WKS-FD-MES                PIC 9(02).
001460     02  WKS-FD-DIA                PIC 9(02).
001470******************************************************************
001480*       AREA DE TRABAJO PARA EL CALCULO DE PORCENTAJE GASTADO    *
001490******************************************************************
001500 01  WKS-CALCULO.
001510     02  WKS-CA-MONTO-ABS          PIC 9(07)V99.
001520     02  WKS-CA-PORCENTAJE         PIC 9(05)V99.
001530     02  WKS-CA-REMANENTE          PIC S9(07)V99.
001540******************************************************************
001550*               ACUMULADORES DE LA LINEA DE TOTALES               *
001560******************************************************************
001570 01  WKS-TOTALES.
001580     02  WKS-TOT-PRESUP            PIC S9(07)V99.
001590     02  WKS-TOT-GASTADO           PIC S9(07)V99.
001600     02  WKS-TOT-REMANENTE         PIC S9(07)V99.
001610 01  WKS-TOTALES-R REDEFINES WKS-TOTALES
001620                                   PIC X(27).
001630******************************************************************
001640*             AREA DE TRABAJO PARA EL REPORTE DE PRESUPUESTO     *
001650******************************************************************
001660 01  WKS-LINEA-TITULO.
001670     02  FILLER                    PIC X(24) VALUE
001680         'SEGUIMIENTO DE PRESUPUE'.
001690     02  FILLER                    PIC X(02) VALUE 'ST'.
001700     02  FILLER                    PIC X(03) VALUE 'O -'.
001710     02  WKS-LT-ANIO               PIC 9(04).
001720     02  FILLER                    PIC X(01) VALUE '/'.
001730     02  WKS-LT-MES                PIC 9(02).
001740     02  FILLER                    PIC X(44) VALUE SPACES.
001750 01  WKS-LINEA-ENCABEZADO.
001760     02  FILLER                    PIC X(20) VALUE
001770         'CATEGORIA'.
001780     02  FILLER                    PIC X(14) VALUE
001790         'PRESUPUESTADO'.
001800     02  FILLER                    PIC X(14) VALUE 'GASTADO'.
001810     02  FILLER                    PIC X(15) VALUE 'REMANENTE'.
001820     02  FILLER                    PIC X(17) VALUE SPACES.
001830 01  WKS-LINEA-DETALLE.
001840     02  WKS-LD-CATEGORIA          PIC X(20).
001850     02  WKS-LD-PRESUPUESTADO      PIC Z,ZZZ,ZZ9.99.
001860     02  FILLER                    PIC X(02) VALUE SPACES.
001870     02  WKS-LD-GASTADO            PIC Z,ZZZ,ZZ9.99.
001880     02  FILLER                    PIC X(02) VALUE SPACES.
001890     02  WKS-LD-REMANENTE          PIC -Z,ZZZ,ZZ9.99.
001900     02  FILLER                    PIC X(02) VALUE SPACES.
001910     02  WKS-LD-PORCENTAJE         PIC ZZ9.
001920     02  FILLER                    PIC X(01) VALUE '%'.
001930     02  FILLER                    PIC X(09) VALUE SPACES.
001940 01  WKS-LINEA-TOTAL.
001950     02  FILLER                    PIC X(20) VALUE
001960         'TOTALES'.
001970     02  WKS-LTO-PRESUPUESTADO     PIC Z,ZZZ,ZZ9.99.
001980     02  FILLER                    PIC X(02) VALUE SPACES.
001990     02  WKS-LTO-GASTADO           PIC Z,ZZZ,ZZ9.99.
002000     02  FILLER                    PIC X(02) VALUE SPACES.
002010     02  WKS-LTO-REMANENTE         PIC -Z,ZZZ,ZZ9.99.
002020     02  FILLER                    PIC X(15) VALUE SPACES.
002030
002040 PROCEDURE DIVISION.
002050******************************************************************
002060*                    SECCION PRINCIPAL DEL PROGRAMA              *
002070******************************************************************
002080 000-PRINCIPAL SECTION.
002090     PERFORM 050-RECIBE-PARAMETRO THRU 050-RECIBE-PARAMETRO-E
002100     PERFORM 100-APERTURA-DE-ARCHIVOS THRU 100-APERTURA-DE-ARCHIVOS-E
002110     PERFORM 300-CARGA-PRESUPUESTOS THRU 300-CARGA-PRESUPUESTOS-E
002120     PERFORM 400-ACUMULA-GASTOS THRU 400-ACUMULA-GASTOS-E
002130     PERFORM 700-IMPRIME-REPORTE THRU 700-IMPRIME-REPORTE-E
002140     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
002150     STOP RUN.
002160 000-PRINCIPAL-E. EXIT.
002170
002180******************************************************************
002190*     SERIE 050 - RECEPCION Y VALIDACION DE LA TARJETA DE        *
002200*     CONTROL CON EL PERIODO (ANIO/MES) A PROCESAR               *
002210******************************************************************
002220 050-RECIBE-PARAMETRO SECTION.
002230     ACCEPT WKS-PARM-PERIODO FROM SYSIN
002240     IF WKS-PARM-PERIODO-R NOT NUMERIC
002250        MOVE ZEROS TO WKS-PARM-PERIODO
002260     END-IF.
002270 050-RECIBE-PARAMETRO-E. EXIT.
002280
002290******************************************************************
002300*       SERIE 100 - APERTURA DE ARCHIVOS Y VALIDACION DE FS      *
002310******************************************************************
002320 100-APERTURA-DE-ARCHIVOS SECTION.
002330     OPEN INPUT  PRESUP
002340     OPEN INPUT  MOVMAE
002350     OPEN OUTPUT REPORTE
002360     IF FS-PRESUP NOT = 0
002370        MOVE 'OPEN'   TO ACCION
002380        MOVE 'PRESUP' TO ARCHIVO
002390        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002400             LLAVE, FS-PRESUP, FSE-PRESUP
002410        GO TO 999-ERROR-FATAL
002420     END-IF
002430     IF FS-MOVMAE NOT = 0
002440        MOVE 'OPEN'   TO ACCION
002450        MOVE 'MOVMAE' TO ARCHIVO
002460        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002470             LLAVE, FS-MOVMAE, FSE-MOVMAE
002480        GO TO 999-ERROR-FATAL
002490     END-IF.
002500 100-APERTURA-DE-ARCHIVOS-E. EXIT.
002510
002520******************************************************************
002530*   SERIE 300 - CARGA DE LOS PRESUPUESTOS DEL PERIODO RECIBIDO   *
002540******************************************************************
002550 300-CARGA-PRESUPUESTOS SECTION.
002560     PERFORM 310-LEE-PRESUP THRU 310-LEE-PRESUP-E
002570     PERFORM 320-EVALUA-PRESUP THRU 320-EVALUA-PRESUP-E UNTIL FIN-PRESUP.
002580 300-CARGA-PRESUPUESTOS-E. EXIT.
002590
002600 310-LEE-PRESUP SECTION.
002610     READ PRESUP
002620          AT END     SET FIN-PRESUP TO TRUE
002630          NOT AT END CONTINUE
002640     END-READ.
002650 310-LEE-PRESUP-E. EXIT.
002660
002670 320-EVALUA-PRESUP SECTION.
002680     IF PRES-ANIO = WKS-PARM-ANIO AND PRES-MES = WKS-PARM-MES
002690        AND PRES-MONTO > 0
002700        ADD 1 TO WKS-TOTAL-PRESUP
002710        MOVE PRES-CATEGORIA TO PRESUP-CATEGORIA (WKS-TOTAL-PRESUP)
002720        MOVE PRES-MONTO     TO PRESUP-MONTO     (WKS-TOTAL-PRESUP)
002730        MOVE 0              TO PRESUP-GASTADO   (WKS-TOTAL-PRESUP)
002740     END-IF
002750     PERFORM 310-LEE-PRESUP THRU 310-LEE-PRESUP-E.
002760 320-EVALUA-PRESUP-E. EXIT.
002770
002780******************************************************************
002790*   SERIE 400 - ACUMULACION DEL GASTO REAL DEL MES POR           *
002800*   CATEGORIA CONTRA EL MAESTRO DE MOVIMIENTOS                  *
002810******************************************************************
002820 400-ACUMULA-GASTOS SECTION.
002830     PERFORM 410-LEE-MOVMAE THRU 410-LEE-MOVMAE-E
002840     PERFORM 420-EVALUA-MOVIMIENTO THRU 420-EVALUA-MOVIMIENTO-E
002850        UNTIL FIN-MOVMAE.
002860 400-ACUMULA-GASTOS-E. EXIT.
002870
002880 410-LEE-MOVMAE SECTION.
002890     READ MOVMAE
002900          AT END     SET FIN-MOVMAE TO TRUE
002910          NOT AT END CONTINUE
002920     END-READ.
002930 410-LEE-MOVMAE-E. EXIT.
002940
002950 420-EVALUA-MOVIMIENTO SECTION.
002960     MOVE MMOV-FECHA-OP TO WKS-FD-FECHA
002970     IF WKS-FD-ANIO = WKS-PARM-ANIO AND WKS-FD-MES = WKS-PARM-MES
002980        AND MMOV-MONTANT < 0 AND WKS-TOTAL-PRESUP > 0
002990        SET IX-PRESUP TO 1
003000        SEARCH PRESUP-ENTRADA
003010           AT END
003020              CONTINUE
003030           WHEN PRESUP-CATEGORIA (IX-PRESUP) = MMOV-CATEGORIA
003040              COMPUTE WKS-CA-MONTO-ABS = MMOV-MONTANT * -1
003050              ADD WKS-CA-MONTO-ABS TO PRESUP-GASTADO (IX-PRESUP)
003060        END-SEARCH
003070     END-IF
003080     PERFORM 410-LEE-MOVMAE THRU 410-LEE-MOVMAE-E.
003090 420-EVALUA-MOVIMIENTO-E. EXIT.
003100
003110******************************************************************
003120*         SERIE 700 - IMPRESION DEL REPORTE DE PRESUPUESTO       *
003130******************************************************************
003140 700-IMPRIME-REPORTE SECTION.
003150     MOVE ZEROS TO WKS-TOTALES-R
003160     MOVE WKS-PARM-ANIO TO WKS-LT-ANIO
003170     MOVE WKS-PARM-MES  TO WKS-LT-MES
003180     MOVE WKS-LINEA-TITULO TO REG-REPORTE
003190     WRITE REPORTE
003200     MOVE WKS-LINEA-ENCABEZADO TO REG-REPORTE
003210     WRITE REPORTE
003220     MOVE 1 TO WKS-REC-I
003230     PERFORM 710-IMPRIME-DETALLE THRU 710-IMPRIME-DETALLE-E
003240        UNTIL WKS-REC-I > WKS-TOTAL-PRESUP
003250     MOVE WKS-TOT-PRESUP    TO WKS-LTO-PRESUPUESTADO
003260     MOVE WKS-TOT-GASTADO   TO WKS-LTO-GASTADO
003270     MOVE WKS-TOT-REMANENTE TO WKS-LTO-REMANENTE
003280     MOVE WKS-LINEA-TOTAL TO REG-REPORTE
003290     WRITE REPORTE.
003300 700-IMPRIME-REPORTE-E. EXIT.
003310
003320 710-IMPRIME-DETALLE SECTION.
003330     COMPUTE WKS-CA-REMANENTE =
003340             PRESUP-MONTO (WKS-REC-I) - PRESUP-GASTADO (WKS-REC-I)
003350     COMPUTE WKS-CA-PORCENTAJE ROUNDED =
003360             (PRESUP-GASTADO (WKS-REC-I) * 100) /
003370             PRESUP-MONTO (WKS-REC-I)
003380     IF WKS-CA-PORCENTAJE > 100
003390        MOVE 100 TO WKS-CA-PORCENTAJE
003400     END-IF
003410     MOVE PRESUP-CATEGORIA (WKS-REC-I) TO WKS-LD-CATEGORIA
003420     MOVE PRESUP-MONTO     (WKS-REC-I) TO WKS-LD-PRESUPUESTADO
003430     MOVE PRESUP-GASTADO   (WKS-REC-I) TO WKS-LD-GASTADO
003440     MOVE WKS-CA-REMANENTE             TO WKS-LD-REMANENTE
003450     MOVE WKS-CA-PORCENTAJE            TO WKS-LD-PORCENTAJE
003460     MOVE WKS-LINEA-DETALLE TO REG-REPORTE
003470     WRITE REPORTE
003480     ADD PRESUP-MONTO   (WKS-REC-I) TO WKS-TOT-PRESUP
003490     ADD PRESUP-GASTADO (WKS-REC-I) TO WKS-TOT-GASTADO
003500     ADD WKS-CA-REMANENTE           TO WKS-TOT-REMANENTE
003510     ADD 1 TO WKS-REC-I.
003520 710-IMPRIME-DETALLE-E. EXIT.
003530
003540******************************************************************
003550*                  SERIE 900 - CIERRE DE ARCHIVOS                *
003560******************************************************************
003570 900-CIERRA-ARCHIVOS SECTION.
003580     CLOSE PRESUP
003590     CLOSE MOVMAE
003600     CLOSE REPORTE.
003610 900-CIERRA-ARCHIVOS-E. EXIT.
003620
003630******************************************************************
003640*   SERIE 999 - SALIDA DE EMERGENCIA POR FALLA DE APERTURA DE    *
003650*   ARCHIVO.  SE LLEGA AQUI POR GO TO DESDE 100-APERTURA-DE-     *
003660*   ARCHIVOS CUANDO DEBD1R00 REPORTA UN FILE STATUS FATAL        *
003670******************************************************************
003680 999-ERROR-FATAL SECTION.
003690     DISPLAY '>>> ERROR FATAL AL ABRIR UN ARCHIVO DE PFPRE01 <<<'
003700     DISPLAY '>>> PROCESO DE PRESUPUESTO ABORTADO             <<<'
003710     STOP RUN.
003720 999-ERROR-FATAL-E. EXIT.
