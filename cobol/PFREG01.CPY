000100******************************************************************
000110*               C O P Y   P F R E G 0 1                         *
000120******************************************************************
000130* APLICACION  : PRESUPUESTO Y FINANZAS PERSONALES                *
000140* COPYLIB     : PFREG01                                          *
000150* DESCRIPCION : LAYOUT DEL ARCHIVO DE REGLAS DE CATEGORIZACION   *
000160*             : (REGCAT). EL ORDEN FISICO DEL ARCHIVO ES LA      *
000170*             : PRIORIDAD DE LA REGLA, LA ULTIMA QUE EMPATA      *
000180*             : GANA.                                            *
000190* LONGITUD    : 50 POSICIONES                                    *
000200******************************************************************
000210* 1994-03-11  PEDR  TICKET PFP-0001  CREACION DEL COPY           *
000220* 2026-02-17  GMNZ  TICKET PFP-0031  SE QUITA BYTE DE RESERVA    *
000230*             QUE DESCUADRABA EL REGISTRO FISICO DE REGCAT       *
000240******************************************************************
000250 01  REG-REGCAT.
000260     02  RCAT-CATEGORIA            PIC X(20).
000270     02  RCAT-PALABRA-CLAVE        PIC X(30).
