000100******************************************************************
000110* FECHA       : 14/05/1995                                      *
000120* PROGRAMADOR : OSCAR ALBERTO HERRERA VIDES (OAHV)               *
000130* APLICACION  : PRESUPUESTO Y FINANZAS PERSONALES                *
000140* PROGRAMA    : PFEST01                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : DADO UN RANGO DE FECHAS Y UN FILTRO DE TIPO DE   *
000170*             : CUENTA RECIBIDOS POR TARJETA DE CONTROL, ORDENA  *
000180*             : LOS MOVIMIENTOS DEL RANGO POR FECHA DE OPERACION *
000190*             : Y EMITE INGRESOS/EGRESOS TOTALES, EVOLUCION      *
000200*             : MENSUAL Y DESGLOSE DE GASTOS POR CATEGORIA       *
000210* ARCHIVOS    : MOVMAE=E, WORKFILE=SORT                         *
000220* ACCION (ES) : E=ESTADISTICAS DE PERIODO                       *
000230* PROGRAMA(S) : NINGUNO                                         *
000240* INSTALADO   : 02/06/1995                                      *
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.    PFEST01.
000280 AUTHOR.        OSCAR ALBERTO HERRERA VIDES.
000290 INSTALLATION.  DEPTO DE SISTEMAS - PRESUPUESTO Y FINANZAS
000300                 PERSONALES.
000310 DATE-WRITTEN.  14/05/1995.
000320 DATE-COMPILED.
000330 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000340                 SISTEMAS.
000350******************************************************************
000360*                  B I T A C O R A   D E   C A M B I O S        *
000370******************************************************************
000380* 14/05/1995  OAHV  CREACION. ESTADISTICAS DE INGRESOS Y         *
000390*             EGRESOS DEL PERIODO CONTRA EL MAESTRO              *
000400* 09/01/1997  OAHV  SE AGREGA FILTRO POR TIPO DE CUENTA          *
000410*             (PERSONAL O MANCOMUNADA)                          *
000420* 27/09/1998  MRCL  REVISION Y2K: SE AMPLIAN A CUATRO POSICIONES *
000430*             LOS ANIOS DEL RANGO RECIBIDO POR TARJETA DE        *
000440*             CONTROL                                            *
000450* 15/02/1999  MRCL  PRUEBAS DE CORTE DE SIGLO COMPLETADAS SIN    *
000460*             HALLAZGOS, SE CIERRA TICKET Y2K-0045               *
000470* 21/11/2004  DCR   SE AGREGA DESGLOSE DE GASTOS POR CATEGORIA Y *
000480*             SUBCATEGORIA AL FINAL DEL REPORTE                 *
000490* 06/08/2011  EEDR  TICKET PFP-0012 SE ORDENA EL ARCHIVO DE      *
000500*             TRABAJO POR FECHA DE OPERACION ANTES DE ACUMULAR   *
000510* 19/04/2019  TGM   TICKET PFP-0029 SE AMPLIA LA TABLA DE MESES  *
000520*             A 120 PERIODOS (10 ANIOS)                          *
000530******************************************************************
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS CLASE-NUMERICA IS "0" THRU "9".
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT MOVMAE   ASSIGN TO MOVMAE
000620            ORGANIZATION IS SEQUENTIAL
000630            FILE STATUS  IS FS-MOVMAE
000640                            FSE-MOVMAE.
000650
000660     SELECT WORKFILE ASSIGN TO SORTWK1.
000670
000680     SELECT REPORTE  ASSIGN TO REPORTE
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS  IS FS-REPORTE.
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740*   MAESTRO ACUMULADO DE MOVIMIENTOS
000750 FD  MOVMAE.
000760     COPY PFMOV01.
000770*   ARCHIVO DE TRABAJO PARA EL ORDENAMIENTO POR FECHA DE OPERACION
000780 SD  WORKFILE.
000790 01  WORK-REG.
000800     02  WORK-FECHA-OP             PIC 9(08).
000810     02  WORK-MONTANT              PIC S9(07)V99.
000820     02  WORK-CATEGORIA            PIC X(20).
000830     02  WORK-SUBCATEGORIA         PIC X(20).
000840*   REPORTE DE ESTADISTICAS DE PERIODO
000850 FD  REPORTE.
000860 01  REG-REPORTE                  PIC X(80).
000870
000880 WORKING-STORAGE SECTION.
000890******************************************************************
000900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000910******************************************************************
000920 01  WKS-FS-STATUS.
000930     02  FS-MOVMAE                PIC 9(02) VALUE ZEROS.
000940     02  FSE-MOVMAE.
000950         03  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
000960         03  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
000970         03  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
000980     02  FS-REPORTE               PIC 9(02) VALUE ZEROS.
000990 01  PROGRAMA                     PIC X(08) VALUE 'PFEST01'.
001000 01  ARCHIVO                      PIC X(08) VALUE SPACES.
001010 01  ACCION                       PIC X(10) VALUE SPACES.
001020 01  LLAVE                        PIC X(32) VALUE SPACES.
001030******************************************************************
001040*      TARJETA DE CONTROL CON EL RANGO Y EL FILTRO DE CUENTA     *
001050******************************************************************
001060 01  WKS-PARM-RANGO.
001070     02  WKS-PARM-FECHA-INI        PIC 9(08).
001080     02  FILLER                    PIC X(01).
001090     02  WKS-PARM-FECHA-FIN        PIC 9(08).
001100     02  FILLER                    PIC X(01).
001110     02  WKS-PARM-CUENTA           PIC X(06).
001120 01  WKS-PARM-RANGO-R REDEFINES WKS-PARM-RANGO
001130                                   PIC X(24).
001140******************************************************************
001150*                 CONTROLADORES DE LECTURA (FIN DE ARCHIVO)      *
001160******************************************************************
001170 01  WKS-CONTROL-LECTURA.
001180     02  WKS-FIN-MOVMAE           PIC X(01) VALUE 'N'.
001190         88  FIN-MOVMAE                     VALUE 'S'.
001200     02  WKS-FIN-SORT             PIC X(01) VALUE 'N'.
001210         88  FIN-SORT                       VALUE 'S'.
001220******************************************************************
001230*                         CONTADORES Y TOTALES                   *
001240******************************************************************
001250 01  WKS-CONTADORES.
001260     02  WKS-TOTAL-MESES          PIC 9(04) COMP VALUE 0.
001270     02  WKS-TOTAL-DESGLOSE       PIC 9(04) COMP VALUE 0.
001280     02  WKS-REC-I                PIC 9(04) COMP VALUE 0.
001290 01  WKS-TOTALES-GENERALES.
001300     02  WKS-TOT-INGRESO          PIC S9(09)V99 VALUE 0.
001310     02  WKS-TOT-GASTO            PIC S9(09)V99 VALUE 0.
001320     02  WKS-TOT-NETO             PIC S9(09)V99 VALUE 0.
001330 01  WKS-CA-ABS                   PIC S9(07)V99 VALUE 0.
001340******************************************************************
001350*      TABLA DE EVOLUCION MENSUAL DE INGRESOS Y GASTOS           *
001360******************************************************************
001370 01  WKS-TABLA-MESES.
001380     02  MES-ENTRADA OCCURS 120 TIMES INDEXED BY IX-MES.
001390         03  MES-ANIO                 PIC 9(04).
001400         03  MES-MES                  PIC 9(02).
001410         03  MES-INGRESO              PIC S9(09)V99.
001420         03  MES-GASTO                PIC S9(09)V99.
001430******************************************************************
001440*     TABLA DE DESGLOSE DE GASTOS POR CATEGORIA/SUBCATEGORIA     *
001450******************************************************************
001460 01  WKS-TABLA-DESGLOSE.
001470     02  DESGLOSE-ENTRADA OCCURS 200 TIMES INDEXED BY IX-DESG.
001480         03  DESG-CLAVE.
001490             04  DESG-CATEGORIA       PIC X(20).
001500             04  DESG-SUBCATEGORIA    PIC X(20).
001510         03  DESG-CLAVE-R REDEFINES DESG-CLAVE
001520                                       PIC X(40).
001530         03  DESG-MONTO               PIC S9(09)V99.
001540******************************************************************
001550*     AREA DE TRABAJO PARA LA BUSQUEDA EN LA TABLA DE DESGLOSE   *
001560******************************************************************
001570 01  WKS-BUSCA-LLAVE.
001580     02  WKS-BL-CATEGORIA          PIC X(20).
001590     02  WKS-BL-SUBCATEGORIA       PIC X(20).
001600 01  WKS-BUSCA-LLAVE-R REDEFINES WKS-BUSCA-LLAVE
001610                                   PIC X(40).
001620 01  WKS-DESG-FLAG                 PIC X(01) VALUE 'N'.
001630     88  WKS-DESG-ENCONTRADO                 VALUE 'S'.
001640******************************************************************
001650*    DESGLOSE DE LA FECHA DE OPERACION PARA EL CONTROL BREAK     *
001660******************************************************************
001670 01  WKS-FECHA-DESGLOSE.
001680     02  WKS-FD-FECHA              PIC 9(08).
001690 01  WKS-FECHA-DESGLOSE-R REDEFINES WKS-FECHA-DESGLOSE.
001700     02  WKS-FD-ANIO               PIC 9(04).
001710     02  WKS-FD-MES                PIC 9(02).
001720     02  WKS-FD-DIA                PIC 9(02).
001730******************************************************************
001740*             AREA DE TRABAJO PARA EL REPORTE DE ESTADISTICAS    *
001750******************************************************************
001760 01  WKS-LINEA-TITULO.
001770     02  FILLER                    PIC X(17) VALUE
001780         'ESTADISTICAS DEL'.
001790     02  FILLER                    PIC X(01) VALUE SPACE.
001800     02  FILLER                    PIC X(07) VALUE 'PERIODO'.
001810     02  FILLER                    PIC X(03) VALUE SPACES.
001820     02  WKS-LT-FECHA-INI          PIC 9(08).
001830     02  FILLER                    PIC X(01) VALUE '-'.
001840     02  WKS-LT-FECHA-FIN          PIC 9(08).
001850     02  FILLER                    PIC X(02) VALUE SPACES.
001860     02  WKS-LT-CUENTA             PIC X(06).
001870     02  FILLER                    PIC X(27) VALUE SPACES.
001880 01  WKS-LINEA-KPI.
001890     02  FILLER                    PIC X(14) VALUE SPACES.
001900     02  WKS-LK-ETIQUETA           PIC X(12).
001910     02  WKS-LK-MONTO              PIC -Z,ZZZ,ZZ9.99.
001920     02  FILLER                    PIC X(41) VALUE SPACES.
001930 01  WKS-LINEA-ENCABEZADO-MES.
001940     02  FILLER                    PIC X(17) VALUE
001950         'EVOLUCION MENSUAL'.
001960     02  FILLER                    PIC X(63) VALUE SPACES.
001970 01  WKS-LINEA-MES.
001980     02  WKS-LM-ANIO               PIC 9(04).
001990     02  FILLER                    PIC X(01) VALUE '/'.
002000     02  WKS-LM-MES                PIC 9(02).
002010     02  FILLER                    PIC X(03) VALUE SPACES.
002020     02  FILLER                    PIC X(09) VALUE 'INGRESOS:'.
002030     02  WKS-LM-INGRESO            PIC Z,ZZZ,ZZ9.99.
002040     02  FILLER                    PIC X(03) VALUE SPACES.
002050     02  FILLER                    PIC X(08) VALUE 'GASTOS:'.
002060     02  WKS-LM-GASTO              PIC Z,ZZZ,ZZ9.99.
002070     02  FILLER                    PIC X(28) VALUE SPACES.
002080 01  WKS-LINEA-ENCABEZADO-DESG.
002090     02  FILLER                    PIC X(32) VALUE
002100         'DESGLOSE DE GASTOS POR CATEGORIA'.
002110     02  FILLER                    PIC X(48) VALUE SPACES.
002120 01  WKS-LINEA-DESGLOSE.
002130     02  WKS-LD-CATEGORIA          PIC X(20).
002140     02  WKS-LD-SUBCATEGORIA       PIC X(20).
002150     02  FILLER                    PIC X(02) VALUE SPACES.
002160     02  WKS-LD-MONTO              PIC Z,ZZZ,ZZ9.99.
002170     02  FILLER                    PIC X(26) VALUE SPACES.
002180
002190 PROCEDURE DIVISION.
002200******************************************************************
002210*                    SECCION PRINCIPAL DEL PROGRAMA              *
002220******************************************************************
002230 000-PRINCIPAL SECTION.
002240     PERFORM 050-RECIBE-PARAMETRO THRU 050-RECIBE-PARAMETRO-E
002250     PERFORM 100-APERTURA-DE-ARCHIVOS THRU 100-APERTURA-DE-ARCHIVOS-E
002260     PERFORM 200-SORT-Y-PROCESAMIENTO THRU 200-SORT-Y-PROCESAMIENTO-E
002270     PERFORM 700-IMPRIME-REPORTE THRU 700-IMPRIME-REPORTE-E
002280     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
002290     STOP RUN.
002300 000-PRINCIPAL-E. EXIT.
002310
002320******************************************************************
002330*   SERIE 050 - RECEPCION DE LA TARJETA DE CONTROL CON EL RANGO  *
002340*   DE FECHAS Y EL FILTRO DE TIPO DE CUENTA A PROCESAR           *
002350******************************************************************
002360 050-RECIBE-PARAMETRO SECTION.
002370     ACCEPT WKS-PARM-RANGO FROM SYSIN
002380     IF WKS-PARM-CUENTA = SPACES
002390        MOVE 'ALL   ' TO WKS-PARM-CUENTA
002400     END-IF.
002410 050-RECIBE-PARAMETRO-E. EXIT.
002420
002430******************************************************************
002440*       SERIE 100 - APERTURA DE ARCHIVOS Y VALIDACION DE FS      *
002450******************************************************************
002460 100-APERTURA-DE-ARCHIVOS SECTION.
002470     OPEN INPUT  MOVMAE
002480     OPEN OUTPUT REPORTE
002490     IF FS-MOVMAE NOT = 0
002500        MOVE 'OPEN'   TO ACCION
002510        MOVE 'MOVMAE' TO ARCHIVO
002520        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002530             LLAVE, FS-MOVMAE, FSE-MOVMAE
002540        GO TO 999-ERROR-FATAL
002550     END-IF.
002560 100-APERTURA-DE-ARCHIVOS-E. EXIT.
002570
002580******************************************************************
002590*   SERIE 200 - ORDENAMIENTO DE LOS MOVIMIENTOS DEL RANGO POR    *
002600*   FECHA DE OPERACION Y ACUMULACION DE TOTALES                  *
002610******************************************************************
002620 200-SORT-Y-PROCESAMIENTO SECTION.
002630     SORT WORKFILE ON ASCENDING KEY WORK-FECHA-OP
002640        INPUT  PROCEDURE IS 210-FILTRA-MOVIMIENTOS
002650        OUTPUT PROCEDURE IS 220-PROCESA-ORDENADOS.
002660 200-SORT-Y-PROCESAMIENTO-E. EXIT.
002670
002680 210-FILTRA-MOVIMIENTOS SECTION.
002690     PERFORM 211-LEE-MOVMAE THRU 211-LEE-MOVMAE-E
002700     PERFORM 212-EVALUA-Y-LIBERA THRU 212-EVALUA-Y-LIBERA-E
002710        UNTIL FIN-MOVMAE
002720     CLOSE MOVMAE.
002730 210-FILTRA-MOVIMIENTOS-E. EXIT.
002740
002750 211-LEE-MOVMAE SECTION.
002760     READ MOVMAE
002770          AT END     SET FIN-MOVMAE TO TRUE
002780          NOT AT END CONTINUE
002790     END-READ.
002800 211-LEE-MOVMAE-E. EXIT.
002810
002820 212-EVALUA-Y-LIBERA SECTION.
002830     IF MMOV-FECHA-OP >= WKS-PARM-FECHA-INI
002840        AND MMOV-FECHA-OP <= WKS-PARM-FECHA-FIN
002850        AND (WKS-PARM-CUENTA = 'ALL   '
002860             OR WKS-PARM-CUENTA = MMOV-TIPO-CUENTA)
002870        MOVE MMOV-FECHA-OP      TO WORK-FECHA-OP
002880        MOVE MMOV-MONTANT       TO WORK-MONTANT
002890        MOVE MMOV-CATEGORIA     TO WORK-CATEGORIA
002900        MOVE MMOV-SUBCATEGORIA  TO WORK-SUBCATEGORIA
002910        RELEASE WORK-REG
002920     END-IF
002930     PERFORM 211-LEE-MOVMAE THRU 211-LEE-MOVMAE-E.
002940 212-EVALUA-Y-LIBERA-E. EXIT.
002950
002960 220-PROCESA-ORDENADOS SECTION.
002970     PERFORM 221-LEE-SORTED THRU 221-LEE-SORTED-E
002980     PERFORM 222-ACUMULA-Y-CONTROL THRU 222-ACUMULA-Y-CONTROL-E
002990        UNTIL FIN-SORT.
003000 220-PROCESA-ORDENADOS-E. EXIT.
003010
003020 221-LEE-SORTED SECTION.
003030     RETURN WORKFILE
003040            AT END     SET FIN-SORT TO TRUE
003050            NOT AT END CONTINUE
003060     END-RETURN.
003070 221-LEE-SORTED-E. EXIT.
003080
003090 222-ACUMULA-Y-CONTROL SECTION.
003100     MOVE WORK-FECHA-OP TO WKS-FD-FECHA
003110     IF WKS-TOTAL-MESES = 0
003120        OR WKS-FD-ANIO NOT = MES-ANIO (WKS-TOTAL-MESES)
003130        OR WKS-FD-MES  NOT = MES-MES  (WKS-TOTAL-MESES)
003140        ADD 1 TO WKS-TOTAL-MESES
003150        MOVE WKS-FD-ANIO TO MES-ANIO    (WKS-TOTAL-MESES)
003160        MOVE WKS-FD-MES  TO MES-MES     (WKS-TOTAL-MESES)
003170        MOVE 0           TO MES-INGRESO (WKS-TOTAL-MESES)
003180        MOVE 0           TO MES-GASTO   (WKS-TOTAL-MESES)
003190     END-IF
003200     IF WORK-MONTANT > 0
003210        ADD WORK-MONTANT TO MES-INGRESO (WKS-TOTAL-MESES)
003220        ADD WORK-MONTANT TO WKS-TOT-INGRESO
003230     ELSE
003240        IF WORK-MONTANT < 0
003250           COMPUTE WKS-CA-ABS = WORK-MONTANT * -1
003260           ADD WKS-CA-ABS TO MES-GASTO  (WKS-TOTAL-MESES)
003270           ADD WKS-CA-ABS TO WKS-TOT-GASTO
003280           PERFORM 260-ACUMULA-DESGLOSE THRU 260-ACUMULA-DESGLOSE-E
003290        END-IF
003300     END-IF
003310     PERFORM 221-LEE-SORTED THRU 221-LEE-SORTED-E.
003320 222-ACUMULA-Y-CONTROL-E. EXIT.
003330
003340******************************************************************
003350*    SERIE 260 - ACUMULACION DEL DESGLOSE DE GASTOS POR          *
003360*    CATEGORIA Y SUBCATEGORIA                                    *
003370******************************************************************
003380 260-ACUMULA-DESGLOSE SECTION.
003390     MOVE WORK-CATEGORIA    TO WKS-BL-CATEGORIA
003400     MOVE WORK-SUBCATEGORIA TO WKS-BL-SUBCATEGORIA
003410     MOVE 'N' TO WKS-DESG-FLAG
003420     SET IX-DESG TO 1
003430     IF WKS-TOTAL-DESGLOSE > 0
003440        SEARCH DESGLOSE-ENTRADA
003450           AT END
003460              CONTINUE
003470           WHEN DESG-CLAVE-R (IX-DESG) = WKS-BUSCA-LLAVE-R
003480              MOVE 'S' TO WKS-DESG-FLAG
003490              ADD WKS-CA-ABS TO DESG-MONTO (IX-DESG)
003500        END-SEARCH
003510     END-IF
003520     IF WKS-DESG-FLAG = 'N'
003530        ADD 1 TO WKS-TOTAL-DESGLOSE
003540        MOVE WORK-CATEGORIA    TO DESG-CATEGORIA (WKS-TOTAL-DESGLOSE)
003550        MOVE WORK-SUBCATEGORIA TO
003560             DESG-SUBCATEGORIA (WKS-TOTAL-DESGLOSE)
003570        MOVE WKS-CA-ABS        TO DESG-MONTO (WKS-TOTAL-DESGLOSE)
003580     END-IF.
003590 260-ACUMULA-DESGLOSE-E. EXIT.
003600
003610******************************************************************
003620*        SERIE 700 - IMPRESION DEL REPORTE DE ESTADISTICAS       *
003630******************************************************************
003640 700-IMPRIME-REPORTE SECTION.
003650     COMPUTE WKS-TOT-NETO = WKS-TOT-INGRESO - WKS-TOT-GASTO
003660     MOVE WKS-PARM-FECHA-INI TO WKS-LT-FECHA-INI
003670     MOVE WKS-PARM-FECHA-FIN TO WKS-LT-FECHA-FIN
003680     MOVE WKS-PARM-CUENTA    TO WKS-LT-CUENTA
003690     MOVE WKS-LINEA-TITULO TO REG-REPORTE
003700     WRITE REPORTE
003710     MOVE 'INGRESOS:   ' TO WKS-LK-ETIQUETA
003720     MOVE WKS-TOT-INGRESO TO WKS-LK-MONTO
003730     MOVE WKS-LINEA-KPI TO REG-REPORTE
003740     WRITE REPORTE
003750     MOVE 'GASTOS:     ' TO WKS-LK-ETIQUETA
003760     MOVE WKS-TOT-GASTO TO WKS-LK-MONTO
003770     MOVE WKS-LINEA-KPI TO REG-REPORTE
003780     WRITE REPORTE
003790     MOVE 'NETO:       ' TO WKS-LK-ETIQUETA
003800     MOVE WKS-TOT-NETO TO WKS-LK-MONTO
003810     MOVE WKS-LINEA-KPI TO REG-REPORTE
003820     WRITE REPORTE
003830     MOVE WKS-LINEA-ENCABEZADO-MES TO REG-REPORTE
003840     WRITE REPORTE
003850     MOVE 1 TO WKS-REC-I
003860     PERFORM 710-IMPRIME-MES THRU 710-IMPRIME-MES-E
003870        UNTIL WKS-REC-I > WKS-TOTAL-MESES
003880     MOVE WKS-LINEA-ENCABEZADO-DESG TO REG-REPORTE
003890     WRITE REPORTE
003900     MOVE 1 TO WKS-REC-I
003910     PERFORM 720-IMPRIME-DESGLOSE THRU 720-IMPRIME-DESGLOSE-E
003920        UNTIL WKS-REC-I > WKS-TOTAL-DESGLOSE.
003930 700-IMPRIME-REPORTE-E. EXIT.
003940
003950 710-IMPRIME-MES SECTION.
003960     MOVE MES-ANIO    (WKS-REC-I) TO WKS-LM-ANIO
003970     MOVE MES-MES     (WKS-REC-I) TO WKS-LM-MES
003980     MOVE MES-INGRESO (WKS-REC-I) TO WKS-LM-INGRESO
003990     MOVE MES-GASTO   (WKS-REC-I) TO WKS-LM-GASTO
004000     MOVE WKS-LINEA-MES TO REG-REPORTE
004010     WRITE REPORTE
004020     ADD 1 TO WKS-REC-I.
004030 710-IMPRIME-MES-E. EXIT.
004040
004050 720-IMPRIME-DESGLOSE SECTION.
004060     MOVE DESG-CATEGORIA    (WKS-REC-I) TO WKS-LD-CATEGORIA
004070     MOVE DESG-SUBCATEGORIA (WKS-REC-I) TO WKS-LD-SUBCATEGORIA
004080     MOVE DESG-MONTO        (WKS-REC-I) TO WKS-LD-MONTO
004090     MOVE WKS-LINEA-DESGLOSE TO REG-REPORTE
004100     WRITE REPORTE
004110     ADD 1 TO WKS-REC-I.
004120 720-IMPRIME-DESGLOSE-E. EXIT.
004130
004140******************************************************************
004150*                  SERIE 900 - CIERRE DE ARCHIVOS                *
004160******************************************************************
004170 900-CIERRA-ARCHIVOS SECTION.
004180     CLOSE REPORTE.
004190 900-CIERRA-ARCHIVOS-E. EXIT.
004200
004210******************************************************************
004220*   SERIE 999 - SALIDA DE EMERGENCIA POR FALLA DE APERTURA DE    *
004230*   ARCHIVO.  SE LLEGA AQUI POR GO TO DESDE 100-APERTURA-DE-     *
004240*   ARCHIVOS CUANDO DEBD1R00 REPORTA UN FILE STATUS FATAL        *
004250******************************************************************
004260 999-ERROR-FATAL SECTION.
004270     DISPLAY '>>> ERROR FATAL AL ABRIR UN ARCHIVO DE PFEST01 <<<'
004280     DISPLAY '>>> PROCESO DE ESTADISTICAS ABORTADO            <<<'
004290     STOP RUN.
004300 999-ERROR-FATAL-E. EXIT.
