000100******************************************************************
000110* FECHA       : 09/03/1998                                      *
000120* PROGRAMADOR : CLAUDIA ESPERANZA RAMIREZ DIAZ (CERD)            *
000130* APLICACION  : PRESUPUESTO Y FINANZAS PERSONALES                *
000140* PROGRAMA    : PFPAT01                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : LEE LOS ARCHIVOS DE ACTIVOS Y PASIVOS, ACUMULA   *
000170*             : EL TOTAL DE CADA UNO Y CALCULA EL PATRIMONIO     *
000180*             : NETO (ACTIVOS MENOS PASIVOS) PARA EL REPORTE     *
000190*             : DE ESTADO DE PATRIMONIO                          *
000200* ARCHIVOS    : ACTIVOS=E, PASIVOS=E                             *
000210* ACCION (ES) : E=ESTADO DE PATRIMONIO NETO                      *
000220* PROGRAMA(S) : NINGUNO                                         *
000230* INSTALADO   : 30/03/1998                                      *
000240******************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.    PFPAT01.
000270 AUTHOR.        CLAUDIA ESPERANZA RAMIREZ DIAZ.
000280 INSTALLATION.  DEPTO DE SISTEMAS - PRESUPUESTO Y FINANZAS
000290                  PERSONALES.
000300 DATE-WRITTEN.  09/03/1998.
000310 DATE-COMPILED.
000320 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000330                  SISTEMAS.
000340******************************************************************
000350*                  B I T A C O R A   D E   C A M B I O S        *
000360******************************************************************
000370* 09/03/1998  CERD  CREACION. ACUMULACION DE ACTIVOS Y PASIVOS Y  *
000380*             CALCULO DEL PATRIMONIO NETO PARA EL REPORTE         *
000390* 17/09/1998  CERD  SE CORRIGE EL SIGNO DEL PATRIMONIO NETO       *
000400*             CUANDO LOS PASIVOS SUPERAN A LOS ACTIVOS            *
000410* 21/10/1998  OAHV  REVISION Y2K: LOS ARCHIVOS DE PATRIMONIO NO   *
000420*             MANEJAN CAMPOS DE FECHA, SE DEJA CONSTANCIA         *
000430* 12/02/1999  OAHV  PRUEBAS DE CORTE DE SIGLO COMPLETADAS SIN     *
000440*             HALLAZGOS, SE CIERRA TICKET Y2K-0051                *
000450* 04/05/2016  EEDR  TICKET PFP-0023 SE AMPLIA LA TABLA DE RUBROS  *
000460*             EN MEMORIA A 300 POSICIONES POR ARCHIVO             *
000470* 19/08/2022  TGM   TICKET PFP-0036 SE AGREGA EL ECO DEL TOTAL DE *
000480*             RUBROS LEIDOS A CONSOLA PARA AUDITORIA MANUAL       *
000490******************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS CLASE-NUMERICA IS "0" THRU "9".
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT ACTIVOS  ASSIGN TO ACTIVOS
000580            ORGANIZATION IS SEQUENTIAL
000590            FILE STATUS  IS FS-ACTIVOS
000600                            FSE-ACTIVOS.
000610
000620     SELECT PASIVOS  ASSIGN TO PASIVOS
000630            ORGANIZATION IS SEQUENTIAL
000640            FILE STATUS  IS FS-PASIVOS
000650                            FSE-PASIVOS.
000660
000670     SELECT REPORTE  ASSIGN TO REPORTE
000680            ORGANIZATION IS LINE SEQUENTIAL
000690            FILE STATUS  IS FS-REPORTE.
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730*   ARCHIVO DE RUBROS DE ACTIVO
000740 FD  ACTIVOS.
000750     COPY PFNWV01.
000760*   ARCHIVO DE RUBROS DE PASIVO (MISMO LAYOUT DEL COPY DE ACTIVOS)
000770 FD  PASIVOS.
000780     COPY PFNWV01.
000790*   REPORTE DE PATRIMONIO NETO
000800 FD  REPORTE.
000810 01  REG-REPORTE                  PIC X(80).
000820
000830 WORKING-STORAGE SECTION.
000840******************************************************************
000850*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000860******************************************************************
000870 01  WKS-FS-STATUS.
000880     02  FS-ACTIVOS               PIC 9(02) VALUE ZEROS.
000890     02  FSE-ACTIVOS.
000900         03  FSE-RETURN-A         PIC S9(04) COMP-5 VALUE 0.
000910         03  FSE-FUNCTION-A       PIC S9(04) COMP-5 VALUE 0.
000920         03  FSE-FEEDBACK-A       PIC S9(04) COMP-5 VALUE 0.
000930     02  FS-PASIVOS               PIC 9(02) VALUE ZEROS.
000940     02  FSE-PASIVOS.
000950         03  FSE-RETURN-P         PIC S9(04) COMP-5 VALUE 0.
000960         03  FSE-FUNCTION-P       PIC S9(04) COMP-5 VALUE 0.
000970         03  FSE-FEEDBACK-P       PIC S9(04) COMP-5 VALUE 0.
000980     02  FS-REPORTE               PIC 9(02) VALUE ZEROS.
000990 01  PROGRAMA                     PIC X(08) VALUE 'PFPAT01'.
001000 01  ARCHIVO                      PIC X(08) VALUE SPACES.
001010 01  ACCION                       PIC X(10) VALUE SPACES.
001020 01  LLAVE                        PIC X(32) VALUE SPACES.
001030******************************************************************
001040*                 CONTROLADORES DE LECTURA (FIN DE ARCHIVO)       *
001050******************************************************************
001060 01  WKS-FIN-ACTIVOS              PIC X(01) VALUE 'N'.
001070     88  FIN-ACTIVOS                        VALUE 'S'.
001080 01  WKS-FIN-PASIVOS              PIC X(01) VALUE 'N'.
001090     88  FIN-PASIVOS                        VALUE 'S'.
001100******************************************************************
001110*                         CONTADORES GENERALES                   *
001120******************************************************************
001130 01  WKS-CONTADORES.
001140     02  WKS-TOTAL-ACTIVOS        PIC 9(05) COMP VALUE 0.
001150     02  WKS-TOTAL-PASIVOS        PIC 9(05) COMP VALUE 0.
001160     02  WKS-REC-I                PIC 9(05) COMP VALUE 0.
001170******************************************************************
001180*        TABLA EN MEMORIA DE RUBROS DE ACTIVO                    *
001190******************************************************************
001200 01  WKS-TABLA-ACTIVOS.
001210     02  ACTIVO-ENTRADA OCCURS 300 TIMES INDEXED BY IX-ACTIVO.
001220         03  ACTIVO-NOMBRE-T          PIC X(30).
001230         03  ACTIVO-VALOR-T           PIC 9(09)V99.
001240******************************************************************
001250*        TABLA EN MEMORIA DE RUBROS DE PASIVO                    *
001260******************************************************************
001270 01  WKS-TABLA-PASIVOS.
001280     02  PASIVO-ENTRADA OCCURS 300 TIMES INDEXED BY IX-PASIVO.
001290         03  PASIVO-NOMBRE-T          PIC X(30).
001300         03  PASIVO-VALOR-T           PIC 9(09)V99.
001310******************************************************************
001320*              AREA DE TRABAJO PARA EL ACUMULADO GENERAL          *
001330******************************************************************
001340 01  WKS-TOTALES-PATRIMONIO.
001350     02  WKS-TOTAL-VALOR-ACTIVO   PIC 9(10)V99 VALUE 0.
001360     02  WKS-TOTAL-VALOR-PASIVO   PIC 9(10)V99 VALUE 0.
001370 01  WKS-TOTALES-PATRIMONIO-R REDEFINES WKS-TOTALES-PATRIMONIO
001380                                  PIC X(24).
001390 01  WKS-PATRIMONIO-NETO              PIC S9(10)V99 VALUE 0.
001400******************************************************************
001410*             AREA DE TRABAJO PARA EL REPORTE DE PATRIMONIO       *
001420******************************************************************
001430 01  WKS-LINEA-TITULO.
001440     02  FILLER                       PIC X(26) VALUE
001450         'ESTADO DE PATRIMONIO NETO'.
001460     02  FILLER                       PIC X(54) VALUE SPACES.
001470 01  WKS-LINEA-ACTIVO.
001480     02  FILLER                       PIC X(17) VALUE
001490         'TOTAL DE ACTIVOS:'.
001500     02  FILLER                       PIC X(02) VALUE SPACES.
001510     02  WKS-LA-TOTAL                 PIC Z,ZZZ,ZZZ,ZZ9.99.
001520     02  FILLER                       PIC X(39) VALUE SPACES.
001530 01  WKS-LINEA-PASIVO.
001540     02  FILLER                       PIC X(18) VALUE
001550         'TOTAL DE PASIVOS :'.
001560     02  FILLER                       PIC X(01) VALUE SPACES.
001570     02  WKS-LP-TOTAL                 PIC Z,ZZZ,ZZZ,ZZ9.99.
001580     02  FILLER                       PIC X(39) VALUE SPACES.
001590 01  WKS-LINEA-NETO.
001600     02  FILLER                       PIC X(18) VALUE
001610         'PATRIMONIO NETO  :'.
001620     02  FILLER                       PIC X(01) VALUE SPACES.
001630     02  WKS-LN-TOTAL                 PIC -Z,ZZZ,ZZZ,ZZ9.99.
001640     02  FILLER                       PIC X(38) VALUE SPACES.
001650 01  WKS-LINEA-ACTIVO-R REDEFINES WKS-LINEA-ACTIVO
001660                                  PIC X(80).
001670 01  WKS-LINEA-PASIVO-R REDEFINES WKS-LINEA-PASIVO
001680                                  PIC X(80).
001690 01  WKS-LINEA-NETO-R   REDEFINES WKS-LINEA-NETO
001700                                  PIC X(80).
001710
001720 PROCEDURE DIVISION.
001730******************************************************************
001740*                    SECCION PRINCIPAL DEL PROGRAMA              *
001750******************************************************************
001760 000-PRINCIPAL SECTION.
001770     PERFORM 100-APERTURA-DE-ARCHIVOS THRU 100-APERTURA-DE-ARCHIVOS-E
001780     PERFORM 200-CARGA-ACTIVOS THRU 200-CARGA-ACTIVOS-E
001790     PERFORM 210-CARGA-PASIVOS THRU 210-CARGA-PASIVOS-E
001800     PERFORM 300-ACUMULA-PATRIMONIO THRU 300-ACUMULA-PATRIMONIO-E
001810     PERFORM 800-IMPRIME-REPORTE THRU 800-IMPRIME-REPORTE-E
001820     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
001830     STOP RUN.
001840 000-PRINCIPAL-E. EXIT.
001850
001860******************************************************************
001870*       SERIE 100 - APERTURA DE ARCHIVOS Y VALIDACION DE FS      *
001880******************************************************************
001890 100-APERTURA-DE-ARCHIVOS SECTION.
001900     OPEN INPUT  ACTIVOS
001910     OPEN INPUT  PASIVOS
001920     OPEN OUTPUT REPORTE
001930     IF FS-ACTIVOS NOT = 0
001940        MOVE 'OPEN'    TO ACCION
001950        MOVE 'ACTIVOS' TO ARCHIVO
001960        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
001970             LLAVE, FS-ACTIVOS, FSE-ACTIVOS
001980        GO TO 999-ERROR-FATAL
001990     END-IF
002000     IF FS-PASIVOS NOT = 0
002010        MOVE 'OPEN'    TO ACCION
002020        MOVE 'PASIVOS' TO ARCHIVO
002030        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002040             LLAVE, FS-PASIVOS, FSE-PASIVOS
002050        GO TO 999-ERROR-FATAL
002060     END-IF.
002070 100-APERTURA-DE-ARCHIVOS-E. EXIT.
002080
002090******************************************************************
002100*         SERIE 200 - CARGA DEL ARCHIVO DE ACTIVOS EN MEMORIA    *
002110******************************************************************
002120 200-CARGA-ACTIVOS SECTION.
002130     PERFORM 201-LEE-ACTIVO THRU 201-LEE-ACTIVO-E
002140     PERFORM 202-ALMACENA-ACTIVO THRU 202-ALMACENA-ACTIVO-E
002150        UNTIL FIN-ACTIVOS
002160     CLOSE ACTIVOS.
002170 200-CARGA-ACTIVOS-E. EXIT.
002180
002190 201-LEE-ACTIVO SECTION.
002200     READ ACTIVOS
002210          AT END     SET FIN-ACTIVOS TO TRUE
002220          NOT AT END CONTINUE
002230     END-READ.
002240 201-LEE-ACTIVO-E. EXIT.
002250
002260 202-ALMACENA-ACTIVO SECTION.
002270     ADD 1 TO WKS-TOTAL-ACTIVOS
002280     MOVE PATR-NOMBRE OF ACTIVOS TO ACTIVO-NOMBRE-T (WKS-TOTAL-ACTIVOS)
002290     MOVE PATR-VALOR  OF ACTIVOS TO ACTIVO-VALOR-T  (WKS-TOTAL-ACTIVOS)
002300     PERFORM 201-LEE-ACTIVO THRU 201-LEE-ACTIVO-E.
002310 202-ALMACENA-ACTIVO-E. EXIT.
002320
002330******************************************************************
002340*         SERIE 210 - CARGA DEL ARCHIVO DE PASIVOS EN MEMORIA    *
002350******************************************************************
002360 210-CARGA-PASIVOS SECTION.
002370     PERFORM 211-LEE-PASIVO THRU 211-LEE-PASIVO-E
002380     PERFORM 212-ALMACENA-PASIVO THRU 212-ALMACENA-PASIVO-E
002390        UNTIL FIN-PASIVOS
002400     CLOSE PASIVOS.
002410 210-CARGA-PASIVOS-E. EXIT.
002420
002430 211-LEE-PASIVO SECTION.
002440     READ PASIVOS
002450          AT END     SET FIN-PASIVOS TO TRUE
002460          NOT AT END CONTINUE
002470     END-READ.
002480 211-LEE-PASIVO-E. EXIT.
002490
002500 212-ALMACENA-PASIVO SECTION.
002510     ADD 1 TO WKS-TOTAL-PASIVOS
002520     MOVE PATR-NOMBRE OF PASIVOS TO PASIVO-NOMBRE-T (WKS-TOTAL-PASIVOS)
002530     MOVE PATR-VALOR  OF PASIVOS TO PASIVO-VALOR-T  (WKS-TOTAL-PASIVOS)
002540     PERFORM 211-LEE-PASIVO THRU 211-LEE-PASIVO-E.
002550 212-ALMACENA-PASIVO-E. EXIT.
002560
002570******************************************************************
002580*   SERIE 300 - ACUMULACION DE ACTIVOS, PASIVOS Y PATRIMONIO      *
002590*   NETO                                                           *
002600******************************************************************
002610 300-ACUMULA-PATRIMONIO SECTION.
002620     MOVE ZEROS TO WKS-TOTALES-PATRIMONIO-R
002630     MOVE 1 TO WKS-REC-I
002640     PERFORM 310-SUMA-UN-ACTIVO THRU 310-SUMA-UN-ACTIVO-E
002650        UNTIL WKS-REC-I > WKS-TOTAL-ACTIVOS
002660     MOVE 1 TO WKS-REC-I
002670     PERFORM 320-SUMA-UN-PASIVO THRU 320-SUMA-UN-PASIVO-E
002680        UNTIL WKS-REC-I > WKS-TOTAL-PASIVOS
002690     COMPUTE WKS-PATRIMONIO-NETO =
002700        WKS-TOTAL-VALOR-ACTIVO - WKS-TOTAL-VALOR-PASIVO
002710     DISPLAY 'PFPAT01 - RUBROS DE ACTIVO  LEIDOS: '
002720          WKS-TOTAL-ACTIVOS UPON CONSOLE
002730     DISPLAY 'PFPAT01 - RUBROS DE PASIVO  LEIDOS: '
002740          WKS-TOTAL-PASIVOS UPON CONSOLE.
002750 300-ACUMULA-PATRIMONIO-E. EXIT.
002760
002770 310-SUMA-UN-ACTIVO SECTION.
002780     ADD ACTIVO-VALOR-T (WKS-REC-I) TO WKS-TOTAL-VALOR-ACTIVO
002790     ADD 1 TO WKS-REC-I.
002800 310-SUMA-UN-ACTIVO-E. EXIT.
002810
002820 320-SUMA-UN-PASIVO SECTION.
002830     ADD PASIVO-VALOR-T (WKS-REC-I) TO WKS-TOTAL-VALOR-PASIVO
002840     ADD 1 TO WKS-REC-I.
002850 320-SUMA-UN-PASIVO-E. EXIT.
002860
002870******************************************************************
002880*           SERIE 800 - IMPRESION DEL REPORTE DE PATRIMONIO       *
002890******************************************************************
002900 800-IMPRIME-REPORTE SECTION.
002910     MOVE WKS-LINEA-TITULO  TO REG-REPORTE
002920     WRITE REPORTE
002930     MOVE WKS-TOTAL-VALOR-ACTIVO TO WKS-LA-TOTAL
002940     MOVE WKS-LINEA-ACTIVO-R     TO REG-REPORTE
002950     WRITE REPORTE
002960     MOVE WKS-TOTAL-VALOR-PASIVO TO WKS-LP-TOTAL
002970     MOVE WKS-LINEA-PASIVO-R     TO REG-REPORTE
002980     WRITE REPORTE
002990     MOVE WKS-PATRIMONIO-NETO    TO WKS-LN-TOTAL
003000     MOVE WKS-LINEA-NETO-R       TO REG-REPORTE
003010     WRITE REPORTE.
003020 800-IMPRIME-REPORTE-E. EXIT.
003030
003040******************************************************************
003050*                  SERIE 900 - CIERRE DE ARCHIVOS                *
003060******************************************************************
003070 900-CIERRA-ARCHIVOS SECTION.
003080     CLOSE REPORTE.
003090 900-CIERRA-ARCHIVOS-E. EXIT.
003100
003110******************************************************************
003120*   SERIE 999 - SALIDA DE EMERGENCIA POR FALLA DE APERTURA DE    *
003130*   ARCHIVO.  SE LLEGA AQUI POR GO TO DESDE 100-APERTURA-DE-     *
003140*   ARCHIVOS CUANDO DEBD1R00 REPORTA UN FILE STATUS FATAL        *
003150******************************************************************
003160 999-ERROR-FATAL SECTION.
003170     DISPLAY '>>> ERROR FATAL AL ABRIR UN ARCHIVO DE PFPAT01 <<<'
003180     DISPLAY '>>> PROCESO DE PATRIMONIO ABORTADO              <<<'
003190     STOP RUN.
003200 999-ERROR-FATAL-E. EXIT.
