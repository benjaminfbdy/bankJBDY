000100******************************************************************
000110*               C O P Y   P F R A W 0 1                         *
000120******************************************************************
000130* APLICACION  : PRESUPUESTO Y FINANZAS PERSONALES                *
000140* COPYLIB     : PFRAW01                                          *
000150* DESCRIPCION : LAYOUT DEL ARCHIVO DE EXPORTACION BANCARIA CRUDA *
000160*             : (ENTMOV), UN REGISTRO POR MOVIMIENTO TAL COMO LO *
000170*             : ENTREGA EL BANCO, FECHAS DD/MM/AAAA Y MONTOS CON *
000180*             : COMA DECIMAL, ANTES DE NORMALIZAR.               *
000190* LONGITUD    : 256 POSICIONES                                  *
000200******************************************************************
000210* 1994-03-11  PEDR  TICKET PFP-0001  CREACION DEL COPY           *
000220******************************************************************
000230 01  REG-ENTMOV.
000240     02  EMOV-FECHA-CUENTA         PIC X(10).
000250     02  EMOV-FECHA-OP             PIC X(10).
000260     02  EMOV-LIBELLE-SIMPLE       PIC X(30).
000270     02  EMOV-LIBELLE-OP           PIC X(60).
000280     02  EMOV-REFERENCIA           PIC X(20).
000290     02  EMOV-INFO-COMP            PIC X(30).
000300     02  EMOV-TIPO-OP              PIC X(20).
000310     02  EMOV-CATEGORIA            PIC X(20).
000320     02  EMOV-SUBCATEGORIA         PIC X(20).
000330     02  EMOV-DEBITO               PIC X(12).
000340     02  EMOV-CREDITO              PIC X(12).
000350     02  EMOV-FECHA-VALOR          PIC X(10).
000360     02  EMOV-PUNTEO               PIC 9(01).
000370     02  FILLER                    PIC X(01).
