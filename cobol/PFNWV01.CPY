000100******************************************************************
000110*               C O P Y   P F N W V 0 1                         *
000120******************************************************************
000130* APLICACION  : PRESUPUESTO Y FINANZAS PERSONALES                *
000140* COPYLIB     : PFNWV01                                          *
000150* DESCRIPCION : LAYOUT COMUN DE RUBROS DE PATRIMONIO (ACTIVOS Y  *
000160*             : PASIVOS), UNICO POR NOMBRE DE RUBRO. SE USA EL   *
000170*             : MISMO COPY EN LOS DOS FD, ACTIVOS Y PASIVOS.     *
000180* LONGITUD    : 41 POSICIONES                                    *
000190******************************************************************
000200* 1994-05-06  PEDR  TICKET PFP-0007  CREACION DEL COPY           *
000210* 2026-02-17  GMNZ  TICKET PFP-0031  SE QUITA BYTE DE RESERVA    *
000220*             QUE DESCUADRABA EL REGISTRO FISICO DE ACTIVOS/     *
000230*             PASIVOS                                            *
000240******************************************************************
000250 01  REG-PATRIM.
000260     02  PATR-NOMBRE               PIC X(30).
000270     02  PATR-VALOR                PIC 9(09)V99.
