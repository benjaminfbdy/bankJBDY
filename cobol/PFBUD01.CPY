000100******************************************************************
000110*               C O P Y   P F B U D 0 1                         *
000120******************************************************************
000130* APLICACION  : PRESUPUESTO Y FINANZAS PERSONALES                *
000140* COPYLIB     : PFBUD01                                          *
000150* DESCRIPCION : LAYOUT DEL ARCHIVO DE PRESUPUESTOS MENSUALES POR *
000160*             : CATEGORIA (PRESUP).                              *
000170* LONGITUD    : 35 POSICIONES                                    *
000180******************************************************************
000190* 1994-04-02  PEDR  TICKET PFP-0003  CREACION DEL COPY           *
000200* 2026-02-17  GMNZ  TICKET PFP-0031  SE QUITA BYTE DE RESERVA    *
000210*             QUE DESCUADRABA EL REGISTRO FISICO DE PRESUP       *
000220******************************************************************
000230 01  REG-PRESUP.
000240     02  PRES-CATEGORIA            PIC X(20).
000250     02  PRES-ANIO                 PIC 9(04).
000260     02  PRES-MES                  PIC 9(02).
000270     02  PRES-MONTO                PIC 9(07)V99.
